000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900 
001000 IDENTIFICATION DIVISION.
001100 
001200 PROGRAM-ID. WPRSTA0M.
001300 AUTHOR. K. LEMBKE.
001400 INSTALLATION. WPR-ANWENDUNGSENTWICKLUNG.
001500 DATE-WRITTEN. 1991-04-25.
001600 DATE-COMPILED.
001700 SECURITY. NUR FUER INTERNEN GEBRAUCH DER WPR-ANWENDUNGSGRUPPE.
001800 
001900*****************************************************************
002000* Letzte Aenderung :: 2006-02-20
002100* Letzte Version   :: W.02.01
002200* Kurzbeschreibung :: C310 Temp-min/Temp-max Streuung stand auf
002300*                      g(2) statt g(3) - gegen Sollwerte (WPR-9)
002400*                      nachkorrigiert
002500*
002600* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*----------------------------------------------------------------*
002900* Vers.   | Datum      | von | Kommentar                         *
003000*---------|------------|-----|-----------------------------------*
003010*W.02.01  | 2006-02-20 | tr  | C310: LINK-RND-SCALE fuer Temp-min/
003020*         |            |     | Temp-max von 2.0 auf 3.0 (WPR-9)
003100*W.02.00  | 2005-07-11 | hg  | Fensterklammerung an Jahresgrenze
003101*         |            |     | (Tag 1 / Tag 366) nachgezogen
003200*W.01.01  | 1999-10-28 | kl  | Y2K: Beobachtungsjahr 4-stellig,
003300*         |            |     | Fallback-Modell unveraendert
003400*W.01.00  | 1994-02-14 | tr  | Fallback-Klimamodell (C300) fuer
003500*         |            |     | Orte ohne historische Messwerte
003600*         |            |     | eingebaut (Auftrag WPR-9)
003700*W.00.00  | 1991-04-25 | kl  | Neuerstellung. Suchschleife C110
003800*         |            |     | nach dem im Haus ueblichen Verfahren
003900*         |            |     | fuer lineare Tabellensuche aufgebaut
004000*----------------------------------------------------------------*
004100*
004200* Programmbeschreibung
004300* ---------------------
004400* Bildet zu einer Anfrage (Lagekennung, Ziel-Tag-im-Jahr) die
004500* historischen Wetterkennzahlen. Die vom Treiber einmal je Lauf
004600* geladene Beobachtungstabelle (WPR-OBS-TABLE) wird linear nach
004700* Saetzen mit passender Lagekennung und einem Tag-im-Jahr innerhalb
004800* +/-3 Tagen um den Zieltag durchsucht (siehe C110, wie andere
004900* WPR-Suchroutinen stur von vorn bis hinten). Werden keine
004910* passenden Beobachtungen gefunden, liefert
005000* das Fallback-Klimamodell (C300) zehn Jahre synthetischer Werte
005100* fuer ein 7-Tage-Fenster um den Zieltag, anstelle der im Quell-
005200* system dort aufgerufenen entfernten Wetterdienst-Schnittstelle
005300* (Auftrag WPR-9).
005400*
005500******************************************************************
005600 
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     SWITCH-15 IS ANZEIGE-VERSION
006100         ON STATUS IS SHOW-VERSION
006200     CLASS ALPHNUM IS "0123456789"
006300                      "abcdefghijklmnopqrstuvwxyz"
006400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006500                      " .,;-_!$%&/=*+".
006600 
006700 DATA DIVISION.
006800 WORKING-STORAGE SECTION.
006900     COPY WPRWRKC.
007000 
007100*--------------------------------------------------------------------*
007200* Felder mit konstantem Inhalt: Praefix K
007300*--------------------------------------------------------------------*
007400     01          KONSTANTE-FELDER.
007500         05      K-MODUL             PIC X(08) VALUE "WPRSTA0M".
007600         05      K-FENSTER-TAGE      PIC S9(04) COMP VALUE 3.
007700         05      K-FALLBACK-JAHRE    PIC S9(04) COMP VALUE 10.
007800         05      K-FALLBACK-TAGE     PIC S9(04) COMP VALUE 7.
007900         05      FILLER              PIC  X(04).
008000 
008100*--------------------------------------------------------------------*
008200* Monatslaengentabelle (kumuliert, Stand 1. jedes Monats, Nicht-
008300* Schaltjahr) fuer U200-CALC-DAY-OF-YEAR; darunter die Naeherungs-
008400* tabelle der Jahreszeit-Schwingung fuer C310/U300 (12 Stuetz-
008500* stellen, April/Oktober = Mitte, Amplitude 1.0)
008600*--------------------------------------------------------------------*
008700     01          MONATSTABELLEN.
008800         05      WPR-CUM-DAYS OCCURS 12 TIMES PIC S9(04) COMP
008900             VALUES ARE 0 31 59 90 120 151 181 212 243 273 304 334.
009000         05      WPR-COS-TABLE OCCURS 12 TIMES PIC S9(01)V9(04)
009100                                             COMP-3
009200             VALUES ARE 1.0 0.87 0.5 0.0 -0.5 -0.87
009300                        -1.0 -0.87 -0.5 0.0 0.5 0.87.
009400         05      FILLER              PIC  X(04).
009500 
009600*--------------------------------------------------------------------*
009700* weitere Arbeitsfelder: Praefix W
009800*--------------------------------------------------------------------*
009900     01          WORK-FELDER.
010000         05      W-SUM-TEMP-MIN      PIC S9(07)V9(04) COMP-3.
010100         05      W-SUM-TEMP-MAX      PIC S9(07)V9(04) COMP-3.
010200         05      W-SUM-PRECIP        PIC S9(07)V9(04) COMP-3.
010300         05      W-SUM-WIND          PIC S9(07)V9(04) COMP-3.
010400         05      W-SUM-HUMID         PIC S9(07)V9(04) COMP-3.
010500         05      W-SUM-PRESS         PIC S9(07)V9(04) COMP-3.
010600         05      W-CNT-TEMP          PIC S9(05) COMP-3.
010700         05      W-CNT-PRECIP        PIC S9(05) COMP-3.
010800         05      W-CNT-WIND          PIC S9(05) COMP-3.
010900         05      W-CNT-HUMID         PIC S9(05) COMP-3.
011000         05      W-CNT-PRESS         PIC S9(05) COMP-3.
011100         05      W-CNT-TOTAL         PIC S9(05) COMP-3.
011200         05      W-CNT-HEAT          PIC S9(05) COMP-3.
011300         05      W-CNT-COLD          PIC S9(05) COMP-3.
011400         05      W-CNT-RAIN          PIC S9(05) COMP-3.
011500         05      W-CNT-HIWIND        PIC S9(05) COMP-3.
011600         05      W-OBS-DOY           PIC S9(04) COMP.
011700         05      W-LOW-DOY           PIC S9(04) COMP.
011800         05      W-HIGH-DOY          PIC S9(04) COMP.
011900         05      W-MM                PIC S9(04) COMP.
012000         05      W-TT                PIC S9(04) COMP.
012100         05      W-JJ                PIC S9(04) COMP.
012200         05      W-ABS-LAT           PIC S9(03)V9(04) COMP-3.
012300         05      W-SEAS-FACTOR       PIC S9(05)V9(04) COMP-3.
012400         05      W-BASE-TEMP         PIC S9(05)V9(04) COMP-3.
012500         05      W-GAUSS             PIC S9(05)V9(04) COMP-3.
012600         05      W-YEAR-IX           PIC S9(04) COMP.
012700         05      W-DAY-IX            PIC S9(04) COMP.
012800         05      W-SYN-DOY           PIC S9(04) COMP.
012900         05      W-RND-FLAG          PIC  X(01).
013000             88  W-RND-SEEDED                   VALUE "Y".
013100         05      FILLER              PIC  X(04).
013200 
013300*--------------------------------------------------------------------*
013400* Uebergabebereich fuer den Aufruf von WPRRND0M (Ziehungsfolge je
013500* Anfrage); Satzbild entspricht dort der LINKAGE SECTION
013600*--------------------------------------------------------------------*
013700     01          LINK-REC-RND.
013800         05      LINK-RND-HDR.
013900             10  LINK-RND-CMD        PIC  X(01).
014000             10  LINK-RND-RC         PIC S9(04) COMP.
014100         05      LINK-RND-DATA.
014200             10  LINK-RND-SEED1      PIC  9(06).
014300             10  LINK-RND-SEED2      PIC S9(04) COMP.
014400             10  LINK-RND-STATE      PIC S9(09) COMP.
014500             10  LINK-RND-SCALE      PIC S9(05)V9(04) COMP-3.
014600             10  LINK-RND-UNIFORM    PIC S9(01)V9(09) COMP-3.
014700             10  LINK-RND-GAUSSIAN   PIC S9(05)V9(04) COMP-3.
014800 
014900 LINKAGE SECTION.
015000*-->    Uebergabe aus WPRDRV0O
015100     01     LINK-REC.
015200        05  LINK-HDR.
015300         10 LINK-CMD                 PIC X(02).
015400         10 LINK-RC                  PIC S9(04) COMP.
015500        05  LINK-DATA.
015600         10 LINK-LOC-KEY             PIC  X(12).
015700         10 LINK-LATITUDE            PIC S9(03)V9(04).
015800         10 LINK-TARGET-DOY          PIC S9(04) COMP.
015900         10 LINK-REQ-ID              PIC  9(06).
016000         10 LINK-OBS-COUNT           PIC S9(05) COMP.
016100 
016200*-->    Statistikaggregat, von diesem Baustein gefuellt, sowie die
016300*-->    vom Treiber geladene Beobachtungstabelle - beide eigene
016400*-->    Verbindungssaetze, da WPRSTC/WPROBSC schon auf Stufe 01
016500*-->    beginnen (WPROBSC liefert sogar zwei 01-Saetze, s.u.)
016600     COPY WPRSTC.
016700     COPY WPROBSC.
016800 
016900 PROCEDURE DIVISION USING LINK-REC WPR-STAT-REC WPR-OBS-TABLE.
017000******************************************************************
017100* Steuerung
017200******************************************************************
017300 A100-STEUERUNG.
017400     IF  SHOW-VERSION
017500         DISPLAY K-MODUL " -- siehe Aenderungsprotokoll im Quelltext"
017600         STOP RUN
017700     END-IF
017800 
017900     PERFORM B000-VORLAUF THRU B000-EXIT
018000     PERFORM B100-VERARBEITUNG THRU B100-EXIT
018100     PERFORM B090-ENDE THRU B090-EXIT
018200 
018300     EXIT PROGRAM.
018400 A100-EXIT.
018500     EXIT.
018600 
018700******************************************************************
018800* Vorlauf
018900******************************************************************
019000 B000-VORLAUF.
019100     MOVE ZERO TO LINK-RC
019200     INITIALIZE WPR-STAT-REC
019300     MOVE ZERO TO W-SUM-TEMP-MIN W-SUM-TEMP-MAX W-SUM-PRECIP
019400     MOVE ZERO TO W-SUM-WIND W-SUM-HUMID W-SUM-PRESS
019500     MOVE ZERO TO W-CNT-TEMP W-CNT-PRECIP W-CNT-WIND W-CNT-HUMID
019600     MOVE ZERO TO W-CNT-PRESS W-CNT-TOTAL
019700     MOVE ZERO TO W-CNT-HEAT W-CNT-COLD W-CNT-RAIN W-CNT-HIWIND
019800     MOVE "N" TO W-RND-FLAG
019900     .
020000 B000-EXIT.
020100     EXIT.
020200 
020300 B090-ENDE.
020400     CONTINUE
020500     .
020600 B090-EXIT.
020700     EXIT.
020800 
020900******************************************************************
021000* Verarbeitung: passende Beobachtungen suchen und aufsummieren;
021100* falls keine gefunden wurden, Fallback-Klimamodell anwerfen;
021200* danach in jedem Fall die Mittelwerte/Wahrscheinlichkeiten bilden
021300******************************************************************
021400 B100-VERARBEITUNG.
021500     PERFORM C100-MATCH-OBSERVATIONS THRU C100-EXIT
021600 
021700     IF  W-CNT-TOTAL = ZERO
021800         PERFORM C300-FALLBACK-MODEL THRU C300-EXIT
021900     END-IF
022000 
022100     PERFORM C400-FINISH-STATISTICS THRU C400-EXIT
022200     .
022300 B100-EXIT.
022400     EXIT.
022500 
022600******************************************************************
022700* Lineare Suche ueber die vom Treiber geladene Beobachtungstabelle
022800* (wie jede andere WPR-Tabellensuche durchsucht auch diese
022900* stur von vorn bis hinten, ohne Index oder Sortierung)
023000******************************************************************
023100 C100-MATCH-OBSERVATIONS.
023200     COMPUTE W-LOW-DOY = LINK-TARGET-DOY - K-FENSTER-TAGE
023300     COMPUTE W-HIGH-DOY = LINK-TARGET-DOY + K-FENSTER-TAGE
023400     IF  W-LOW-DOY < 1
023500         MOVE 1 TO W-LOW-DOY
023600     END-IF
023700     IF  W-HIGH-DOY > 366
023800         MOVE 366 TO W-HIGH-DOY
023900     END-IF
024000 
024100     PERFORM C110-TEST-ONE-ENTRY THRU C110-EXIT
024200         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > LINK-OBS-COUNT
024300     .
024400 C100-EXIT.
024500     EXIT.
024600 
024700 C110-TEST-ONE-ENTRY.
024800     IF  WPR-OBT-LOC-KEY (C4-I1) NOT = LINK-LOC-KEY
024900         GO TO C110-EXIT
025000     END-IF
025100     IF  WPR-OBT-VALID-FLAG (C4-I1) NOT = "Y"
025200         GO TO C110-EXIT
025300     END-IF
025400 
025500     MOVE WPR-OBT-DATE (C4-I1) TO D-NUM9
025600     PERFORM U200-CALC-DAY-OF-YEAR THRU U200-EXIT
025700     MOVE C4-DOY TO W-OBS-DOY
025800 
025900     IF  W-OBS-DOY < W-LOW-DOY OR W-OBS-DOY > W-HIGH-DOY
026000         GO TO C110-EXIT
026100     END-IF
026200 
026300     PERFORM C200-ACCUMULATE THRU C200-EXIT
026400     .
026500 C110-EXIT.
026600     EXIT.
026700 
026800******************************************************************
026900* Aufsummieren einer passenden Beobachtung (siehe Statistics
027000* Engine flow): Summen/Zaehler je Feld, Extremwerte, Ueber-
027100* schreitungszaehler
027200******************************************************************
027300 C200-ACCUMULATE.
027400     ADD 1 TO W-CNT-TOTAL
027500     ADD WPR-OBT-TEMP-MIN (C4-I1) TO W-SUM-TEMP-MIN
027600     ADD WPR-OBT-TEMP-MAX (C4-I1) TO W-SUM-TEMP-MAX
027700     ADD 1 TO W-CNT-TEMP
027800     ADD WPR-OBT-PRECIP (C4-I1) TO W-SUM-PRECIP
027900     ADD 1 TO W-CNT-PRECIP
028000     ADD WPR-OBT-WIND-SPEED (C4-I1) TO W-SUM-WIND
028100     ADD 1 TO W-CNT-WIND
028200     ADD WPR-OBT-HUMIDITY (C4-I1) TO W-SUM-HUMID
028300     ADD 1 TO W-CNT-HUMID
028400     ADD WPR-OBT-PRESSURE (C4-I1) TO W-SUM-PRESS
028500     ADD 1 TO W-CNT-PRESS
028600 
028700     IF  WPR-OBT-PRECIP (C4-I1) > WPR-ST-MAX-PRECIP
028800         MOVE WPR-OBT-PRECIP (C4-I1) TO WPR-ST-MAX-PRECIP
028900     END-IF
029000     IF  WPR-OBT-WIND-SPEED (C4-I1) > WPR-ST-MAX-WIND
029100         MOVE WPR-OBT-WIND-SPEED (C4-I1) TO WPR-ST-MAX-WIND
029200     END-IF
029300 
029400     IF  WPR-OBT-TEMP-MAX (C4-I1) > 35.0
029500         ADD 1 TO W-CNT-HEAT
029600     END-IF
029700     IF  WPR-OBT-TEMP-MIN (C4-I1) < 0.0
029800         ADD 1 TO W-CNT-COLD
029900     END-IF
030000     IF  WPR-OBT-PRECIP (C4-I1) > 25.0
030100         ADD 1 TO W-CNT-RAIN
030200     END-IF
030300     IF  WPR-OBT-WIND-SPEED (C4-I1) > 15.0
030400         ADD 1 TO W-CNT-HIWIND
030500     END-IF
030600     .
030700 C200-EXIT.
030800     EXIT.
030900 
031000******************************************************************
031100* Fallback-Klimamodell: 10 Jahre x 7 Tage synthetischer Werte,
031200* wenn kein Beobachtungssatz zur Lagekennung/Tag-im-Jahr passt
031300* (Auftrag WPR-9)
031400******************************************************************
031500 C300-FALLBACK-MODEL.
031600     IF  LINK-LATITUDE < ZERO
031700         COMPUTE W-ABS-LAT = LINK-LATITUDE * -1
031800     ELSE
031900         MOVE LINK-LATITUDE TO W-ABS-LAT
032000     END-IF
032100     COMPUTE W-BASE-TEMP = 25 - (W-ABS-LAT * 0.6)
032200 
032300     COMPUTE W-LOW-DOY = LINK-TARGET-DOY - (K-FALLBACK-TAGE / 2)
032400     IF  W-LOW-DOY < 1
032500         MOVE 1 TO W-LOW-DOY
032600     END-IF
032700 
032800     PERFORM C320-FALLBACK-YEAR THRU C320-EXIT
032900         VARYING W-YEAR-IX FROM 1 BY 1 UNTIL
033000             W-YEAR-IX > K-FALLBACK-JAHRE
033100     .
033200 C300-EXIT.
033300     EXIT.
033400 
033500 C320-FALLBACK-YEAR.
033600     PERFORM C310-SYNTH-ONE-DAY THRU C310-EXIT
033700         VARYING W-DAY-IX FROM 1 BY 1 UNTIL
033800             W-DAY-IX > K-FALLBACK-TAGE
033900     .
034000 C320-EXIT.
034100     EXIT.
034200 
034300******************************************************************
034400* Ein synthetischer Beobachtungstag: Jahreszeit-Naeherung aus
034500* WPR-COS-TABLE plus Streuung aus WPRRND0M (Kommando "G")
034600******************************************************************
034700 C310-SYNTH-ONE-DAY.
034800     COMPUTE W-SYN-DOY = W-LOW-DOY + W-DAY-IX - 1
034900     IF  W-SYN-DOY > 366
035000         MOVE 366 TO W-SYN-DOY
035100     END-IF
035200     IF  W-SYN-DOY < 1
035300         MOVE 1 TO W-SYN-DOY
035400     END-IF
035500 
035600     PERFORM U300-COSINE-SEASONAL THRU U300-EXIT
035700 
035800     ADD 1 TO W-CNT-TOTAL
035900     ADD 1 TO W-CNT-TEMP W-CNT-PRECIP W-CNT-WIND W-CNT-HUMID
036000     ADD 1 TO W-CNT-PRESS
036100 
036200     MOVE 3.0 TO LINK-RND-SCALE
036300     PERFORM U310-DRAW-GAUSSIAN THRU U310-EXIT
036400     COMPUTE W-GAUSS = W-BASE-TEMP + W-SEAS-FACTOR - 5 + W-GAUSS
036500     ADD W-GAUSS TO W-SUM-TEMP-MIN
036600     IF  W-GAUSS < ZERO
036700         ADD 1 TO W-CNT-COLD
036800     END-IF
036900
037000     MOVE 3.0 TO LINK-RND-SCALE
037100     PERFORM U310-DRAW-GAUSSIAN THRU U310-EXIT
037200     COMPUTE W-GAUSS = W-BASE-TEMP + W-SEAS-FACTOR + 5 + W-GAUSS
037300     ADD W-GAUSS TO W-SUM-TEMP-MAX
037400     IF  W-GAUSS > 35.0
037500         ADD 1 TO W-CNT-HEAT
037600     END-IF
037700 
037800     MOVE 5.0 TO LINK-RND-SCALE
037900     PERFORM U310-DRAW-GAUSSIAN THRU U310-EXIT
038000     COMPUTE W-GAUSS = W-GAUSS + 2
038100     IF  W-GAUSS < ZERO
038200         MOVE ZERO TO W-GAUSS
038300     END-IF
038400     ADD W-GAUSS TO W-SUM-PRECIP
038500     IF  W-GAUSS > WPR-ST-MAX-PRECIP
038600         MOVE W-GAUSS TO WPR-ST-MAX-PRECIP
038700     END-IF
038800     IF  W-GAUSS > 25.0
038900         ADD 1 TO W-CNT-RAIN
039000     END-IF
039100 
039200     MOVE 3.0 TO LINK-RND-SCALE
039300     PERFORM U310-DRAW-GAUSSIAN THRU U310-EXIT
039400     COMPUTE W-GAUSS = W-GAUSS + 5
039500     IF  W-GAUSS < ZERO
039600         MOVE ZERO TO W-GAUSS
039700     END-IF
039800     ADD W-GAUSS TO W-SUM-WIND
039900     IF  W-GAUSS > WPR-ST-MAX-WIND
040000         MOVE W-GAUSS TO WPR-ST-MAX-WIND
040100     END-IF
040200     IF  W-GAUSS > 15.0
040300         ADD 1 TO W-CNT-HIWIND
040400     END-IF
040500 
040600     MOVE 15.0 TO LINK-RND-SCALE
040700     PERFORM U310-DRAW-GAUSSIAN THRU U310-EXIT
040800     COMPUTE W-GAUSS = W-GAUSS + 60
040900     IF  W-GAUSS < ZERO
041000         MOVE ZERO TO W-GAUSS
041100     END-IF
041200     IF  W-GAUSS > 100
041300         MOVE 100 TO W-GAUSS
041400     END-IF
041500     ADD W-GAUSS TO W-SUM-HUMID
041600 
041700     MOVE 20.0 TO LINK-RND-SCALE
041800     PERFORM U310-DRAW-GAUSSIAN THRU U310-EXIT
041900     COMPUTE W-GAUSS = W-GAUSS + 1013.25
042000     ADD W-GAUSS TO W-SUM-PRESS
042100     .
042200 C310-EXIT.
042300     EXIT.
042400 
042500******************************************************************
042600* Jahreszeit-Naeherung aus der Tabelle WPR-COS-TABLE (12 Stuetz-
042700* stellen zu je 30 Tagen, keine intrinsische Funktion)
042800******************************************************************
042900 U300-COSINE-SEASONAL.
043000     COMPUTE C4-I2 = ((W-SYN-DOY - 1) / 30) + 1
043100     IF  C4-I2 > 12
043200         MOVE 12 TO C4-I2
043300     END-IF
043400     COMPUTE W-SEAS-FACTOR = WPR-COS-TABLE (C4-I2) * 10
043500     .
043600 U300-EXIT.
043700     EXIT.
043800 
043900******************************************************************
044000* Ziehung ueber WPRRND0M (Kommando "G", Streuung in LINK-RND-
044100* SCALE); der Zustand LINK-RND-STATE bleibt ueber alle Ziehungen
044200* dieser Anfrage erhalten (erster Aufruf saat aus LINK-REQ-ID/
044300* LINK-TARGET-DOY, danach nur noch "G")
044400******************************************************************
044500 U310-DRAW-GAUSSIAN.
044600     IF  NOT W-RND-SEEDED
044700         MOVE "S" TO LINK-RND-CMD
044800         MOVE LINK-REQ-ID TO LINK-RND-SEED1
044900         MOVE LINK-TARGET-DOY TO LINK-RND-SEED2
045000         CALL "WPRRND0M" USING LINK-REC-RND
045100         SET W-RND-SEEDED TO TRUE
045200     END-IF
045300 
045400     MOVE "G" TO LINK-RND-CMD
045500     CALL "WPRRND0M" USING LINK-REC-RND
045600     MOVE LINK-RND-GAUSSIAN TO W-GAUSS
045700     .
045800 U310-EXIT.
045900     EXIT.
046000 
046100******************************************************************
046200* Mittelwerte und Ueberschreitungswahrscheinlichkeiten (Abschluss
046300* der Statistikberechnung); Praesenzkennzeichen nur setzen, wenn
046400* mindestens eine gueltige Beobachtung beigetragen hat
046500******************************************************************
046600 C400-FINISH-STATISTICS.
046700     IF  W-CNT-TEMP > ZERO
046800         COMPUTE WPR-ST-AVG-TEMP-MIN ROUNDED =
046900             W-SUM-TEMP-MIN / W-CNT-TEMP
047000         COMPUTE WPR-ST-AVG-TEMP-MAX ROUNDED =
047100             W-SUM-TEMP-MAX / W-CNT-TEMP
047200         COMPUTE WPR-ST-AVG-TEMP ROUNDED =
047300             (WPR-ST-AVG-TEMP-MIN + WPR-ST-AVG-TEMP-MAX) / 2
047400         SET WPR-ST-TEMP-OK TO TRUE
047500     END-IF
047600 
047700     IF  W-CNT-PRECIP > ZERO
047800         COMPUTE WPR-ST-AVG-PRECIP ROUNDED =
047900             W-SUM-PRECIP / W-CNT-PRECIP
048000         SET WPR-ST-PRECIP-OK TO TRUE
048100     END-IF
048200 
048300     IF  W-CNT-WIND > ZERO
048400         COMPUTE WPR-ST-AVG-WIND ROUNDED =
048500             W-SUM-WIND / W-CNT-WIND
048600         SET WPR-ST-WIND-OK TO TRUE
048700     END-IF
048800 
048900     IF  W-CNT-HUMID > ZERO
049000         COMPUTE WPR-ST-AVG-HUMIDITY ROUNDED =
049100             W-SUM-HUMID / W-CNT-HUMID
049200         SET WPR-ST-HUMID-OK TO TRUE
049300     END-IF
049400 
049500     IF  W-CNT-PRESS > ZERO
049600         COMPUTE WPR-ST-AVG-PRESSURE ROUNDED =
049700             W-SUM-PRESS / W-CNT-PRESS
049800         SET WPR-ST-PRESS-OK TO TRUE
049900     END-IF
050000 
050100     IF  W-CNT-TOTAL > ZERO
050200         COMPUTE WPR-ST-PROB-EXT-HEAT ROUNDED =
050300             (W-CNT-HEAT / W-CNT-TOTAL) * 100
050400         COMPUTE WPR-ST-PROB-EXT-COLD ROUNDED =
050500             (W-CNT-COLD / W-CNT-TOTAL) * 100
050600         COMPUTE WPR-ST-PROB-HVY-RAIN ROUNDED =
050700             (W-CNT-RAIN / W-CNT-TOTAL) * 100
050800         COMPUTE WPR-ST-PROB-HI-WIND ROUNDED =
050900             (W-CNT-HIWIND / W-CNT-TOTAL) * 100
051000     END-IF
051100     .
051200 C400-EXIT.
051300     EXIT.
051400 
051500******************************************************************
051600* Tag-im-Jahr aus einem 9-stelligen Datum (D-NUM9, rechtsbuendig
051700* JJJJMMTT), ohne intrinsische Funktion - Tabelle der kumulierten
051800* Monatslaengen WPR-CUM-DAYS, Schaltjahrzuschlag ab Maerz
051900******************************************************************
052000 U200-CALC-DAY-OF-YEAR.
052100     MOVE D-DATE-MM TO W-MM
052200     MOVE D-DATE-TT TO W-TT
052300     MOVE D-DATE-JJ TO W-JJ
052400 
052500     COMPUTE C4-DOY = WPR-CUM-DAYS (W-MM) + W-TT
052600 
052700     IF  W-MM > 2
052800     AND W-JJ / 4 * 4 = W-JJ
052900     AND (W-JJ / 100 * 100 NOT = W-JJ OR W-JJ / 400 * 400 = W-JJ)
053000         ADD 1 TO C4-DOY
053100     END-IF
053200     .
053300 U200-EXIT.
053400     EXIT.
