000100*--------------------------------------------------------------------*
000200* WPRRSPC  -  Satzbild Wettervorhersage-Antwort (WPRRSP-Datei)
000300*--------------------------------------------------------------------*
000400* Letzte Aenderung :: 1991-06-11
000500* Letzte Version   :: W.00.00
000600* Kurzbeschreibung :: Neuerstellung Antwortsatz fuer WPR-Batch
000700*------------------------------------------------------------------*
000800* Vers.  | Datum      | von | Kommentar                            *
000900*--------|------------|-----|--------------------------------------*
001000*W.00.00 | 1991-06-11 | kl  | Neuerstellung
001100*--------------------------------------------------------------------*
001200* RSP-REQ-ID .. RSP-LONGITUDE werden vom Treiber vor dem CALL an
001300* WPRPRG0M aus dem Anfragesatz uebernommen (Echo); alle uebrigen
001400* Felder werden von WPRPRG0M errechnet und gefuellt.
001500*--------------------------------------------------------------------*
001600     01          WPR-RSP-RECORD.
001700         05      WPR-RSP-REQ-ID          PIC  9(06).
001800         05      WPR-RSP-LOCATION-NAME   PIC  X(30).
001900         05      WPR-RSP-LATITUDE        PIC S9(03)V9(04)
002000                                         SIGN LEADING SEPARATE.
002100         05      WPR-RSP-LONGITUDE       PIC S9(03)V9(04)
002200                                         SIGN LEADING SEPARATE.
002300         05      WPR-RSP-PRED-DATE       PIC  9(08).
002400         05      WPR-RSP-TEMP-MIN        PIC S9(03)V9(02).
002500         05      WPR-RSP-TEMP-MAX        PIC S9(03)V9(02).
002600         05      WPR-RSP-TEMP-AVG        PIC S9(03)V9(02).
002700         05      WPR-RSP-HUMIDITY        PIC S9(03)V9(02).
002800         05      WPR-RSP-PRECIPITATION   PIC S9(04)V9(02).
002900         05      WPR-RSP-WIND-SPEED      PIC S9(03)V9(02).
003000         05      WPR-RSP-WIND-DIRECTION  PIC S9(03)V9(02).
003100         05      WPR-RSP-PRESSURE        PIC S9(05)V9(02).
003200         05      WPR-RSP-SKY-CONDITION   PIC  X(15).
003300         05      WPR-RSP-WEATHER-DESC    PIC  X(60).
003400         05      WPR-RSP-PROB-EXT-HEAT   PIC S9(03)V9(02).
003500         05      WPR-RSP-PROB-EXT-COLD   PIC S9(03)V9(02).
003600         05      WPR-RSP-PROB-HVY-RAIN   PIC S9(03)V9(02).
003700         05      WPR-RSP-PROB-HI-WIND    PIC S9(03)V9(02).
003800         05      WPR-RSP-PROB-STORM      PIC S9(03)V9(02).
003900         05      WPR-RSP-PROB-COMFORT    PIC S9(03)V9(02).
004000         05      WPR-RSP-YEARS-OF-DATA   PIC  9(02).
004100         05      WPR-RSP-HIST-AVG-TEMP   PIC S9(03)V9(02).
004200         05      WPR-RSP-HIST-AVG-PRECIP PIC S9(04)V9(02).
004300         05      WPR-RSP-CLIMATE-TREND   PIC  X(08).
004400         05      WPR-RSP-SEASONAL-PATT   PIC  X(100).
004500         05      WPR-RSP-DATA-SOURCE     PIC  X(40).
004600         05      WPR-RSP-CONFIDENCE      PIC  X(15).
004700         05      FILLER                  PIC  X(66).
