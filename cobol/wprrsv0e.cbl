000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900 
001000 IDENTIFICATION DIVISION.
001100 
001200 PROGRAM-ID. WPRRSV0M.
001300 AUTHOR. K. LEMBKE.
001400 INSTALLATION. WPR-ANWENDUNGSENTWICKLUNG.
001500 DATE-WRITTEN. 1991-06-12.
001600 DATE-COMPILED.
001700 SECURITY. NUR FUER INTERNEN GEBRAUCH DER WPR-ANWENDUNGSGRUPPE.
001800 
001900*****************************************************************
002000* Letzte Aenderung :: 2000-01-11
002100* Letzte Version   :: W.01.00
002200* Kurzbeschreibung :: Y2K-Nachkontrolle: keine Datumsfelder in
002300*                      diesem Modul betroffen, Vermerk eingetragen
002400*
002500* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002700*----------------------------------------------------------------*
002800* Vers.   | Datum      | von | Kommentar                         *
002900*---------|------------|-----|-----------------------------------*
003000*W.01.00  | 2000-01-11 | kl  | Y2K-Pruefvermerk, o.B.
003100*W.00.01  | 1995-04-27 | hg  | C600 (Wahrscheinlichkeiten) ergaenzt,
003200*         |            |     | war im ersten Wurf vergessen worden
003300*W.00.00  | 1991-06-12 | kl  | Neuerstellung. Vorlage: gemeinsames
003310*         |            |     | WPR-Modulskelett
003400*----------------------------------------------------------------*
003500*
003600* Programmbeschreibung
003700* ---------------------
003800* Plausibilitaetspruefung einer bereits errechneten Wettervorher-
003900* sage (WPR-RSP-RECORD, von WPRPRG0M). Anders als WPRVAL0M weist
004000* dieses Modul NICHTS zurueck - jede Unstimmigkeit erhoeht nur
004100* LINK-WARN-COUNT, die Antwort wird in jedem Fall weitergeschrie-
004200* ben (Auftrag WPR-2).
004300*
004400******************************************************************
004500 
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     SWITCH-15 IS ANZEIGE-VERSION
005000         ON STATUS IS SHOW-VERSION
005100     CLASS ALPHNUM IS "0123456789"
005200                      "abcdefghijklmnopqrstuvwxyz"
005300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005400                      " .,;-_!$%&/=*+".
005500 
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800     COPY WPRWRKC.
005900 
006000*--------------------------------------------------------------------*
006100* Felder mit konstantem Inhalt: Praefix K
006200*--------------------------------------------------------------------*
006300     01          KONSTANTE-FELDER.
006400         05      K-MODUL             PIC X(08) VALUE "WPRRSV0M".
006500         05      FILLER              PIC  X(04).
006600 
006700 LINKAGE SECTION.
006800*-->    Uebergabe aus WPRDRV0O
006900     01     LINK-REC.
007000        05  LINK-HDR.
007100         10 LINK-CMD                 PIC X(02).
007200         10 LINK-RC                  PIC S9(04) COMP.
007300        05  LINK-DATA.
007400         10 LINK-WARN-COUNT          PIC  9(02).
007500 
007600*-->    Antwortsatz (eigener Verbindungssatz - WPRRSPC beginnt schon
007700*-->    auf Stufe 01 und kann sich LINK-REC nicht unterordnen)
007800     COPY WPRRSPC.
007900 
008000 PROCEDURE DIVISION USING LINK-REC WPR-RSP-RECORD.
008100******************************************************************
008200* Steuerung
008300******************************************************************
008400 A100-STEUERUNG.
008500     IF  SHOW-VERSION
008600         DISPLAY K-MODUL " -- siehe Aenderungsprotokoll im Quelltext"
008700         STOP RUN
008800     END-IF
008900 
009000     PERFORM B000-VORLAUF THRU B000-EXIT
009100     PERFORM B100-VERARBEITUNG THRU B100-EXIT
009200     PERFORM B090-ENDE THRU B090-EXIT
009300 
009400     EXIT PROGRAM.
009500 A100-EXIT.
009600     EXIT.
009700 
009800 B000-VORLAUF.
009900     MOVE ZERO TO LINK-RC
010000     MOVE ZERO TO LINK-WARN-COUNT
010100     .
010200 B000-EXIT.
010300     EXIT.
010400 
010500 B090-ENDE.
010600     CONTINUE
010700     .
010800 B090-EXIT.
010900     EXIT.
011000 
011100******************************************************************
011200* Verarbeitung: alle Pruefgruppen nacheinander, unabhaengig vom
011300* Ergebnis der jeweils vorherigen Gruppe (Auftrag WPR-15)
011500******************************************************************
011600 B100-VERARBEITUNG.
011700     PERFORM C100-CHECK-TEMPERATURES THRU C100-EXIT
011800     PERFORM C200-CHECK-PRECIPITATION THRU C200-EXIT
011900     PERFORM C300-CHECK-WIND THRU C300-EXIT
012000     PERFORM C400-CHECK-HUMIDITY THRU C400-EXIT
012100     PERFORM C500-CHECK-PRESSURE THRU C500-EXIT
012200     PERFORM C600-CHECK-PROBABILITIES THRU C600-EXIT
012300     PERFORM C700-CHECK-HISTORICAL THRU C700-EXIT
012400     .
012500 B100-EXIT.
012600     EXIT.
012700 
012800******************************************************************
012900* Temperaturpruefungen: Unter- nicht ueber Obergrenze, jede der
013000* drei Temperaturen in [-50,60], Mittel zwischen Unter- und
013100* Obergrenze
013200******************************************************************
013300 C100-CHECK-TEMPERATURES.
013400     IF  WPR-RSP-TEMP-MIN > WPR-RSP-TEMP-MAX
013500         ADD 1 TO LINK-WARN-COUNT
013600     END-IF
013700 
013800     IF  WPR-RSP-TEMP-MIN < -50 OR WPR-RSP-TEMP-MIN > 60
013900         ADD 1 TO LINK-WARN-COUNT
014000     END-IF
014100     IF  WPR-RSP-TEMP-MAX < -50 OR WPR-RSP-TEMP-MAX > 60
014200         ADD 1 TO LINK-WARN-COUNT
014300     END-IF
014400     IF  WPR-RSP-TEMP-AVG < -50 OR WPR-RSP-TEMP-AVG > 60
014500         ADD 1 TO LINK-WARN-COUNT
014600     END-IF
014700 
014800     IF  WPR-RSP-TEMP-AVG < WPR-RSP-TEMP-MIN
014900     OR  WPR-RSP-TEMP-AVG > WPR-RSP-TEMP-MAX
015000         ADD 1 TO LINK-WARN-COUNT
015100     END-IF
015200     .
015300 C100-EXIT.
015400     EXIT.
015500 
015600******************************************************************
015700* Niederschlag: 0 .. 500
015800******************************************************************
015900 C200-CHECK-PRECIPITATION.
016000     IF  WPR-RSP-PRECIPITATION < 0 OR WPR-RSP-PRECIPITATION > 500
016100         ADD 1 TO LINK-WARN-COUNT
016200     END-IF
016300     .
016400 C200-EXIT.
016500     EXIT.
016600 
016700******************************************************************
016800* Wind: Geschwindigkeit 0 .. 100, Richtung 0 .. 360 (ausschl.)
016900******************************************************************
017000 C300-CHECK-WIND.
017100     IF  WPR-RSP-WIND-SPEED < 0 OR WPR-RSP-WIND-SPEED > 100
017200         ADD 1 TO LINK-WARN-COUNT
017300     END-IF
017400 
017500     IF  WPR-RSP-WIND-DIRECTION < 0
017600     OR  WPR-RSP-WIND-DIRECTION >= 360
017700         ADD 1 TO LINK-WARN-COUNT
017800     END-IF
017900     .
018000 C300-EXIT.
018100     EXIT.
018200 
018300******************************************************************
018400* Feuchte: 0 .. 100
018500******************************************************************
018600 C400-CHECK-HUMIDITY.
018700     IF  WPR-RSP-HUMIDITY < 0 OR WPR-RSP-HUMIDITY > 100
018800         ADD 1 TO LINK-WARN-COUNT
018900     END-IF
019000     .
019100 C400-EXIT.
019200     EXIT.
019300 
019400******************************************************************
019500* Luftdruck: 870 .. 1085
019600******************************************************************
019700 C500-CHECK-PRESSURE.
019800     IF  WPR-RSP-PRESSURE < 870 OR WPR-RSP-PRESSURE > 1085
019900         ADD 1 TO LINK-WARN-COUNT
020000     END-IF
020100     .
020200 C500-EXIT.
020300     EXIT.
020400 
020500******************************************************************
020600* Ereigniswahrscheinlichkeiten: jede einzeln 0 .. 100
020700******************************************************************
020800 C600-CHECK-PROBABILITIES.
020900     IF  WPR-RSP-PROB-EXT-HEAT < 0 OR WPR-RSP-PROB-EXT-HEAT > 100
021000         ADD 1 TO LINK-WARN-COUNT
021100     END-IF
021200     IF  WPR-RSP-PROB-EXT-COLD < 0 OR WPR-RSP-PROB-EXT-COLD > 100
021300         ADD 1 TO LINK-WARN-COUNT
021400     END-IF
021500     IF  WPR-RSP-PROB-HVY-RAIN < 0 OR WPR-RSP-PROB-HVY-RAIN > 100
021600         ADD 1 TO LINK-WARN-COUNT
021700     END-IF
021800     IF  WPR-RSP-PROB-HI-WIND < 0 OR WPR-RSP-PROB-HI-WIND > 100
021900         ADD 1 TO LINK-WARN-COUNT
022000     END-IF
022100     IF  WPR-RSP-PROB-STORM < 0 OR WPR-RSP-PROB-STORM > 100
022200         ADD 1 TO LINK-WARN-COUNT
022300     END-IF
022400     IF  WPR-RSP-PROB-COMFORT < 0 OR WPR-RSP-PROB-COMFORT > 100
022500         ADD 1 TO LINK-WARN-COUNT
022600     END-IF
022700     .
022800 C600-EXIT.
022900     EXIT.
023000 
023100******************************************************************
023200* Historischer Kontext: Datenjahre > 0, historischer Mittelwert
023300* Temperatur in [-50,60], historischer Mittelwert Niederschlag
023400* nicht negativ
023500******************************************************************
023600 C700-CHECK-HISTORICAL.
023700     IF  WPR-RSP-YEARS-OF-DATA <= 0
023800         ADD 1 TO LINK-WARN-COUNT
023900     END-IF
024000 
024100     IF  WPR-RSP-HIST-AVG-TEMP < -50 OR WPR-RSP-HIST-AVG-TEMP > 60
024200         ADD 1 TO LINK-WARN-COUNT
024300     END-IF
024400 
024500     IF  WPR-RSP-HIST-AVG-PRECIP < 0
024600         ADD 1 TO LINK-WARN-COUNT
024700     END-IF
024800     .
024900 C700-EXIT.
025000     EXIT.
