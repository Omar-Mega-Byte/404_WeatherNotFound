000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300 ?SEARCH  =TALLIB
000400 ?NOLMAP, SYMBOLS, INSPECT
000500 ?SAVE ALL
000600 ?SAVEABEND
000700 ?LINES 66
000800 ?CHECK 3
000900 
001000 IDENTIFICATION DIVISION.
001100 
001200 PROGRAM-ID. WPRDRV0O.
001300 AUTHOR. K. LEMBKE.
001400 INSTALLATION. WPR-ANWENDUNGSENTWICKLUNG.
001500 DATE-WRITTEN. 1991-04-15.
001600 DATE-COMPILED.
001700 SECURITY. NUR FUER INTERNEN GEBRAUCH DER WPR-ANWENDUNGSGRUPPE.
001800 
001900*****************************************************************
002000* Letzte Aenderung :: 2004-03-02
002100* Letzte Version   :: W.01.02
002200* Kurzbeschreibung :: C700-Obergrenze in WPRVAL0M korrigiert (s.
002300*                      dortiges Protokoll) - hier nur Versions-
002400*                      vermerk, keine eigene Aenderung notwendig
002500*
002600* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*----------------------------------------------------------------*
002900* Vers.   | Datum      | von | Kommentar                         *
003000*---------|------------|-----|-----------------------------------*
003100*W.01.02  | 2004-03-02 | hg  | Versionsvermerk WPRVAL0M WPR-41
003200*W.01.01  | 1999-12-06 | kl  | Y2K: WPR-LAUFDATUM (LINK-RUN-DATE)
003300*         |            |     | jetzt 4-stellig JHJJMMTT, Jahr-
003400*         |            |     | hundertfensterung fuer ACCEPT FROM
003500*         |            |     | DATE ergaenzt (WPR-37)
003600*W.01.00  | 1995-09-08 | hg  | B210: Fehlwert-Saetze (Sentinel
003700*         |            |     | <= -900) werden jetzt beim Laden
003800*         |            |     | ausgefiltert statt erst in WPRSTA0M
003900*W.00.01  | 1992-11-30 | tr  | G900: Rubrik je Himmelszustand in
004000*         |            |     | Kontrollsumme ergaenzt (WPR-19)
004100*W.00.00  | 1991-04-15 | kl  | Neuerstellung. Vorlage: gemeinsames
004200*         |            |     | WPR-Treiberskelett (Steuerung,
004210*         |            |     | CALL/RC-Auswertung)
004300*----------------------------------------------------------------*
004400*
004500* Programmbeschreibung
004600* ---------------------
004700* Treiberprogramm des WPR-Wettervorhersage-Batches. Liest die
004800* Anfragedatei WPRREQ satzweise, laesst jede Anfrage pruefen
004900* (WPRVAL0M), ermittelt die Statistikgrundlage aus dem einmal
005000* geladenen Beobachtungsbestand WPROBS (WPRSTA0M), laesst daraus
005100* die Vorhersage errechnen (WPRPRG0M) und die Antwort auf Plau-
005200* sibilitaet pruefen (WPRRSV0M). Angenommene Antworten gehen nach
005300* WPRRSP, zurueckgewiesene Anfragen nach WPRREJ. Am Laufende wird
005400* eine Kontrollliste (WPRRPT) mit Anfrage-/Ablehnungs-/Warnungs-
005500* zaehlern sowie Verteilung der Himmelszustaende gedruckt.
005600*
005700******************************************************************
005800 
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     SWITCH-15 IS ANZEIGE-VERSION
006300         ON STATUS IS SHOW-VERSION
006400     CLASS ALPHNUM IS "0123456789"
006500                      "abcdefghijklmnopqrstuvwxyz"
006600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006700                      " .,;-_!$%&/=*+".
006800 
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT WPR-REQ-FILE    ASSIGN TO WPRREQ
007200         FILE STATUS IS WPR-REQ-STATUS.
007300     SELECT WPR-OBS-FILE    ASSIGN TO WPROBS
007400         FILE STATUS IS WPR-OBS-STATUS.
007500     SELECT WPR-RSP-FILE    ASSIGN TO WPRRSP
007600         FILE STATUS IS WPR-RSP-STATUS.
007700     SELECT WPR-REJ-FILE    ASSIGN TO WPRREJ
007800         FILE STATUS IS WPR-REJ-STATUS.
007900     SELECT WPR-RPT-FILE    ASSIGN TO WPRRPT
008000         FILE STATUS IS WPR-RPT-STATUS.
008100 
008200 DATA DIVISION.
008300 FILE SECTION.
008400*--------------------------------------------------------------------*
008500* Anfragedatei - Satzbild siehe WPRREQC
008600*--------------------------------------------------------------------*
008700 FD  WPR-REQ-FILE
008800         RECORDING MODE F.
008900     COPY WPRREQC.
009000 
009100*--------------------------------------------------------------------*
009200* Beobachtungsdatei - eigenes, schlichtes Satzbild (WPROBSC kann hier
009300* nicht per COPY eingebunden werden, da die Kopie zugleich den
009400* Ladepuffer WPR-OBS-TABLE auf Stufe 01 mitbringt - siehe B210)
009500*--------------------------------------------------------------------*
009600 FD  WPR-OBS-FILE
009700         RECORDING MODE F.
009800     01      FD-OBS-RECORD           PIC  X(56).
009900 
010000*--------------------------------------------------------------------*
010100* Antwortdatei - Satzbild siehe WPRRSPC
010200*--------------------------------------------------------------------*
010300 FD  WPR-RSP-FILE
010400         RECORDING MODE F.
010500     COPY WPRRSPC.
010600 
010700*--------------------------------------------------------------------*
010800* Ablehnungsdatei - Satzbild siehe WPRREJC
010900*--------------------------------------------------------------------*
011000 FD  WPR-REJ-FILE
011100         RECORDING MODE F.
011200     COPY WPRREJC.
011300 
011400*--------------------------------------------------------------------*
011500* Kontrollliste, 132 Spalten
011600*--------------------------------------------------------------------*
011700 FD  WPR-RPT-FILE
011800         RECORDING MODE F.
011900     01      WPR-RPT-RECORD           PIC  X(132).
012000 
012100 WORKING-STORAGE SECTION.
012200     COPY WPRWRKC.
012300     COPY WPRSTC.
012400     COPY WPROBSC.
012500 
012600*--------------------------------------------------------------------*
012700* Felder mit konstantem Inhalt: Praefix K
012800*--------------------------------------------------------------------*
012900     01          KONSTANTE-FELDER.
013000         05      K-MODUL             PIC X(08) VALUE "WPRDRV0O".
013100         05      K-RPT-TITEL         PIC X(36)
013200                     VALUE "WPR WETTERVORHERSAGE -KONTROLLISTE-".
013300         05      FILLER              PIC  X(04).
013400 
013500*--------------------------------------------------------------------*
013600* Datei- und Satzstatus, je Datei ein eigenes Feld (gemeinsamer
013700* WPR FILE-STATUS/REC-STAT-Block, wie in jedem WPR-Modul)
013800*--------------------------------------------------------------------*
013900     01          WPR-DATEISTATUS.
014000         05      WPR-REQ-STATUS      PIC  X(02).
014100             88  WPR-REQ-FST-OK                  VALUE "00".
014200             88  WPR-REQ-FST-NOK                  VALUE "01" THRU "99".
014300         05      WPR-REQ-REC-STAT REDEFINES WPR-REQ-STATUS.
014400             10  WPR-REQ-STATUS1     PIC  X(01).
014500                 88  WPR-REQ-EOF                 VALUE "1".
014600             10  FILLER              PIC  X(01).
014700         05      WPR-OBS-STATUS      PIC  X(02).
014800             88  WPR-OBS-FST-OK           VALUE "00".
014900             88  WPR-OBS-FST-NOK          VALUE "01" THRU "99".
015000         05      WPR-OBS-REC-STAT REDEFINES WPR-OBS-STATUS.
015100             10  WPR-OBS-STATUS1     PIC  X(01).
015200                 88  WPR-OBS-EOF                 VALUE "1".
015300             10  FILLER              PIC  X(01).
015400         05      WPR-RSP-STATUS      PIC  X(02).
015500             88  WPR-RSP-FST-OK                  VALUE "00".
015600         05      WPR-REJ-STATUS      PIC  X(02).
015700             88  WPR-REJ-FST-OK                  VALUE "00".
015800         05      WPR-RPT-STATUS      PIC  X(02).
015900             88  WPR-RPT-FST-OK                  VALUE "00".
016000         05      FILLER              PIC  X(02).
016100 
016200*--------------------------------------------------------------------*
016300* Zaehlfelder fuer die Kontrollliste, Praefix C4 hier nicht benutzt
016400* (C4-xx ist Durchlaufarbeit der WPRWRKC), eigene Zaehler je Rubrik
016500*--------------------------------------------------------------------*
016600     01          WPR-ZAEHLER.
016700         05      WPR-Z-GELESEN       PIC S9(05) COMP.
016800         05      WPR-Z-ANGENOMMEN    PIC S9(05) COMP.
016900         05      WPR-Z-ABGEWIESEN    PIC S9(05) COMP.
017000         05      WPR-Z-WARNUNGEN     PIC S9(05) COMP.
017100         05      WPR-Z-SKY-CLEAR     PIC S9(05) COMP.
017200         05      WPR-Z-SKY-PCLOUD    PIC S9(05) COMP.
017300         05      WPR-Z-SKY-CLOUDY    PIC S9(05) COMP.
017400         05      WPR-Z-SKY-OVERCST   PIC S9(05) COMP.
017500         05      WPR-Z-OBS-GELADEN   PIC S9(05) COMP.
017600         05      FILLER              PIC  X(04).
017700 
017800*--------------------------------------------------------------------*
017900* Laufdatum - ACCEPT FROM DATE liefert nur 2-stellige Jahreszahl,
018000* daher Jahrhundertfensterung (Y2K, siehe Protokoll W.01.01)
018100*--------------------------------------------------------------------*
018200     01          WPR-LAUFDATUM-FELDER.
018300         05      W-ACCEPT-DATUM      PIC  9(06).
018400         05      W-ACCEPT-TEILE REDEFINES W-ACCEPT-DATUM.
018500             10  W-ACC-JJ            PIC  9(02).
018600             10  W-ACC-MM            PIC  9(02).
018700             10  W-ACC-TT            PIC  9(02).
018800         05      W-JAHRHUNDERT       PIC S9(04) COMP.
018900         05      LINK-RUN-DATE       PIC  9(08).
019000         05      FILLER              PIC  X(04).
019100 
019200*--------------------------------------------------------------------*
019300* Kalenderarbeit fuer die Tag-im-Jahr-Ermittlung (C4-DOY) der An-
019400* frage. Kumulierte Tage je Monatsanfang, Schaltjahrzuschlag separat.
019500* Vorbild WPRSTA0M/Abschnitt C300, hier fuer WPR-REQ-BEGIN-DATE.
019600*--------------------------------------------------------------------*
019700     01          W-KUMTAGE-FLACH.
019800         05      FILLER              PIC S9(03) COMP-3 VALUE 0.
019900         05      FILLER              PIC S9(03) COMP-3 VALUE 31.
020000         05      FILLER              PIC S9(03) COMP-3 VALUE 59.
020100         05      FILLER              PIC S9(03) COMP-3 VALUE 90.
020200         05      FILLER              PIC S9(03) COMP-3 VALUE 120.
020300         05      FILLER              PIC S9(03) COMP-3 VALUE 151.
020400         05      FILLER              PIC S9(03) COMP-3 VALUE 181.
020500         05      FILLER              PIC S9(03) COMP-3 VALUE 212.
020600         05      FILLER              PIC S9(03) COMP-3 VALUE 243.
020700         05      FILLER              PIC S9(03) COMP-3 VALUE 273.
020800         05      FILLER              PIC S9(03) COMP-3 VALUE 304.
020900         05      FILLER              PIC S9(03) COMP-3 VALUE 334.
021000     01          W-KUMTAGE-TAB REDEFINES W-KUMTAGE-FLACH.
021100         05      W-KUMTAGE OCCURS 12 TIMES
021200                             PIC S9(03) COMP-3.
021300 
021400     01          W-KALENDER-ARBEIT.
021500         05      W-MM-IX             PIC S9(02) COMP.
021600         05      W-SCHALT-R1         PIC S9(02) COMP.
021700         05      W-SCHALT-R2         PIC S9(02) COMP.
021800         05      W-SCHALT-R3         PIC S9(02) COMP.
021900         05      W-SCHALT-Q          PIC S9(04) COMP.
022000         05      W-SCHALTJAHR-KZ     PIC  X(01).
022100             88  W-SCHALTJAHR                    VALUE "J".
022200             88  W-KEIN-SCHALTJAHR                VALUE "N".
022300         05      FILLER              PIC  X(04).
022400 
022500*--------------------------------------------------------------------*
022600* Standortschluessel fuer den Aufruf von WPRSTA0M: "+LL.L+LLL.L",
022700* auf 12 Stellen mit Leerzeichen aufgefuellt (Vorzeichen, 2-stellig
022800* Breitengrad, Punkt, 1 Dezimale; Vorzeichen, 3-stellig Laengengrad,
022900* Punkt, 1 Dezimale). Praefix W wie uebrige Arbeitsfelder dieses
023000* Moduls.
023100*--------------------------------------------------------------------*
023200     01          W-LOC-KEY-ARBEIT.
023300         05      W-BREITE-ZEHNTEL    PIC S9(05) COMP.
023400         05      W-BREITE-BETRAG     PIC  9(05) COMP.
023500         05      W-BREITE-GANZ       PIC  9(02).
023600         05      W-BREITE-DEZ        PIC  9(01).
023700         05      W-BREITE-VZ         PIC  X(01).
023800         05      W-LAENGE-ZEHNTEL    PIC S9(05) COMP.
023900         05      W-LAENGE-BETRAG     PIC  9(05) COMP.
024000         05      W-LAENGE-GANZ       PIC  9(03).
024100         05      W-LAENGE-DEZ        PIC  9(01).
024200         05      W-LAENGE-VZ         PIC  X(01).
024300         05      LINK-LOC-KEY        PIC  X(12).
024400         05      FILLER              PIC  X(04).
024500 
024600*--------------------------------------------------------------------*
024700* LINK-RECs der vier aufgerufenen Bausteine - je eigener Bereich,
024800* damit LINK-CMD/LINK-RC je Baustein unabhaengig bleiben
024900*--------------------------------------------------------------------*
025000     01          LINK-VAL-REC.
025100         05      LINK-VAL-HDR.
025200             10  LINK-VAL-CMD        PIC  X(02).
025300             10  LINK-VAL-RC         PIC S9(04) COMP.
025400         05      LINK-VAL-DATA.
025500             10  LINK-VAL-RUN-DATE   PIC  9(08).
025600             10  LINK-VAL-VALID-FLAG PIC  X(01).
025700                 88  LINK-VAL-VALID          VALUE "Y".
025800                 88  LINK-VAL-INVALID        VALUE "N".
025900             10  LINK-VAL-ERR-COUNT  PIC  9(02).
026000             10  LINK-VAL-ERR-TEXT   PIC  X(200).
026100 
026200     01          LINK-STA-REC.
026300         05      LINK-STA-HDR.
026400             10  LINK-STA-CMD        PIC  X(02).
026500             10  LINK-STA-RC         PIC S9(04) COMP.
026600         05      LINK-STA-DATA.
026700             10  LINK-STA-LOC-KEY    PIC  X(12).
026800             10  LINK-STA-LATITUDE   PIC S9(03)V9(04).
026900             10  LINK-STA-TARGET-DOY PIC S9(04) COMP.
027000             10  LINK-STA-REQ-ID     PIC  9(06).
027100             10  LINK-STA-OBS-COUNT  PIC S9(05) COMP.
027200 
027300     01          LINK-PRG-REC.
027400         05      LINK-PRG-HDR.
027500             10  LINK-PRG-CMD        PIC  X(02).
027600             10  LINK-PRG-RC         PIC S9(04) COMP.
027700         05      LINK-PRG-DATA.
027800             10  LINK-PRG-LATITUDE   PIC S9(03)V9(04).
027900             10  LINK-PRG-TGT-DATE   PIC  9(08).
028000             10  LINK-PRG-TGT-DOY    PIC S9(04) COMP.
028100             10  LINK-PRG-RUN-DATE   PIC  9(08).
028200             10  LINK-PRG-REQ-ID     PIC  9(06).
028300 
028400     01          LINK-RSV-REC.
028500         05      LINK-RSV-HDR.
028600             10  LINK-RSV-CMD        PIC  X(02).
028700             10  LINK-RSV-RC         PIC S9(04) COMP.
028800         05      LINK-RSV-DATA.
028900             10  LINK-RSV-WARN-CNT   PIC  9(02).
029000 
029100*--------------------------------------------------------------------*
029200* Druckbild der Kontrollliste - Kopf-, Detail- und Summenzeilen,
029300* jeweils auf 132 Stellen mit FILLER aufgefuellt, wie die uebrigen
029400* WPR-Druckbilder im Haus aufgebaut werden
029600*--------------------------------------------------------------------*
029700     01          W-KOPF-ZEILE-1.
029800         05      FILLER              PIC  X(08) VALUE SPACES.
029900         05      K1-TITEL            PIC  X(36).
030000         05      FILLER              PIC  X(10) VALUE SPACES.
030100         05      FILLER              PIC  X(11) VALUE "LAUFDATUM: ".
030200         05      K1-LAUFDATUM        PIC  9(08).
030300         05      FILLER              PIC  X(59) VALUE SPACES.
030400 
030500     01          W-KOPF-ZEILE-2.
030600         05      FILLER              PIC  X(08) VALUE SPACES.
030700         05      FILLER              PIC  X(06) VALUE "ANF-ID".
030800         05      FILLER              PIC  X(02) VALUE SPACES.
030900         05      FILLER              PIC  X(20) VALUE "ORTSBEZEICHNUNG".
031000         05      FILLER              PIC  X(02) VALUE SPACES.
031100         05      FILLER              PIC  X(08) VALUE "STATUS".
031200         05      FILLER              PIC  X(02) VALUE SPACES.
031300         05      FILLER              PIC  X(15) VALUE "HIMMELSZUSTAND".
031400         05      FILLER              PIC  X(02) VALUE SPACES.
031500         05      FILLER              PIC  X(06) VALUE "MITTEL".
031600         05      FILLER              PIC  X(02) VALUE SPACES.
031700         05      FILLER              PIC  X(04) VALUE "WARN".
031800         05      FILLER              PIC  X(55) VALUE SPACES.
031900 
032000     01          W-DETAIL-ZEILE.
032100         05      FILLER              PIC  X(08) VALUE SPACES.
032200         05      D2-ANF-ID           PIC  9(06).
032300         05      FILLER              PIC  X(02) VALUE SPACES.
032400         05      D2-ORT              PIC  X(20).
032500         05      FILLER              PIC  X(02) VALUE SPACES.
032600         05      D2-STATUS           PIC  X(08).
032700         05      FILLER              PIC  X(02) VALUE SPACES.
032800         05      D2-SKY              PIC  X(15).
032900         05      FILLER              PIC  X(02) VALUE SPACES.
033000         05      D2-MITTEL           PIC -ZZ9.9.
033100         05      FILLER              PIC  X(02) VALUE SPACES.
033200         05      D2-WARN             PIC  ZZ9.
033300         05      FILLER              PIC  X(51) VALUE SPACES.
033400 
033500     01          W-SUMME-ZEILE-1.
033600         05      FILLER              PIC  X(08) VALUE SPACES.
033700         05      FILLER              PIC  X(20)
033800                     VALUE "ANFRAGEN GELESEN....".
033900         05      S1-GELESEN          PIC  ZZZZ9.
034000         05      FILLER              PIC  X(04) VALUE SPACES.
034100         05      FILLER              PIC  X(20)
034200                     VALUE "ANGENOMMEN..........".
034300         05      S1-ANGENOMMEN       PIC  ZZZZ9.
034400         05      FILLER              PIC  X(04) VALUE SPACES.
034500         05      FILLER              PIC  X(20)
034600                     VALUE "ABGEWIESEN..........".
034700         05      S1-ABGEWIESEN       PIC  ZZZZ9.
034800         05      FILLER              PIC  X(23) VALUE SPACES.
034900 
035000     01          W-SUMME-ZEILE-2.
035100         05      FILLER              PIC  X(08) VALUE SPACES.
035200         05      FILLER              PIC  X(20)
035300                     VALUE "WARNUNGEN GESAMT....".
035400         05      S2-WARNUNGEN        PIC  ZZZZ9.
035500         05      FILLER              PIC  X(75) VALUE SPACES.
035600 
035700     01          W-SUMME-ZEILE-3.
035800         05      FILLER              PIC  X(08) VALUE SPACES.
035900         05      FILLER              PIC  X(11) VALUE "HIMMEL KLAR".
036000         05      S3-CLEAR            PIC  ZZZZ9.
036100         05      FILLER              PIC  X(03) VALUE SPACES.
036200         05      FILLER              PIC  X(15) VALUE "TEILW. BEWOELKT".
036300         05      S3-PCLOUD           PIC  ZZZZ9.
036400         05      FILLER              PIC  X(03) VALUE SPACES.
036500         05      FILLER              PIC  X(08) VALUE "BEWOELKT".
036600         05      S3-CLOUDY           PIC  ZZZZ9.
036700         05      FILLER              PIC  X(03) VALUE SPACES.
036800         05      FILLER              PIC  X(08) VALUE "BEDECKT ".
036900         05      S3-OVERCST          PIC  ZZZZ9.
037000         05      FILLER              PIC  X(34) VALUE SPACES.
037100 
037200     01          W-DRUCKSTEUERUNG.
037300         05      W-ZEILEN-ZAHL       PIC S9(04) COMP.
037400         05      W-SEITEN-ZAHL       PIC S9(04) COMP.
037500         05      W-ZEILEN-PRO-SEITE  PIC S9(04) COMP VALUE 55.
037510         05      FILLER              PIC  X(04) VALUE SPACES.
037600
037700 PROCEDURE DIVISION.
037800******************************************************************
037900* Steuerung
038000******************************************************************
038100 A100-STEUERUNG.
038200     IF  SHOW-VERSION
038300         DISPLAY K-MODUL " -- siehe Aenderungsprotokoll im Quelltext"
038400         STOP RUN
038500     END-IF
038600 
038700     PERFORM B000-VORLAUF THRU B000-EXIT
038800     PERFORM B100-VERARBEITUNG THRU B100-EXIT
038900     PERFORM B090-ENDE THRU B090-EXIT
039000 
039100     STOP RUN.
039200 A100-EXIT.
039300     EXIT.
039400 
039500******************************************************************
039600* Vorlauf: Dateien oeffnen, Beobachtungsbestand einmal laden,
039700* Laufdatum mit Jahrhundertfensterung ermitteln, Zaehler nullen
039800******************************************************************
039900 B000-VORLAUF.
040000     PERFORM B010-OPEN-FILES THRU B010-EXIT
040100     PERFORM B020-GET-RUN-DATE THRU B020-EXIT
040200     PERFORM B210-LOAD-OBSERVATIONS THRU B210-EXIT
040300 
040400     MOVE ZERO TO WPR-Z-GELESEN
040500     MOVE ZERO TO WPR-Z-ANGENOMMEN
040600     MOVE ZERO TO WPR-Z-ABGEWIESEN
040700     MOVE ZERO TO WPR-Z-WARNUNGEN
040800     MOVE ZERO TO WPR-Z-SKY-CLEAR
040900     MOVE ZERO TO WPR-Z-SKY-PCLOUD
041000     MOVE ZERO TO WPR-Z-SKY-CLOUDY
041100     MOVE ZERO TO WPR-Z-SKY-OVERCST
041200     MOVE ZERO TO W-ZEILEN-ZAHL
041300     MOVE ZERO TO W-SEITEN-ZAHL
041400     SET PRG-OK TO TRUE
041500     .
041600 B000-EXIT.
041700     EXIT.
041800 
041900 B010-OPEN-FILES.
042000     OPEN INPUT  WPR-REQ-FILE
042100     IF  NOT WPR-REQ-FST-OK
042200         DISPLAY K-MODUL " OPEN WPRREQ FEHLER STATUS " WPR-REQ-STATUS
042300         SET PRG-ABBRUCH TO TRUE
042400     END-IF
042500 
042600     OPEN INPUT  WPR-OBS-FILE
042700     IF  NOT WPR-OBS-FST-OK
042800         DISPLAY K-MODUL " OPEN WPROBS FEHLER STATUS " WPR-OBS-STATUS
042900         SET PRG-ABBRUCH TO TRUE
043000     END-IF
043100 
043200     OPEN OUTPUT WPR-RSP-FILE
043300     IF  NOT WPR-RSP-FST-OK
043400         DISPLAY K-MODUL " OPEN WPRRSP FEHLER STATUS " WPR-RSP-STATUS
043500         SET PRG-ABBRUCH TO TRUE
043600     END-IF
043700 
043800     OPEN OUTPUT WPR-REJ-FILE
043900     IF  NOT WPR-REJ-FST-OK
044000         DISPLAY K-MODUL " OPEN WPRREJ FEHLER STATUS " WPR-REJ-STATUS
044100         SET PRG-ABBRUCH TO TRUE
044200     END-IF
044300 
044400     OPEN OUTPUT WPR-RPT-FILE
044500     IF  NOT WPR-RPT-FST-OK
044600         DISPLAY K-MODUL " OPEN WPRRPT FEHLER STATUS " WPR-RPT-STATUS
044700         SET PRG-ABBRUCH TO TRUE
044800     END-IF
044900 
045000     IF  PRG-ABBRUCH
045100         DISPLAY K-MODUL " ABBRUCH WEGEN OPEN-FEHLER"
045200         STOP RUN
045300     END-IF
045400     .
045500 B010-EXIT.
045600     EXIT.
045700 
045800*-----------------------------------------------------------------*
045900* Laufdatum: ACCEPT FROM DATE liefert nur JJMMTT (2-stellig), die
046000* Jahrhundertfensterung entspricht dem Y2K-Nachtrag W.01.01 oben -
046100* Jahreszahl < 50 gilt als 20xx, sonst als 19xx
046200*-----------------------------------------------------------------*
046300 B020-GET-RUN-DATE.
046400     ACCEPT W-ACCEPT-DATUM FROM DATE
046500     IF  W-ACC-JJ < 50
046600         MOVE 20 TO W-JAHRHUNDERT
046700     ELSE
046800         MOVE 19 TO W-JAHRHUNDERT
046900     END-IF
047000     MOVE W-JAHRHUNDERT  TO D-NUM2
047100     MOVE W-ACC-JJ       TO D-NUM2
047200     COMPUTE LINK-RUN-DATE = W-JAHRHUNDERT * 1000000
047300                           + W-ACC-JJ * 10000
047400                           + W-ACC-MM * 100
047500                           + W-ACC-TT
047600     .
047700 B020-EXIT.
047800     EXIT.
047900 
048000*-----------------------------------------------------------------*
048100* Beobachtungsbestand einmal vollstaendig in WPR-OBS-TABLE laden.
048200* Saetze mit WPR-OBS-MISSING (Sentinel <= -900 im Ursprungsbestand,
048300* s. WPROBSC) werden seit W.01.00 beim Laden ausgefiltert.
048400*-----------------------------------------------------------------*
048500 B210-LOAD-OBSERVATIONS.
048600     MOVE ZERO TO C4-COUNT
048700     READ WPR-OBS-FILE INTO WPR-OBS-RECORD
048800         AT END SET WPR-OBS-EOF TO TRUE
048900     END-READ
049000     PERFORM B220-PRUEFE-BEOBACHTUNG THRU B220-EXIT
049100         UNTIL WPR-OBS-EOF
049200     MOVE C4-COUNT TO WPR-Z-OBS-GELADEN
049300     .
049400 B210-EXIT.
049500     EXIT.
049600 
049700*-----------------------------------------------------------------*
049800* WPR-OBS-MISSING (Sentinel <= -900 im Ursprungsbestand, s. WPROBSC)
049900* wird hier, seit W.01.00, beim Laden ausgefiltert und nicht erst
050000* bei der Suche in WPRSTA0M uebersprungen
050100*-----------------------------------------------------------------*
050200 B220-PRUEFE-BEOBACHTUNG.
050300     IF  WPR-OBS-OK
050400         ADD 1 TO C4-COUNT
050500         SET WPR-OBS-IX TO C4-COUNT
050600         MOVE WPR-OBS-LOC-KEY    TO WPR-OBT-LOC-KEY (WPR-OBS-IX)
050700         MOVE WPR-OBS-DATE       TO WPR-OBT-DATE (WPR-OBS-IX)
050800         MOVE WPR-OBS-TEMP-MIN   TO WPR-OBT-TEMP-MIN (WPR-OBS-IX)
050900         MOVE WPR-OBS-TEMP-MAX   TO WPR-OBT-TEMP-MAX (WPR-OBS-IX)
051000         MOVE WPR-OBS-PRECIP     TO WPR-OBT-PRECIP (WPR-OBS-IX)
051100         MOVE WPR-OBS-WIND-SPEED TO WPR-OBT-WIND-SPEED (WPR-OBS-IX)
051200         MOVE WPR-OBS-HUMIDITY   TO WPR-OBT-HUMIDITY (WPR-OBS-IX)
051300         MOVE WPR-OBS-PRESSURE   TO WPR-OBT-PRESSURE (WPR-OBS-IX)
051400         MOVE WPR-OBS-VALID-FLAG TO WPR-OBT-VALID-FLAG (WPR-OBS-IX)
051500     END-IF
051600 
051700     READ WPR-OBS-FILE INTO WPR-OBS-RECORD
051800         AT END SET WPR-OBS-EOF TO TRUE
051900     END-READ
052000     .
052100 B220-EXIT.
052200     EXIT.
052300 
052400******************************************************************
052500* Verarbeitung: eine Anfrage nach der anderen bis Dateiende WPRREQ
052600******************************************************************
052700 B100-VERARBEITUNG.
052800     READ WPR-REQ-FILE
052900         AT END SET WPR-REQ-EOF TO TRUE
053000     END-READ
053100     PERFORM D150-PROCESS-REQUEST THRU D150-EXIT
053200         UNTIL WPR-REQ-EOF
053300     .
053400 B100-EXIT.
053500     EXIT.
053600 
053700 D150-PROCESS-REQUEST.
053800     ADD 1 TO WPR-Z-GELESEN
053900 
054000     PERFORM D200-VALIDATE-REQUEST THRU D200-EXIT
054100     IF  LINK-VAL-VALID
054200         PERFORM D300-CALC-DAY-OF-YEAR THRU D300-EXIT
054300         PERFORM D310-CALC-LOC-KEY THRU D310-EXIT
054400         PERFORM D400-RUN-STATISTICS THRU D400-EXIT
054500         PERFORM D500-RUN-PREDICTION THRU D500-EXIT
054600         PERFORM D600-VALIDATE-RESPONSE THRU D600-EXIT
054700         PERFORM F200-WRITE-RESPONSE THRU F200-EXIT
054800         PERFORM F210-TALLY-SKY THRU F210-EXIT
054900     ELSE
055000         PERFORM E100-BUILD-REJECT THRU E100-EXIT
055100         PERFORM F100-WRITE-REJECT THRU F100-EXIT
055200     END-IF
055300     PERFORM F220-PRINT-DETAIL THRU F220-EXIT
055400 
055500     READ WPR-REQ-FILE
055600         AT END SET WPR-REQ-EOF TO TRUE
055700     END-READ
055800     .
055900 D150-EXIT.
056000     EXIT.
056100 
056200*-----------------------------------------------------------------*
056300* Pruefung der Anfrage (WPRVAL0M)
056400*-----------------------------------------------------------------*
056500 D200-VALIDATE-REQUEST.
056600     MOVE SPACE          TO LINK-VAL-CMD
056700     MOVE ZERO           TO LINK-VAL-RC
056800     MOVE LINK-RUN-DATE   TO LINK-VAL-RUN-DATE
056900     MOVE "N"             TO LINK-VAL-VALID-FLAG
057000     MOVE ZERO             TO LINK-VAL-ERR-COUNT
057100     MOVE SPACES           TO LINK-VAL-ERR-TEXT
057200 
057300     CALL "WPRVAL0M" USING LINK-VAL-REC WPR-REQ-RECORD
057400 
057500     EVALUATE LINK-VAL-RC
057600         WHEN ZERO
057700             CONTINUE
057800         WHEN OTHER
057900             DISPLAY K-MODUL " RC " LINK-VAL-RC " AUS WPRVAL0M"
058000     END-EVALUATE
058100     .
058200 D200-EXIT.
058300     EXIT.
058400 
058500*-----------------------------------------------------------------*
058600* Tag im Jahr fuer WPR-REQ-BEGIN-DATE, ohne intrinsische FUNCTION -
058700* Kumuliertabelle W-KUMTAGE plus Schaltjahrzuschlag ab Maerz
058800*-----------------------------------------------------------------*
058900 D300-CALC-DAY-OF-YEAR.
059000     MOVE WPR-REQ-BEGIN-DATE TO D-NUM9
059100     MOVE D-DATE-MM          TO W-MM-IX
059200 
059300     DIVIDE D-DATE-JJ BY 4   GIVING W-SCHALT-Q REMAINDER W-SCHALT-R1
059400     DIVIDE D-DATE-JJ BY 100 GIVING W-SCHALT-Q REMAINDER W-SCHALT-R2
059500     DIVIDE D-DATE-JJ BY 400 GIVING W-SCHALT-Q REMAINDER W-SCHALT-R3
059600     IF  (W-SCHALT-R1 = 0 AND W-SCHALT-R2 NOT = 0) OR W-SCHALT-R3 = 0
059700         SET W-SCHALTJAHR TO TRUE
059800     ELSE
059900         SET W-KEIN-SCHALTJAHR TO TRUE
060000     END-IF
060100 
060200     COMPUTE C4-DOY = W-KUMTAGE (W-MM-IX) + D-DATE-TT
060300     IF  W-SCHALTJAHR AND W-MM-IX > 2
060400         ADD 1 TO C4-DOY
060500     END-IF
060600     .
060700 D300-EXIT.
060800     EXIT.
060900 
061000*-----------------------------------------------------------------*
061100* Standortschluessel aus WPR-REQ-LATITUDE/-LONGITUDE, je auf 1
061200* Dezimale gerundet: Vorzeichen, Betrag in Zehntel, Ganz-/Dezimal-
061300* teil getrennt, dann zu "+LL.L+LLL.L " zusammengesetzt (12 Stellen)
061400*-----------------------------------------------------------------*
061500 D310-CALC-LOC-KEY.
061600     COMPUTE W-BREITE-ZEHNTEL ROUNDED =
061700             WPR-REQ-LATITUDE * 10
061800     IF  W-BREITE-ZEHNTEL < 0
061900         MOVE "-" TO W-BREITE-VZ
062000         COMPUTE W-BREITE-BETRAG = W-BREITE-ZEHNTEL * -1
062100     ELSE
062200         MOVE "+" TO W-BREITE-VZ
062300         MOVE W-BREITE-ZEHNTEL TO W-BREITE-BETRAG
062400     END-IF
062500     COMPUTE W-BREITE-GANZ = W-BREITE-BETRAG / 10
062600     COMPUTE W-BREITE-DEZ  = W-BREITE-BETRAG
062700                            - (W-BREITE-GANZ * 10)
062800 
062900     COMPUTE W-LAENGE-ZEHNTEL ROUNDED =
063000             WPR-REQ-LONGITUDE * 10
063100     IF  W-LAENGE-ZEHNTEL < 0
063200         MOVE "-" TO W-LAENGE-VZ
063300         COMPUTE W-LAENGE-BETRAG = W-LAENGE-ZEHNTEL * -1
063400     ELSE
063500         MOVE "+" TO W-LAENGE-VZ
063600         MOVE W-LAENGE-ZEHNTEL TO W-LAENGE-BETRAG
063700     END-IF
063800     COMPUTE W-LAENGE-GANZ = W-LAENGE-BETRAG / 10
063900     COMPUTE W-LAENGE-DEZ  = W-LAENGE-BETRAG
064000                            - (W-LAENGE-GANZ * 10)
064100 
064200     STRING W-BREITE-VZ      DELIMITED BY SIZE
064300            W-BREITE-GANZ    DELIMITED BY SIZE
064400            "."              DELIMITED BY SIZE
064500            W-BREITE-DEZ     DELIMITED BY SIZE
064600            W-LAENGE-VZ      DELIMITED BY SIZE
064700            W-LAENGE-GANZ    DELIMITED BY SIZE
064800            "."              DELIMITED BY SIZE
064900            W-LAENGE-DEZ     DELIMITED BY SIZE
065000            " "              DELIMITED BY SIZE
065100         INTO LINK-LOC-KEY
065200     .
065300 D310-EXIT.
065400     EXIT.
065500 
065600*-----------------------------------------------------------------*
065700* Statistikberechnung (WPRSTA0M)
065800*-----------------------------------------------------------------*
065900 D400-RUN-STATISTICS.
066000     MOVE SPACE             TO LINK-STA-CMD
066100     MOVE ZERO              TO LINK-STA-RC
066200     MOVE LINK-LOC-KEY       TO LINK-STA-LOC-KEY
066300     MOVE WPR-REQ-LATITUDE   TO LINK-STA-LATITUDE
066400     MOVE C4-DOY             TO LINK-STA-TARGET-DOY
066500     MOVE WPR-REQ-ID         TO LINK-STA-REQ-ID
066600     MOVE ZERO               TO LINK-STA-OBS-COUNT
066700     INITIALIZE WPR-STAT-REC
066800 
066900     CALL "WPRSTA0M" USING LINK-STA-REC WPR-STAT-REC WPR-OBS-TABLE
067000 
067100     EVALUATE LINK-STA-RC
067200         WHEN ZERO
067300             CONTINUE
067400         WHEN OTHER
067500             DISPLAY K-MODUL " RC " LINK-STA-RC " AUS WPRSTA0M"
067600     END-EVALUATE
067700     .
067800 D400-EXIT.
067900     EXIT.
068000 
068100*-----------------------------------------------------------------*
068200* Vorhersageberechnung (WPRPRG0M) - Echo-Felder zuerst aus dem
068300* Anfragesatz in den Antwortsatz uebernehmen (s. Kopfkommentar
068310* WPRRSPC), dann CALL
068400*-----------------------------------------------------------------*
068500 D500-RUN-PREDICTION.
068600     MOVE WPR-REQ-ID           TO WPR-RSP-REQ-ID
068700     MOVE WPR-REQ-LOCATION-NAME TO WPR-RSP-LOCATION-NAME
068800     MOVE WPR-REQ-LATITUDE      TO WPR-RSP-LATITUDE
068900     MOVE WPR-REQ-LONGITUDE     TO WPR-RSP-LONGITUDE
069000     MOVE WPR-REQ-BEGIN-DATE    TO WPR-RSP-PRED-DATE
069100 
069200     MOVE SPACE              TO LINK-PRG-CMD
069300     MOVE ZERO               TO LINK-PRG-RC
069400     MOVE WPR-REQ-LATITUDE    TO LINK-PRG-LATITUDE
069500     MOVE WPR-REQ-BEGIN-DATE  TO LINK-PRG-TGT-DATE
069600     MOVE C4-DOY              TO LINK-PRG-TGT-DOY
069700     MOVE LINK-RUN-DATE        TO LINK-PRG-RUN-DATE
069800     MOVE WPR-REQ-ID           TO LINK-PRG-REQ-ID
069900 
070000     CALL "WPRPRG0M" USING LINK-PRG-REC WPR-STAT-REC WPR-RSP-RECORD
070100 
070200     EVALUATE LINK-PRG-RC
070300         WHEN ZERO
070400             CONTINUE
070500         WHEN OTHER
070600             DISPLAY K-MODUL " RC " LINK-PRG-RC " AUS WPRPRG0M"
070700     END-EVALUATE
070800     .
070900 D500-EXIT.
071000     EXIT.
071100 
071200*-----------------------------------------------------------------*
071300* Pruefung der Antwort (WPRRSV0M)
071400*-----------------------------------------------------------------*
071500 D600-VALIDATE-RESPONSE.
071600     MOVE SPACE       TO LINK-RSV-CMD
071700     MOVE ZERO        TO LINK-RSV-RC
071800     MOVE ZERO        TO LINK-RSV-WARN-CNT
071900 
072000     CALL "WPRRSV0M" USING LINK-RSV-REC WPR-RSP-RECORD
072100 
072200     EVALUATE LINK-RSV-RC
072300         WHEN ZERO
072400             CONTINUE
072500         WHEN OTHER
072600             DISPLAY K-MODUL " RC " LINK-RSV-RC " AUS WPRRSV0M"
072700     END-EVALUATE
072800 
072900     ADD LINK-RSV-WARN-CNT TO WPR-Z-WARNUNGEN
073000     .
073100 D600-EXIT.
073200     EXIT.
073300 
073400*-----------------------------------------------------------------*
073500* Ablehnungssatz aufbauen - Fehlertexte kommen bereits komma-
073600* getrennt aus WPRVAL0M (LINK-VAL-ERR-TEXT)
073700*-----------------------------------------------------------------*
073800 E100-BUILD-REJECT.
073900     ADD 1 TO WPR-Z-ABGEWIESEN
074000 
074100     MOVE WPR-REQ-ID        TO WPR-REJ-REQ-ID
074200     MOVE LINK-VAL-ERR-COUNT TO WPR-REJ-COUNT
074300     MOVE LINK-VAL-ERR-TEXT  TO WPR-REJ-TEXT
074400     .
074500 E100-EXIT.
074600     EXIT.
074700 
074800*-----------------------------------------------------------------*
074900* Ablehnungssatz schreiben
075000*-----------------------------------------------------------------*
075100 F100-WRITE-REJECT.
075200     WRITE WPR-REJ-RECORD
075300     IF  NOT WPR-REJ-FST-OK
075400         DISPLAY K-MODUL " WRITE WPRREJ FEHLER STATUS " WPR-REJ-STATUS
075500         SET PRG-ABBRUCH TO TRUE
075600     END-IF
075700     .
075800 F100-EXIT.
075900     EXIT.
076000 
076100*-----------------------------------------------------------------*
076200* Antwortsatz schreiben
076300*-----------------------------------------------------------------*
076400 F200-WRITE-RESPONSE.
076500     ADD 1 TO WPR-Z-ANGENOMMEN
076600 
076700     WRITE WPR-RSP-RECORD
076800     IF  NOT WPR-RSP-FST-OK
076900         DISPLAY K-MODUL " WRITE WPRRSP FEHLER STATUS " WPR-RSP-STATUS
077000         SET PRG-ABBRUCH TO TRUE
077100     END-IF
077200     .
077300 F200-EXIT.
077400     EXIT.
077500 
077600*-----------------------------------------------------------------*
077700* Verteilung der Himmelszustaende fuer die Kontrollliste mitfuehren
077800*-----------------------------------------------------------------*
077900 F210-TALLY-SKY.
078000     EVALUATE WPR-RSP-SKY-CONDITION
078100         WHEN "CLEAR"
078200             ADD 1 TO WPR-Z-SKY-CLEAR
078300         WHEN "PARTLY CLOUDY"
078400             ADD 1 TO WPR-Z-SKY-PCLOUD
078500         WHEN "CLOUDY"
078600             ADD 1 TO WPR-Z-SKY-CLOUDY
078700         WHEN "OVERCAST"
078800             ADD 1 TO WPR-Z-SKY-OVERCST
078900         WHEN OTHER
079000             CONTINUE
079100     END-EVALUATE
079200     .
079300 F210-EXIT.
079400     EXIT.
079500 
079600*-----------------------------------------------------------------*
079700* Detailzeile der Kontrollliste drucken - angenommene wie abge-
079800* wiesene Anfragen gleichermassen
079900*-----------------------------------------------------------------*
080000 F220-PRINT-DETAIL.
080100     MOVE SPACES TO W-DETAIL-ZEILE
080200     IF  LINK-VAL-VALID
080300         MOVE WPR-REQ-ID            TO D2-ANF-ID
080400         MOVE WPR-REQ-LOCATION-NAME TO D2-ORT
080500         MOVE "ANGENOMM"            TO D2-STATUS
080600         MOVE WPR-RSP-SKY-CONDITION TO D2-SKY
080700         MOVE WPR-RSP-TEMP-AVG      TO D2-MITTEL
080800         MOVE LINK-RSV-WARN-CNT     TO D2-WARN
080900     ELSE
081000         MOVE WPR-REQ-ID            TO D2-ANF-ID
081100         MOVE WPR-REQ-LOCATION-NAME TO D2-ORT
081200         MOVE "ABGEWIES"            TO D2-STATUS
081300         MOVE SPACES                TO D2-SKY
081400         MOVE ZERO                  TO D2-MITTEL
081500         MOVE ZERO                  TO D2-WARN
081600     END-IF
081700 
081800     PERFORM G200-WRITE-LINE THRU G200-EXIT
081900     .
082000 F220-EXIT.
082100     EXIT.
082200 
082300******************************************************************
082400* Laufende drucken, Dateien schliessen
082500******************************************************************
082600 B090-ENDE.
082700     PERFORM G800-PRINT-SUMME THRU G800-EXIT
082800     PERFORM B099-CLOSE-FILES THRU B099-EXIT
082900     .
083000 B090-EXIT.
083100     EXIT.
083200 
083300 B099-CLOSE-FILES.
083400     CLOSE WPR-REQ-FILE
083500     CLOSE WPR-OBS-FILE
083600     CLOSE WPR-RSP-FILE
083700     CLOSE WPR-REJ-FILE
083800     CLOSE WPR-RPT-FILE
083900     .
084000 B099-EXIT.
084100     EXIT.
084200 
084300*-----------------------------------------------------------------*
084400* Kopf der Kontrollliste (erste Seite sowie nach Seitenwechsel)
084500*-----------------------------------------------------------------*
084600 G100-PRINT-HEADING.
084700     MOVE SPACES         TO W-KOPF-ZEILE-1
084800     MOVE K-RPT-TITEL     TO K1-TITEL
084900     MOVE LINK-RUN-DATE    TO K1-LAUFDATUM
085000     MOVE W-KOPF-ZEILE-1   TO WPR-RPT-RECORD
085100     WRITE WPR-RPT-RECORD AFTER ADVANCING PAGE
085200 
085300     MOVE SPACES         TO W-KOPF-ZEILE-2
085400     MOVE W-KOPF-ZEILE-2   TO WPR-RPT-RECORD
085500     WRITE WPR-RPT-RECORD AFTER ADVANCING 2 LINES
085600 
085700     ADD 1 TO W-SEITEN-ZAHL
085800     MOVE 4 TO W-ZEILEN-ZAHL
085900     .
086000 G100-EXIT.
086100     EXIT.
086200 
086300*-----------------------------------------------------------------*
086400* Eine Zeile der Kontrollliste schreiben - Seitenwechsel, wenn
086500* die Seite voll ist
086600*-----------------------------------------------------------------*
086700 G200-WRITE-LINE.
086800     IF  W-ZEILEN-ZAHL >= W-ZEILEN-PRO-SEITE
086900     OR  W-SEITEN-ZAHL = 0
087000         PERFORM G100-PRINT-HEADING THRU G100-EXIT
087100     END-IF
087200 
087300     MOVE W-DETAIL-ZEILE TO WPR-RPT-RECORD
087400     WRITE WPR-RPT-RECORD AFTER ADVANCING 1 LINES
087500     ADD 1 TO W-ZEILEN-ZAHL
087600     .
087700 G200-EXIT.
087800     EXIT.
087900 
088000*-----------------------------------------------------------------*
088100* Summenbloecke am Laufende
088200*-----------------------------------------------------------------*
088300 G800-PRINT-SUMME.
088400     MOVE SPACES            TO W-SUMME-ZEILE-1
088500     MOVE WPR-Z-GELESEN      TO S1-GELESEN
088600     MOVE WPR-Z-ANGENOMMEN    TO S1-ANGENOMMEN
088700     MOVE WPR-Z-ABGEWIESEN    TO S1-ABGEWIESEN
088800     MOVE W-SUMME-ZEILE-1     TO WPR-RPT-RECORD
088900     WRITE WPR-RPT-RECORD AFTER ADVANCING 3 LINES
089000 
089100     MOVE SPACES            TO W-SUMME-ZEILE-2
089200     MOVE WPR-Z-WARNUNGEN     TO S2-WARNUNGEN
089300     MOVE W-SUMME-ZEILE-2     TO WPR-RPT-RECORD
089400     WRITE WPR-RPT-RECORD AFTER ADVANCING 2 LINES
089500 
089600     MOVE SPACES            TO W-SUMME-ZEILE-3
089700     MOVE WPR-Z-SKY-CLEAR     TO S3-CLEAR
089800     MOVE WPR-Z-SKY-PCLOUD    TO S3-PCLOUD
089900     MOVE WPR-Z-SKY-CLOUDY    TO S3-CLOUDY
090000     MOVE WPR-Z-SKY-OVERCST   TO S3-OVERCST
090100     MOVE W-SUMME-ZEILE-3     TO WPR-RPT-RECORD
090200     WRITE WPR-RPT-RECORD AFTER ADVANCING 2 LINES
090300 
090400     PERFORM G900-PRINT-TOTALS THRU G900-EXIT
090500     .
090600 G800-EXIT.
090700     EXIT.
090800 
090900 G900-PRINT-TOTALS.
091000     MOVE SPACES            TO WPR-RPT-RECORD
091100     MOVE WPR-Z-OBS-GELADEN  TO D-NUM6
091200     STRING "BEOBACHTUNGEN GELADEN: " DELIMITED BY SIZE
091300            D-NUM6                    DELIMITED BY SIZE
091400         INTO WPR-RPT-RECORD
091500     WRITE WPR-RPT-RECORD AFTER ADVANCING 2 LINES
091600     .
091700 G900-EXIT.
091800     EXIT.
