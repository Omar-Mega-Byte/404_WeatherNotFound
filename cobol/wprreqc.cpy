000100*--------------------------------------------------------------------*
000200* WPRREQC  -  Satzbild Wettervorhersage-Anfrage (WPRREQ-Datei)
000300*--------------------------------------------------------------------*
000400* Letzte Aenderung :: 1991-04-18
000500* Letzte Version   :: W.00.00
000600* Kurzbeschreibung :: Neuerstellung Anfragesatz fuer WPR-Batch
000700*------------------------------------------------------------------*
000800* Vers.  | Datum      | von | Kommentar                            *
000900*--------|------------|-----|--------------------------------------*
001000*W.00.00 | 1991-04-18 | kl  | Neuerstellung
001100*--------------------------------------------------------------------*
001200* Ein Satz je Vorhersage-Anfrage. WPR-ELEV-FLAG zeigt, ob die Hoehen-
001300* angabe tatsaechlich geliefert wurde (Quellsystem kennt keinen
001400* Nullwert fuer "fehlt"). Laengenangaben siehe Feldkommentare.
001500*--------------------------------------------------------------------*
001600     01          WPR-REQ-RECORD.
001700         05      WPR-REQ-ID              PIC  9(06).
001800         05      WPR-REQ-LOCATION-NAME   PIC  X(30).
001900         05      WPR-REQ-LATITUDE        PIC S9(03)V9(04)
002000                                         SIGN LEADING SEPARATE.
002100         05      WPR-REQ-LONGITUDE       PIC S9(03)V9(04)
002200                                         SIGN LEADING SEPARATE.
002300         05      WPR-REQ-COUNTRY         PIC  X(20).
002400         05      WPR-REQ-STATE           PIC  X(20).
002500         05      WPR-REQ-CITY            PIC  X(20).
002600         05      WPR-REQ-ELEVATION       PIC S9(05).
002700         05      WPR-REQ-ELEV-FLAG       PIC  X(01).
002800             88  WPR-ELEV-PRESENT                  VALUE "Y".
002900             88  WPR-ELEV-ABSENT                   VALUE "N".
003000         05      WPR-REQ-BEGIN-DATE      PIC  9(08).
003100         05      WPR-REQ-END-DATE        PIC  9(08).
003200         05      FILLER                  PIC  X(16).
