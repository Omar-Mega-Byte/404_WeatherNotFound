000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900 
001000 IDENTIFICATION DIVISION.
001100 
001200 PROGRAM-ID. WPRVAL0M.
001300 AUTHOR. K. LEMBKE.
001400 INSTALLATION. WPR-ANWENDUNGSENTWICKLUNG.
001500 DATE-WRITTEN. 1991-04-22.
001600 DATE-COMPILED.
001700 SECURITY. NUR FUER INTERNEN GEBRAUCH DER WPR-ANWENDUNGSGRUPPE.
001800 
001900*****************************************************************
002000* Letzte Aenderung :: 2004-03-02
002100* Letzte Version   :: W.01.01
002200* Kurzbeschreibung :: Hoehenpruefung C700 nachgebessert (Grenzwert
002300*                      9000m war als 900m einprogrammiert - WPR-41)
002400*
002500* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002700*----------------------------------------------------------------*
002800* Vers.   | Datum      | von | Kommentar                         *
002900*---------|------------|-----|-----------------------------------*
003000*W.01.01  | 2004-03-02 | hg  | C700: Obergrenze 9000m korrigiert
003100*W.01.00  | 1999-11-03 | kl  | Y2K: WPR-LAUFDATUM kommt jetzt vom
003200*         |            |     | Treiber 4-stellig (JHJJMMTT), keine
003300*         |            |     | eigene Jahrhundertannahme mehr
003400*W.00.01  | 1993-08-19 | tr  | C500 (Enddatum-Pruefung) ergaenzt
003500*W.00.00  | 1991-04-22 | kl  | Neuerstellung. Vorlage: gemeinsames
003600*         |            |     | WPR-Modulskelett (LINK-REC-
003610*         |            |     | Uebergabe, SCHALTER)
003700*----------------------------------------------------------------*
003800*
003900* Programmbeschreibung
004000* ---------------------
004100* Pruefung einer einzelnen Wettervorhersage-Anfrage (WPR-REQ-
004200* RECORD) vor der Weiterverarbeitung. Es werden grundsaetzlich
004300* ALLE Pruefungen C100 bis C700 durchlaufen, auch wenn eine davon
004400* schon fehlschlaegt - die Fehlertexte werden komma-getrennt in
004500* LINK-ERR-TEXT gesammelt (Auftrag WPR-1). LINK-VALID-FLAG = "N",
004600* sobald mindestens ein Fehler aufgetreten ist.
004700*
004800******************************************************************
004900 
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     SWITCH-15 IS ANZEIGE-VERSION
005400         ON STATUS IS SHOW-VERSION
005500     CLASS ALPHNUM IS "0123456789"
005600                      "abcdefghijklmnopqrstuvwxyz"
005700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005800                      " .,;-_!$%&/=*+".
005900 
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200     COPY WPRWRKC.
006300 
006400*--------------------------------------------------------------------*
006500* Felder mit konstantem Inhalt: Praefix K
006600*--------------------------------------------------------------------*
006700     01          KONSTANTE-FELDER.
006800         05      K-MODUL             PIC X(08) VALUE "WPRVAL0M".
006900         05      K-MAX-JAHRE-VORAUS  PIC S9(04) COMP VALUE 2.
007000         05      FILLER              PIC  X(04).
007100 
007200*--------------------------------------------------------------------*
007300* weitere Arbeitsfelder: Praefix W
007400*--------------------------------------------------------------------*
007500     01          WORK-FELDER.
007600         05      W-ERR-MSG           PIC  X(60).
007700         05      W-TEXT-PTR          PIC S9(04) COMP.
007800         05      W-DATE-FLAG         PIC  X(01).
007900             88  W-DATE-VALID                    VALUE "Y".
008000             88  W-DATE-INVALID                  VALUE "N".
008100         05      W-GRENZ-DATUM       PIC  9(08).
008200         05      W-JJ                PIC S9(04) COMP.
008300         05      W-MM                PIC S9(04) COMP.
008400         05      W-TT                PIC S9(04) COMP.
008500         05      W-TAGE-IM-MONAT     PIC S9(02) COMP.
008600         05      FILLER              PIC  X(04).
008700 
008800 LINKAGE SECTION.
008900*-->    Uebergabe aus WPRDRV0O
009000     01     LINK-REC.
009100        05  LINK-HDR.
009200         10 LINK-CMD                 PIC X(02).
009300         10 LINK-RC                  PIC S9(04) COMP.
009400        05  LINK-DATA.
009500         10 LINK-RUN-DATE            PIC  9(08).
009600         10 LINK-VALID-FLAG          PIC  X(01).
009700             88 LINK-VALID                     VALUE "Y".
009800             88 LINK-INVALID                   VALUE "N".
009900         10 LINK-ERR-COUNT           PIC  9(02).
010000         10 LINK-ERR-TEXT            PIC  X(200).
010100 
010200*-->    Anfragesatz (eigener Verbindungssatz - WPRREQC beginnt schon
010300*-->    auf Stufe 01 und kann sich LINK-REC nicht unterordnen)
010400     COPY WPRREQC.
010500 
010600 PROCEDURE DIVISION USING LINK-REC WPR-REQ-RECORD.
010700******************************************************************
010800* Steuerung
010900******************************************************************
011000 A100-STEUERUNG.
011100     IF  SHOW-VERSION
011200         DISPLAY K-MODUL " -- siehe Aenderungsprotokoll im Quelltext"
011300         STOP RUN
011400     END-IF
011500 
011600     PERFORM B000-VORLAUF THRU B000-EXIT
011700     PERFORM B100-VERARBEITUNG THRU B100-EXIT
011800     PERFORM B090-ENDE THRU B090-EXIT
011900 
012000     EXIT PROGRAM.
012100 A100-EXIT.
012200     EXIT.
012300 
012400******************************************************************
012500* Vorlauf: Arbeitsfelder und Rueckgabe initialisieren
012600******************************************************************
012700 B000-VORLAUF.
012800     MOVE ZERO TO LINK-RC
012900     MOVE ZERO TO LINK-ERR-COUNT
013000     MOVE SPACES TO LINK-ERR-TEXT
013100     MOVE 1 TO W-TEXT-PTR
013200     SET LINK-VALID TO TRUE
013300     .
013400 B000-EXIT.
013500     EXIT.
013600 
013700******************************************************************
013800* Ende: wenn kein Fehler gefunden wurde, bleibt LINK-VALID-FLAG
013900* auf "Y" stehen (in B000 vorbelegt)
014000******************************************************************
014100 B090-ENDE.
014200     CONTINUE
014300     .
014400 B090-EXIT.
014500     EXIT.
014600 
014700******************************************************************
014800* Verarbeitung: alle Einzelpruefungen nacheinander, unabhaengig
014900* vom jeweiligen Ergebnis der vorherigen Pruefung
015000******************************************************************
015100 B100-VERARBEITUNG.
015200     PERFORM C100-CHECK-LOCATION-NAME THRU C100-EXIT
015300     PERFORM C200-CHECK-LATITUDE THRU C200-EXIT
015400     PERFORM C300-CHECK-LONGITUDE THRU C300-EXIT
015500     PERFORM C400-CHECK-BEGIN-DATE THRU C400-EXIT
015600     PERFORM C500-CHECK-END-DATE THRU C500-EXIT
015700     PERFORM C700-CHECK-ELEVATION THRU C700-EXIT
015800     .
015900 B100-EXIT.
016000     EXIT.
016100 
016200******************************************************************
016300* Pruefung 1: Ortsbezeichnung darf nicht leer sein
016400******************************************************************
016500 C100-CHECK-LOCATION-NAME.
016600     IF  WPR-REQ-LOCATION-NAME = SPACES
016700         MOVE "Location name is required" TO W-ERR-MSG
016800         PERFORM U100-APPEND-ERROR THRU U100-EXIT
016900     END-IF
017000     .
017100 C100-EXIT.
017200     EXIT.
017300 
017400******************************************************************
017500* Pruefung 2: Breitengrad -90.0000 .. +90.0000
017600******************************************************************
017700 C200-CHECK-LATITUDE.
017800     IF  WPR-REQ-LATITUDE < -90.0000
017900     OR  WPR-REQ-LATITUDE > 90.0000
018000         MOVE "Latitude must be between -90 and 90" TO W-ERR-MSG
018100         PERFORM U100-APPEND-ERROR THRU U100-EXIT
018200     END-IF
018300     .
018400 C200-EXIT.
018500     EXIT.
018600 
018700******************************************************************
018800* Pruefung 3: Laengengrad -180.0000 .. +180.0000
018900******************************************************************
019000 C300-CHECK-LONGITUDE.
019100     IF  WPR-REQ-LONGITUDE < -180.0000
019200     OR  WPR-REQ-LONGITUDE > 180.0000
019300         MOVE "Longitude must be between -180 and 180" TO W-ERR-MSG
019400         PERFORM U100-APPEND-ERROR THRU U100-EXIT
019500     END-IF
019600     .
019700 C300-EXIT.
019800     EXIT.
019900 
020000******************************************************************
020100* Pruefung 4: Zieldatum vorhanden, gueltig, in der Zukunft und
020200* nicht mehr als K-MAX-JAHRE-VORAUS Jahre entfernt
020300******************************************************************
020400 C400-CHECK-BEGIN-DATE.
020500     IF  WPR-REQ-BEGIN-DATE = ZERO
020600         MOVE "Begin date is required" TO W-ERR-MSG
020700         PERFORM U100-APPEND-ERROR THRU U100-EXIT
020800         GO TO C400-EXIT
020900     END-IF
021000 
021100     PERFORM U200-CHECK-CALENDAR-DATE THRU U200-EXIT
021200     IF  W-DATE-INVALID
021300         MOVE "Begin date is not a valid calendar date" TO W-ERR-MSG
021400         PERFORM U100-APPEND-ERROR THRU U100-EXIT
021500         GO TO C400-EXIT
021600     END-IF
021700 
021800     IF  WPR-REQ-BEGIN-DATE < LINK-RUN-DATE
021900         MOVE "Begin date must be in the future" TO W-ERR-MSG
022000         PERFORM U100-APPEND-ERROR THRU U100-EXIT
022100     END-IF
022200 
022300     COMPUTE W-JJ = (LINK-RUN-DATE / 10000) + K-MAX-JAHRE-VORAUS
022400     COMPUTE W-GRENZ-DATUM = (W-JJ * 10000) +
022500             (LINK-RUN-DATE - ((LINK-RUN-DATE / 10000) * 10000))
022600     IF  WPR-REQ-BEGIN-DATE > W-GRENZ-DATUM
022700         MOVE "Begin date is more than 2 years in the future"
022800             TO W-ERR-MSG
022900         PERFORM U100-APPEND-ERROR THRU U100-EXIT
023000     END-IF
023100     .
023200 C400-EXIT.
023300     EXIT.
023400 
023500******************************************************************
023600* Pruefung 5: Enddatum, wenn vorhanden, muss gueltig und nicht vor
023700* dem Anfangsdatum liegen
023800******************************************************************
023900 C500-CHECK-END-DATE.
024000     IF  WPR-REQ-END-DATE NOT = ZERO
024100         PERFORM U210-CHECK-END-CALENDAR THRU U210-EXIT
024200         IF  W-DATE-VALID
024300         AND WPR-REQ-END-DATE < WPR-REQ-BEGIN-DATE
024400             MOVE "End date must be after begin date" TO W-ERR-MSG
024500             PERFORM U100-APPEND-ERROR THRU U100-EXIT
024600         END-IF
024700     END-IF
024800     .
024900 C500-EXIT.
025000     EXIT.
025100 
025200******************************************************************
025300* Pruefung 7: Hoehenangabe, wenn vorhanden, -500m .. +9000m
025400* (Pruefung 6 entfaellt - LOCATION-NAME ist im Satzbild fest auf
025500* 30 Zeichen begrenzt, eine Laengenpruefung ist daher unnoetig)
025600******************************************************************
025700 C700-CHECK-ELEVATION.
025800     IF  WPR-ELEV-PRESENT
025900     AND (WPR-REQ-ELEVATION < -500 OR WPR-REQ-ELEVATION > 9000)
026000         MOVE "Elevation must be between -500m and 9000m"
026100             TO W-ERR-MSG
026200         PERFORM U100-APPEND-ERROR THRU U100-EXIT
026300     END-IF
026400     .
026500 C700-EXIT.
026600     EXIT.
026700 
026800******************************************************************
026900* Hilfsroutine: Kalenderpruefung fuer WPR-REQ-BEGIN-DATE
027000* (Monatslaenge einschliesslich Schaltjahrregel)
027100******************************************************************
027200 U200-CHECK-CALENDAR-DATE.
027300     MOVE WPR-REQ-BEGIN-DATE (5:2) TO W-MM
027400     MOVE WPR-REQ-BEGIN-DATE (7:2) TO W-TT
027500     MOVE WPR-REQ-BEGIN-DATE (1:4) TO W-JJ
027600     PERFORM U220-CALENDAR-COMMON THRU U220-EXIT
027700     .
027800 U200-EXIT.
027900     EXIT.
028000 
028100 U210-CHECK-END-CALENDAR.
028200     MOVE WPR-REQ-END-DATE (5:2) TO W-MM
028300     MOVE WPR-REQ-END-DATE (7:2) TO W-TT
028400     MOVE WPR-REQ-END-DATE (1:4) TO W-JJ
028500     PERFORM U220-CALENDAR-COMMON THRU U220-EXIT
028600     .
028700 U210-EXIT.
028800     EXIT.
028900 
029000 U220-CALENDAR-COMMON.
029100     SET W-DATE-VALID TO TRUE
029200     IF  W-MM < 1 OR W-MM > 12
029300         SET W-DATE-INVALID TO TRUE
029400         GO TO U220-EXIT
029500     END-IF
029600 
029700     EVALUATE W-MM
029800        WHEN 4 WHEN 6 WHEN 9 WHEN 11
029900           MOVE 30 TO W-TAGE-IM-MONAT
030000        WHEN 2
030100           MOVE 28 TO W-TAGE-IM-MONAT
030200           IF  W-JJ / 4 * 4 = W-JJ
030300           AND (W-JJ / 100 * 100 NOT = W-JJ OR W-JJ / 400 * 400 = W-JJ)
030400               MOVE 29 TO W-TAGE-IM-MONAT
030500           END-IF
030600        WHEN OTHER
030700           MOVE 31 TO W-TAGE-IM-MONAT
030800     END-EVALUATE
030900 
031000     IF  W-TT < 1 OR W-TT > W-TAGE-IM-MONAT
031100         SET W-DATE-INVALID TO TRUE
031200     END-IF
031300     .
031400 U220-EXIT.
031500     EXIT.
031600 
031700******************************************************************
031800* Hilfsroutine: Fehlertext an LINK-ERR-TEXT anhaengen (Komma als
031900* Trenner ab dem 2. Fehler), LINK-ERR-COUNT und LINK-VALID-FLAG
032000* fortschreiben
032100******************************************************************
032200 U100-APPEND-ERROR.
032300     SET LINK-INVALID TO TRUE
032400     IF  LINK-ERR-COUNT = ZERO
032500         STRING W-ERR-MSG DELIMITED BY "  "
032600             INTO LINK-ERR-TEXT WITH POINTER W-TEXT-PTR
032700     ELSE
032800         STRING ", " DELIMITED BY SIZE
032900                W-ERR-MSG DELIMITED BY "  "
033000             INTO LINK-ERR-TEXT WITH POINTER W-TEXT-PTR
033100     END-IF
033200     ADD 1 TO LINK-ERR-COUNT
033300     .
033400 U100-EXIT.
033500     EXIT.
