000100*--------------------------------------------------------------------*
000200* WPRWRKC   -  Gemeinsame Arbeitsfelder fuer das WPR-Modulpaket
000300*--------------------------------------------------------------------*
000400* Letzte Aenderung :: 2002-01-14
000500* Letzte Version   :: W.01.02
000600* Kurzbeschreibung :: Y2K-Bereinigung TAL-JUL-DAY abgeschlossen
000700*------------------------------------------------------------------*
000800* Vers.  | Datum      | von | Kommentar                            *
000900*--------|------------|-----|--------------------------------------*
001000*W.01.02 | 2002-01-14 | tr  | TAL-JUL-DAY auf S9(09) erweitert,
001100*        |            |     | Jahrtausendwechsel abgeschlossen
001200*W.01.01 | 1999-09-30 | kl  | Y2K: Datumsfelder 4-stellig JHJJ,
001300*        |            |     | keine 2-stelligen Jahreszahlen mehr
001400*W.01.00 | 1997-06-02 | tr  | C4-DOY fuer Tag-im-Jahr eingefuehrt
001500*W.00.00 | 1991-04-18 | kl  | Neuerstellung nach dem gemeinsamen
001510*        |            |     | WPR-Modulskelett
001600*--------------------------------------------------------------------*
001700* Herkunft: abgeleitet aus dem COMP-FELDER/DISPLAY-FELDER/SCHALTER-
001800* Block, den alle WPR-Module gemeinsam benutzen, damit Praegungen
001900* und Schalterwerte modulweit identisch bleiben.
002000*--------------------------------------------------------------------*
002100     01          COMP-FELDER.
002200         05      C4-ANZ              PIC S9(04) COMP.
002300         05      C4-COUNT            PIC S9(04) COMP.
002400         05      C4-I1               PIC S9(04) COMP.
002500         05      C4-I2               PIC S9(04) COMP.
002600         05      C4-LEN              PIC S9(04) COMP.
002700         05      C4-PTR              PIC S9(04) COMP.
002800         05      C4-DOY              PIC S9(04) COMP.
002900         05      C4-MO               PIC S9(04) COMP.
003000         05      C4-YR               PIC S9(04) COMP.
003100 
003200         05      C9-ANZ              PIC S9(09) COMP.
003300         05      C9-COUNT            PIC S9(09) COMP.
003400 
003500         05      C18-VAL             PIC S9(18) COMP.
003520         05      C18-VAL-TEILE   REDEFINES C18-VAL.
003530             10  C18-TEIL-HOCH       PIC S9(09) COMP.
003540             10  C18-TEIL-NIEDR      PIC S9(09) COMP.
003600
003700         05      FILLER              PIC  X(04).
003800 
003900*--------------------------------------------------------------------*
004000* Display-Felder: Praefix D
004100*--------------------------------------------------------------------*
004200     01          DISPLAY-FELDER.
004300         05      D-NUM1              PIC  9.
004400         05      D-NUM2              PIC  9(02).
004500         05      D-NUM3              PIC  9(03).
004600         05      D-NUM4              PIC -9(04).
004700         05      D-NUM6              PIC  9(06).
004800         05      D-NUM9              PIC  9(09).
004820         05      D-DATE-9        REDEFINES D-NUM9.
004840             10  FILLER              PIC  X(01).
004850             10  D-DATE-JJ           PIC  9(04).
004860             10  D-DATE-MM           PIC  9(02).
004870             10  D-DATE-TT           PIC  9(02).
004900         05      FILLER              PIC  X(04).
005000 
005100*--------------------------------------------------------------------*
005200* Schalterfelder (Datei- und Programmstatus)
005300*--------------------------------------------------------------------*
005400     01          SCHALTER.
005500         05      MSG-STATUS          PIC 9       VALUE ZERO.
005600             88  MSG-OK                          VALUE ZERO.
005700             88  MSG-EOF                         VALUE 1.
005800 
005900         05      PRG-STATUS           PIC 9      VALUE ZERO.
006000             88  PRG-OK                          VALUE ZERO.
006100             88  PRG-NOK                         VALUE 1 THRU 9.
006200             88  PRG-ENDE                        VALUE 1.
006300             88  PRG-ABBRUCH                     VALUE 2.
006320         05      PRG-STATUS-A    REDEFINES PRG-STATUS
006330                                     PIC  X(01).
006400
006500         05      FILLER              PIC  X(04).
