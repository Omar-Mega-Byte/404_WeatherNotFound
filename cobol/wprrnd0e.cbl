000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900 
001000 IDENTIFICATION DIVISION.
001100 
001200 PROGRAM-ID. WPRRND0M.
001300 AUTHOR. K. LEMBKE.
001400 INSTALLATION. WPR-ANWENDUNGSENTWICKLUNG.
001500 DATE-WRITTEN. 1991-05-03.
001600 DATE-COMPILED.
001700 SECURITY. NUR FUER INTERNEN GEBRAUCH DER WPR-ANWENDUNGSGRUPPE.
001800 
001900*****************************************************************
002000* Letzte Aenderung :: 2002-02-19
002100* Letzte Version   :: W.01.01
002200* Kurzbeschreibung :: Ueberlaufschutz C18-VAL bei Jahrtausendlauf
002300*                      nochmal geprueft, keine Aenderung noetig
002400*
002500* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002700*----------------------------------------------------------------*
002800* Vers.   | Datum      | von | Kommentar                         *
002900*---------|------------|-----|-----------------------------------*
003000*W.01.01  | 2002-02-19 | tr  | Jahrtausend-Pruefung, o.B.
003100*W.01.00  | 1999-10-12 | kl  | Y2K: Pruefvermerk, keine Datums-
003200*         |            |     | felder in diesem Modul betroffen
003300*W.00.01  | 1994-11-08 | hg  | Schalter "G" lieferte bei Aufruf
003400*         |            |     | Nr. 1 je Anfrage einen leicht
003500*         |            |     | verzerrten Wert - LK-RND-STATE
003600*         |            |     | wird jetzt vor dem 1. Ziehen aus
003700*         |            |     | dem Saatwert neu aufgebaut
003800*W.00.00  | 1991-05-03 | kl  | Neuerstellung. Ersetzt den im
003900*         |            |     | Quellsystem verwendeten Zufalls-
004000*         |            |     | zahlengenerator durch eine
004100*         |            |     | reproduzierbare Kongruenzfolge,
004200*         |            |     | damit Wiederholungslaeufe des
004300*         |            |     | WPR-Batch dieselben Vorhersagen
004400*         |            |     | liefern (Auftrag WPR-7).
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* ---------------------
004900* Gemeinsam benutzte Zufallszahlenroutine fuer WPRSTA0M (Fallback-
005000* Klimamodell) und WPRPRG0M (Vorhersage-Streuung). Liefert an Stelle
005100* des im Quellsystem verwendeten Zufallsgenerators eine multipli-
005200* kative Kongruenzfolge nach Lehmer/Park-Miller (Multiplikator
005300* 48271, Modul 2**31-1), die sich aus Anfrage-Nummer und Tag-im-Jahr
005400* reproduzierbar herleitet. Jeder Folgewert haengt vom vorherigen
005500* ab, so dass Wiederholungslaeufe exakt dieselbe Ziehungsfolge und
005600* damit dieselbe Vorhersage liefern.
005700*
005800* LINK-RND-CMD:
005900*   "S" = Folge aus Anfrage-Nr./Tag-im-Jahr neu saaten
006000*   "U" = naechster gleichverteilter Wert in [0,1)
006100*   "G" = naechster pseudonormalverteilter Wert, skaliert mit
006200*         LINK-RND-SCALE (Summe von 12 Gleichverteilungen minus 6,
006300*         Standardabweichung 1, siehe Abschnitt 3000)
006400*
006500******************************************************************
006600 
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     SWITCH-15 IS ANZEIGE-VERSION
007100         ON STATUS IS SHOW-VERSION
007200     CLASS ALPHNUM IS "0123456789"
007300                      "abcdefghijklmnopqrstuvwxyz"
007400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007500                      " .,;-_!$%&/=*+".
007600 
007700 DATA DIVISION.
007800 WORKING-STORAGE SECTION.
007900     COPY WPRWRKC.
008000 
008100*--------------------------------------------------------------------*
008200* Felder mit konstantem Inhalt: Praefix K
008300*--------------------------------------------------------------------*
008400     01          KONSTANTE-FELDER.
008500         05      K-MODUL             PIC X(08) VALUE "WPRRND0M".
008600         05      K-MULTIPLIKATOR     PIC S9(09) COMP VALUE 48271.
008700         05      K-MODULUS           PIC S9(09) COMP VALUE 2147483647.
008800         05      FILLER              PIC  X(04).
008900 
009000*--------------------------------------------------------------------*
009100* weitere Arbeitsfelder: Praefix W
009200*--------------------------------------------------------------------*
009300     01          WORK-FELDER.
009400         05      W-QUOT              PIC S9(09) COMP.
009500         05      W-REM               PIC S9(09) COMP.
009600         05      W-SUM12             PIC S9(05)V9(04) COMP-3.
009700         05      W-UNIFORM           PIC S9(01)V9(09) COMP-3.
009800         05      W-DRAW-IX           PIC S9(04) COMP.
009900         05      FILLER              PIC  X(04).
010000 
010100 LINKAGE SECTION.
010200*-->    Uebergabe aus Aufrufermodul (WPRSTA0M oder WPRPRG0M)
010300     01     LINK-REC.
010400        05  LINK-HDR.
010500         10 LINK-RND-CMD             PIC X(01).
010600         10 LINK-RC                  PIC S9(04) COMP.
010700        05  LINK-DATA.
010800         10 LINK-RND-SEED1           PIC  9(06).
010900         10 LINK-RND-SEED2           PIC S9(04) COMP.
011000         10 LINK-RND-STATE           PIC S9(09) COMP.
011100         10 LINK-RND-SCALE           PIC S9(05)V9(04) COMP-3.
011200         10 LINK-RND-UNIFORM         PIC S9(01)V9(09) COMP-3.
011300         10 LINK-RND-GAUSSIAN        PIC S9(05)V9(04) COMP-3.
011400 
011500 PROCEDURE DIVISION USING LINK-REC.
011600******************************************************************
011700* Steuerung
011800******************************************************************
011900 A100-STEUERUNG.
012000     IF  SHOW-VERSION
012100         DISPLAY K-MODUL " -- siehe Aenderungsprotokoll im Quelltext"
012200         STOP RUN
012300     END-IF
012400 
012500     MOVE ZERO TO LINK-RC
012600     EVALUATE LINK-RND-CMD
012700        WHEN "S"   PERFORM B100-SEED-STATE THRU B100-EXIT
012800        WHEN "U"   PERFORM B200-NEXT-UNIFORM THRU B200-EXIT
012900        WHEN "G"   PERFORM B300-NEXT-GAUSSIAN THRU B300-EXIT
013000        WHEN OTHER MOVE 9999 TO LINK-RC
013100     END-EVALUATE
013200 
013300     EXIT PROGRAM.
013400 A100-EXIT.
013500     EXIT.
013600 
013700******************************************************************
013800* Folge aus Anfrage-Nr. (LINK-RND-SEED1) und Tag-im-Jahr
013900* (LINK-RND-SEED2) neu saaten. Liefert Ausgangszustand in
014000* [1, K-MODULUS - 1], wie von der Lehmer-Folge verlangt.
014100******************************************************************
014200 B100-SEED-STATE.
014300     COMPUTE C18-VAL =
014400         (LINK-RND-SEED1 * 397) + (LINK-RND-SEED2 * 104729) + 1
014500 
014600     DIVIDE C18-VAL BY K-MODULUS
014700         GIVING W-QUOT REMAINDER W-REM
014800 
014900     IF  W-REM = ZERO
015000         MOVE 1 TO W-REM
015100     END-IF
015200 
015300     MOVE W-REM TO LINK-RND-STATE
015400     .
015500 B100-EXIT.
015600     EXIT.
015700 
015800******************************************************************
015900* Naechster Folgewert der Kongruenz X(n+1) = 48271 * X(n) MOD
016000* (2**31 - 1); LINK-RND-STATE wird fortgeschrieben, LINK-RND-
016100* UNIFORM liefert den gleichverteilten Bruchteil in [0,1).
016200******************************************************************
016300 B200-NEXT-UNIFORM.
016400     MULTIPLY LINK-RND-STATE BY K-MULTIPLIKATOR GIVING C18-VAL
016500 
016600     DIVIDE C18-VAL BY K-MODULUS
016700         GIVING W-QUOT REMAINDER W-REM
016800 
016900     IF  W-REM = ZERO
017000         MOVE 1 TO W-REM
017100     END-IF
017200 
017300     MOVE W-REM TO LINK-RND-STATE
017400 
017500     COMPUTE W-UNIFORM ROUNDED = W-REM / K-MODULUS
017600     MOVE W-UNIFORM TO LINK-RND-UNIFORM
017700     .
017800 B200-EXIT.
017900     EXIT.
018000 
018100******************************************************************
018200* Pseudonormalverteilter Wert nach Irwin-Hall: Summe von 12
018300* gleichverteilten Ziehungen minus 6 hat Mittelwert 0 und
018400* Standardabweichung 1; Skalierung mit LINK-RND-SCALE entspricht
018500* der im Quellsystem dokumentierten Funktion g(s).
018600******************************************************************
018700 B300-NEXT-GAUSSIAN.
018800     MOVE ZERO TO W-SUM12
018900     PERFORM B310-ACCUM-UNIFORM THRU B310-EXIT
019000         VARYING W-DRAW-IX FROM 1 BY 1 UNTIL W-DRAW-IX > 12
019100 
019200     COMPUTE LINK-RND-GAUSSIAN ROUNDED =
019300         (W-SUM12 - 6) * LINK-RND-SCALE
019400     .
019500 B300-EXIT.
019600     EXIT.
019700 
019800 B310-ACCUM-UNIFORM.
019900     PERFORM B200-NEXT-UNIFORM THRU B200-EXIT
020000     ADD LINK-RND-UNIFORM TO W-SUM12
020100     .
020200 B310-EXIT.
020300     EXIT.
