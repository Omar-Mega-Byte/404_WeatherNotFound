000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900 
001000 IDENTIFICATION DIVISION.
001100 
001200 PROGRAM-ID. WPRPRG0M.
001300 AUTHOR. T. REMUS.
001400 INSTALLATION. WPR-ANWENDUNGSENTWICKLUNG.
001500 DATE-WRITTEN. 1991-05-20.
001600 DATE-COMPILED.
001700 SECURITY. NUR FUER INTERNEN GEBRAUCH DER WPR-ANWENDUNGSGRUPPE.
001800 
001900*****************************************************************
002000* Letzte Aenderung :: 2007-06-19
002100* Letzte Version   :: W.03.04
002200* Kurzbeschreibung :: U420: restliche sieben Jahreszeit-/Klima-
002210*                      zonen-Anhaengsel ebenfalls auf vollen
002220*                      Wortlaut gebracht, W.03.03 hatte nur vier
002230*                      von elf erledigt (WPR-64-Nachzug)
002400*
002500* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002700*----------------------------------------------------------------*
002800* Vers.   | Datum      | von | Kommentar                         *
002900*---------|------------|-----|-----------------------------------*
003050*W.03.04  | 2007-06-19 | tr  | U420: Winter/Mediterranean, Winter/
003060*         |            |     | Temperate, Spring/Subtropical,
003070*         |            |     | Spring-sonst, Summer-sonst,
003080*         |            |     | Autumn/Subtropical, Autumn-sonst
003090*         |            |     | auf vollen Wortlaut gebracht
003100*         |            |     | (WPR-64-Nachzug)
003110*W.03.03  | 2007-05-03 | tr  | U420: Winter/Subtropical, Winter/
003120*         |            |     | Polar, Summer/Subtropical, Summer/
003130*         |            |     | Mediterranean auf vollen Wortlaut
003140*         |            |     | gebracht, W-ZONE X(12)->X(13)
003150*         |            |     | (WPR-64)
003210*W.03.02  | 2007-02-08 | hg  | C400: Niederschlags-/Windphrasen
003220*         |            |     | auf vorgegebenen Wortlaut nach-
003230*         |            |     | gezogen (WPR-61)
003240*W.03.01  | 2006-11-15 | hg  | B100: W-TARGET-SEASON ergaenzt,
003250*         |            |     | W-SEASON nach der Laufdatum-
003260*         |            |     | Berechnung wieder auf Zieldatum
003270*         |            |     | zurueckgesetzt (WPR-58-Nachzug)
003300*W.03.00  | 2006-09-04 | hg  | C520: Jahreszeit-Bonus auf Basis
003310*         |            |     | Laufdatum statt Zieldatum (WPR-58)
003320*W.02.01  | 2001-03-11 | kl  | Y2K-Nachkontrolle Kalenderroutinen,
003330*         |            |     | keine Aenderung erforderlich
003340*W.02.00  | 1997-07-22 | tr  | Druckbereich (C400) umgestellt auf
003350*         |            |     | Jahreszeit-/Klimazonen-Tabelle statt
003360*         |            |     | Einzelfallunterscheidung
003370*W.01.00  | 1993-02-15 | hg  | Luftdruckregeln (P100/P200/P300)
003380*         |            |     | aus dem Quellsystem uebernommen
003390*W.00.00  | 1991-05-20 | tr  | Neuerstellung. Vorlage: gemeinsames
003395*         |            |     | WPR-Modulskelett
004100*----------------------------------------------------------------*
004200*
004300* Programmbeschreibung
004400* ---------------------
004500* Bildet aus dem Statistikaggregat einer Anfrage (WPR-STAT-REC, von
004600* WPRSTA0M) die eigentliche Vorhersage: Temperaturen mit Streuung,
004700* Niederschlag, Wind, Luftdruck (Regeln P100-P300), Bewoelkungsart,
004800* Jahreszeit/Klimazone/Normalwert-Vergleich, Beschreibungstext,
004900* Ereigniswahrscheinlichkeiten, historischer Kontext und Vertrau-
005000* ensstufe. Die Echofelder (Anfrage-Nr., Ort, Koordinaten, Ziel-
005100* datum) sind beim Aufruf bereits vom Treiber in WPR-RSP-RECORD
005200* eingetragen; dieses Modul ergaenzt nur die errechneten Felder.
005300*
005400******************************************************************
005500 
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     SWITCH-15 IS ANZEIGE-VERSION
006000         ON STATUS IS SHOW-VERSION
006100     CLASS ALPHNUM IS "0123456789"
006200                      "abcdefghijklmnopqrstuvwxyz"
006300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006400                      " .,;-_!$%&/=*+".
006500 
006600 DATA DIVISION.
006700 WORKING-STORAGE SECTION.
006800     COPY WPRWRKC.
006900 
007000*--------------------------------------------------------------------*
007100* Felder mit konstantem Inhalt: Praefix K
007200*--------------------------------------------------------------------*
007300     01          KONSTANTE-FELDER.
007400         05      K-MODUL             PIC X(08) VALUE "WPRPRG0M".
007500         05      K-DATENQUELLE       PIC X(40) VALUE
007600             "WPR HISTORICAL OBSERVATIONS / STAT MODEL".
007700         05      FILLER              PIC  X(04).
007800 
007900*--------------------------------------------------------------------*
008000* Jahreszeit-Normalwerttabelle: 3 Breitenbaender (<30/<50/sonst) x
008100* 12 Monate. Als flache Liste mit VALUE je Element angelegt und per
008200* REDEFINES als indizierbare Tabelle gelesen (siehe WPR-BASE-MONTH) -
008300* Standardkniff dieses Hauses, da VALUE auf OCCURS-Ebene nicht geht.
008400*--------------------------------------------------------------------*
008500     01          WPR-BASELINE-FLAT.
008600         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +17.00.
008700         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +19.50.
008800         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +23.00.
008900         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +28.00.
009000         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +32.00.
009100         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +35.00.
009200         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +37.00.
009300         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +37.00.
009400         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +33.00.
009500         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +28.00.
009600         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +22.00.
009700         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +18.00.
009800         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +7.00.
009900         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +9.00.
010000         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +13.00.
010100         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +18.00.
010200         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +23.00.
010300         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +28.00.
010400         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +31.00.
010500         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +30.00.
010600         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +26.00.
010700         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +20.00.
010800         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +14.00.
010900         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +9.00.
011000         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +1.50.
011100         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +3.50.
011200         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +8.50.
011300         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +13.50.
011400         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +18.50.
011500         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +23.50.
011600         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +26.50.
011700         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +25.50.
011800         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +21.00.
011900         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +15.00.
012000         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +9.00.
012100         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +4.00.
012200 
012300     01          WPR-BASELINE-TABLE REDEFINES WPR-BASELINE-FLAT.
012400         05      WPR-BASE-BAND OCCURS 3 TIMES.
012500             10  WPR-BASE-MONTH  OCCURS 12 TIMES
012600                                 PIC S9(03)V9(02) COMP-3.
012700 
012800*--------------------------------------------------------------------*
012900* weitere Arbeitsfelder: Praefix W
013000*--------------------------------------------------------------------*
013100     01          WORK-FELDER.
013200         05      W-TEMP-VAR          PIC S9(05)V9(04) COMP-3.
013300         05      W-PRECIP-VAR        PIC S9(05)V9(04) COMP-3.
013400         05      W-WIND-VAR          PIC S9(05)V9(04) COMP-3.
013500         05      W-HUMID-VAR         PIC S9(05)V9(04) COMP-3.
013600         05      W-GDRAW             PIC S9(05)V9(04) COMP-3.
013700         05      W-MIN-TEMP          PIC S9(05)V9(04) COMP-3.
013800         05      W-MAX-TEMP          PIC S9(05)V9(04) COMP-3.
013900         05      W-AVG-TEMP          PIC S9(05)V9(04) COMP-3.
014000         05      W-SWAP-TEMP         PIC S9(05)V9(04) COMP-3.
014100         05      W-PRECIP            PIC S9(07)V9(04) COMP-3.
014200         05      W-WIND              PIC S9(05)V9(04) COMP-3.
014300         05      W-HUMID             PIC S9(05)V9(04) COMP-3.
014400         05      W-BASE-PRESS        PIC S9(07)V9(04) COMP-3.
014500         05      W-PRESSURE          PIC S9(07)V9(04) COMP-3.
014600         05      W-DIRECTION         PIC S9(05)V9(04) COMP-3.
014700         05      W-UNIFORM           PIC S9(01)V9(09) COMP-3.
014800         05      W-MM                PIC S9(04) COMP.
014900         05      W-TT                PIC S9(04) COMP.
015000         05      W-JJ                PIC S9(04) COMP.
015100         05      W-SEAS-MM           PIC S9(04) COMP.
015200         05      W-ABS-LAT           PIC S9(03)V9(04) COMP-3.
015300         05      W-BAND-IX           PIC S9(04) COMP.
015400         05      W-SA                PIC S9(03)V9(02) COMP-3.
015500         05      W-SEASON            PIC  X(08).
015510         05      W-TARGET-SEASON     PIC  X(08).
015600         05      W-RUN-SEASON        PIC  X(08).
015700         05      W-ZONE              PIC  X(13).
015800         05      W-HEMI              PIC  X(08).
015900         05      W-B                 PIC S9(03)V9(04) COMP-3.
016000         05      W-ADJ               PIC S9(03)V9(04) COMP-3.
016100         05      W-TEMP-SCORE        PIC S9(05)V9(04) COMP-3.
016200         05      W-WIND-SCORE        PIC S9(05)V9(04) COMP-3.
016300         05      W-PRECIP-SCORE      PIC S9(05)V9(04) COMP-3.
016400         05      W-BONUS             PIC S9(05)V9(04) COMP-3.
016500         05      W-COMFORT           PIC S9(05)V9(04) COMP-3.
016600         05      W-ROUND-IN          PIC S9(07)V9(04) COMP-3.
016700         05      W-ROUND-TEMP        PIC S9(07) COMP-3.
016800         05      W-ROUND-OUT         PIC S9(07)V9(04) COMP-3.
016900         05      W-ABS-IN            PIC S9(07)V9(04) COMP-3.
017000         05      W-ABS-OUT           PIC S9(07)V9(04) COMP-3.
017100         05      W-TEMP-PHRASE       PIC  X(20).
017200         05      W-PRECIP-PHRASE     PIC  X(24).
017300         05      W-WIND-PHRASE       PIC  X(20).
017400         05      W-SEASON-DISP       PIC  X(08).
017500         05      W-SUFFIX            PIC  X(80).
017600         05      W-DESC-PTR          PIC S9(04) COMP.
017700         05      W-PATT-PTR          PIC S9(04) COMP.
017800         05      W-RND-FLAG          PIC  X(01).
017900             88  W-RND-SEEDED                   VALUE "Y".
018000         05      FILLER              PIC  X(04).
018100 
018200*--------------------------------------------------------------------*
018300* Uebergabebereich fuer den Aufruf von WPRRND0M
018400*--------------------------------------------------------------------*
018500     01          LINK-REC-RND.
018600         05      LINK-RND-HDR.
018700             10  LINK-RND-CMD        PIC  X(01).
018800             10  LINK-RND-RC         PIC S9(04) COMP.
018900         05      LINK-RND-DATA.
019000             10  LINK-RND-SEED1      PIC  9(06).
019100             10  LINK-RND-SEED2      PIC S9(04) COMP.
019200             10  LINK-RND-STATE      PIC S9(09) COMP.
019300             10  LINK-RND-SCALE      PIC S9(05)V9(04) COMP-3.
019400             10  LINK-RND-UNIFORM    PIC S9(01)V9(09) COMP-3.
019500             10  LINK-RND-GAUSSIAN   PIC S9(05)V9(04) COMP-3.
019600 
019700 LINKAGE SECTION.
019800*-->    Uebergabe aus WPRDRV0O
019900     01     LINK-REC.
020000        05  LINK-HDR.
020100         10 LINK-CMD                 PIC X(02).
020200         10 LINK-RC                  PIC S9(04) COMP.
020300        05  LINK-DATA.
020400         10 LINK-LATITUDE            PIC S9(03)V9(04).
020500         10 LINK-TARGET-DATE         PIC  9(08).
020600         10 LINK-TARGET-DOY          PIC S9(04) COMP.
020700         10 LINK-RUN-DATE            PIC  9(08).
020800         10 LINK-REQ-ID              PIC  9(06).
020900 
021000*-->    Statistikaggregat (Eingabe, von WPRSTA0M) und Antwortsatz
021100*-->    (Ausgabe) - beide eigene Verbindungssaetze, da WPRSTC/WPRRSPC
021200*-->    bereits auf Stufe 01 beginnen
021300     COPY WPRSTC.
021400     COPY WPRRSPC.
021500 
021600 PROCEDURE DIVISION USING LINK-REC WPR-STAT-REC WPR-RSP-RECORD.
021700******************************************************************
021800* Steuerung
021900******************************************************************
022000 A100-STEUERUNG.
022100     IF  SHOW-VERSION
022200         DISPLAY K-MODUL " -- siehe Aenderungsprotokoll im Quelltext"
022300         STOP RUN
022400     END-IF
022500 
022600     PERFORM B000-VORLAUF THRU B000-EXIT
022700     PERFORM B100-VERARBEITUNG THRU B100-EXIT
022800     PERFORM B090-ENDE THRU B090-EXIT
022900 
023000     EXIT PROGRAM.
023100 A100-EXIT.
023200     EXIT.
023300 
023400 B000-VORLAUF.
023500     MOVE ZERO TO LINK-RC
023600     MOVE "N" TO W-RND-FLAG
023700     MOVE K-DATENQUELLE TO WPR-RSP-DATA-SOURCE
023800     .
023900 B000-EXIT.
024000     EXIT.
024100 
024200 B090-ENDE.
024300     CONTINUE
024400     .
024500 B090-EXIT.
024600     EXIT.
024700 
024800******************************************************************
024900* Verarbeitung: eine Vorhersage je Aufruf (Temperatur/Wind/
025000* Niederschlag, Jahreszeit/Klimazone, Beschreibung, Wahrschein-
025010* lichkeiten, historischer Kontext, Vertrauensstufe)
025100******************************************************************
025200 B100-VERARBEITUNG.
025300     IF  LINK-LATITUDE < ZERO
025400         COMPUTE W-ABS-LAT = LINK-LATITUDE * -1
025500     ELSE
025600         MOVE LINK-LATITUDE TO W-ABS-LAT
025700     END-IF
025800 
025900     MOVE LINK-TARGET-DATE TO D-NUM9
026000     MOVE D-DATE-MM TO W-SEAS-MM
026100     PERFORM U300-CALC-SEASON THRU U300-EXIT
026200     MOVE W-SEASON TO W-TARGET-SEASON
026300
026400     MOVE LINK-RUN-DATE TO D-NUM9
026500     MOVE D-DATE-MM TO W-SEAS-MM
026600     PERFORM U300-CALC-SEASON THRU U300-EXIT
026700     MOVE W-SEASON TO W-RUN-SEASON
026710     MOVE W-TARGET-SEASON TO W-SEASON
026800 
026900     PERFORM U310-CALC-ZONE THRU U310-EXIT
027000     PERFORM U320-CALC-BASELINE THRU U320-EXIT
027100 
027200     PERFORM C100-FORECAST THRU C100-EXIT
027300     PERFORM C200-SKY-CONDITION THRU C200-EXIT
027400     PERFORM C400-DESCRIPTION THRU C400-EXIT
027500     PERFORM C500-PROBABILITIES THRU C500-EXIT
027600     PERFORM C600-HISTORICAL-CONTEXT THRU C600-EXIT
027700     PERFORM C700-CONFIDENCE THRU C700-EXIT
027800     .
027900 B100-EXIT.
028000     EXIT.
028100 
028200******************************************************************
028300* Vorhersage: Temperaturen mit Streuung, Niederschlag, Wind,
028400* Luftdruck (P100-P300), Feuchte, Windrichtung
028500******************************************************************
028600 C100-FORECAST.
028700     MOVE 3.0 TO LINK-RND-SCALE
028800     PERFORM U330-DRAW-GAUSSIAN THRU U330-EXIT
028900     MOVE W-GDRAW TO W-TEMP-VAR
029000 
029100     MOVE 2.0 TO LINK-RND-SCALE
029200     PERFORM U330-DRAW-GAUSSIAN THRU U330-EXIT
029300     COMPUTE W-PRECIP-VAR = W-GDRAW + 1.0
029400     IF  W-PRECIP-VAR < ZERO
029500         MOVE ZERO TO W-PRECIP-VAR
029600     END-IF
029700 
029800     MOVE 2.0 TO LINK-RND-SCALE
029900     PERFORM U330-DRAW-GAUSSIAN THRU U330-EXIT
030000     MOVE W-GDRAW TO W-WIND-VAR
030100     IF  W-WIND-VAR < ZERO
030200         MOVE ZERO TO W-WIND-VAR
030300     END-IF
030400 
030500     MOVE 10.0 TO LINK-RND-SCALE
030600     PERFORM U330-DRAW-GAUSSIAN THRU U330-EXIT
030700     MOVE W-GDRAW TO W-HUMID-VAR
030800 
030900     PERFORM C110-TEMP-VARIABILITY THRU C110-EXIT
031000     PERFORM C130-PRECIP-AND-WIND THRU C130-EXIT
031100     PERFORM C140-PRESSURE THRU C140-EXIT
031200     PERFORM C150-HUMIDITY THRU C150-EXIT
031300     PERFORM C160-WIND-DIRECTION THRU C160-EXIT
031400     .
031500 C100-EXIT.
031600     EXIT.
031700 
031800******************************************************************
031900* Temperaturspanne: temp-var zweimal verwendet, je eine eigene
032000* |g(1.5)|-Ziehung fuer Unter- und Obergrenze; bei Ueberschneidung
032100* Tausch mit Mindestspanne von 2.0 Grad (siehe C120-SWAP-SPREAD)
032200******************************************************************
032300 C110-TEMP-VARIABILITY.
032400     MOVE 1.5 TO LINK-RND-SCALE
032500     PERFORM U330-DRAW-GAUSSIAN THRU U330-EXIT
032600     MOVE W-GDRAW TO W-ABS-IN
032700     PERFORM U200-CALC-ABS THRU U200-EXIT
032800     COMPUTE W-MIN-TEMP =
032900         WPR-ST-AVG-TEMP-MIN + W-TEMP-VAR - W-ABS-OUT
033000 
033100     MOVE 1.5 TO LINK-RND-SCALE
033200     PERFORM U330-DRAW-GAUSSIAN THRU U330-EXIT
033300     MOVE W-GDRAW TO W-ABS-IN
033400     PERFORM U200-CALC-ABS THRU U200-EXIT
033500     COMPUTE W-MAX-TEMP =
033600         WPR-ST-AVG-TEMP-MAX + W-TEMP-VAR + W-ABS-OUT
033700 
033800     IF  W-MIN-TEMP >= W-MAX-TEMP
033900         PERFORM C120-SWAP-SPREAD THRU C120-EXIT
034000     END-IF
034100 
034200     MOVE 0.5 TO LINK-RND-SCALE
034300     PERFORM U330-DRAW-GAUSSIAN THRU U330-EXIT
034400     COMPUTE W-AVG-TEMP =
034500         ((W-MIN-TEMP + W-MAX-TEMP) / 2) + W-GDRAW
034600 
034700     MOVE W-MIN-TEMP TO W-ROUND-IN
034800     PERFORM U100-ROUND1 THRU U100-EXIT
034900     MOVE W-ROUND-OUT TO WPR-RSP-TEMP-MIN
035000 
035100     MOVE W-MAX-TEMP TO W-ROUND-IN
035200     PERFORM U100-ROUND1 THRU U100-EXIT
035300     MOVE W-ROUND-OUT TO WPR-RSP-TEMP-MAX
035400 
035500     MOVE W-AVG-TEMP TO W-ROUND-IN
035600     PERFORM U100-ROUND1 THRU U100-EXIT
035700     MOVE W-ROUND-OUT TO WPR-RSP-TEMP-AVG
035800     .
035900 C110-EXIT.
036000     EXIT.
036100 
036200 C120-SWAP-SPREAD.
036300     MOVE W-MIN-TEMP TO W-SWAP-TEMP
036400     COMPUTE W-MIN-TEMP = W-MAX-TEMP - 2.0
036500     COMPUTE W-MAX-TEMP = W-SWAP-TEMP + 2.0
036600     .
036700 C120-EXIT.
036800     EXIT.
036900 
037000******************************************************************
037100* Niederschlag und Wind
037200******************************************************************
037300 C130-PRECIP-AND-WIND.
037400     COMPUTE W-PRECIP = WPR-ST-AVG-PRECIP * W-PRECIP-VAR
037500     MOVE W-PRECIP TO W-ROUND-IN
037600     PERFORM U100-ROUND1 THRU U100-EXIT
037700     MOVE W-ROUND-OUT TO W-PRECIP
037800     MOVE W-ROUND-OUT TO WPR-RSP-PRECIPITATION
037900 
038000     COMPUTE W-WIND = WPR-ST-AVG-WIND + W-WIND-VAR
038100     MOVE W-WIND TO W-ROUND-IN
038200     PERFORM U100-ROUND1 THRU U100-EXIT
038300     MOVE W-ROUND-OUT TO W-WIND
038400     MOVE W-ROUND-OUT TO WPR-RSP-WIND-SPEED
038500     .
038600 C130-EXIT.
038700     EXIT.
038800 
038900******************************************************************
039000* Luftdruck: ensure-realistic (P200) liefert die Ausgangsbasis,
039100* darauf ein g(8)-Zuschlag, dann adjust-for-weather (P300) und
039200* fix-scaling (P100), zuletzt gerundet
039300******************************************************************
039400 C140-PRESSURE.
039500     PERFORM P200-ENSURE-REALISTIC THRU P200-EXIT
039600 
039700     MOVE 8.0 TO LINK-RND-SCALE
039800     PERFORM U330-DRAW-GAUSSIAN THRU U330-EXIT
039900     COMPUTE W-PRESSURE = W-BASE-PRESS + W-GDRAW
040000 
040100     PERFORM P300-ADJUST-WEATHER THRU P300-EXIT
040200     PERFORM P100-FIX-SCALING THRU P100-EXIT
040300 
040400     MOVE W-PRESSURE TO W-ROUND-IN
040500     PERFORM U100-ROUND1 THRU U100-EXIT
040600     MOVE W-ROUND-OUT TO WPR-RSP-PRESSURE
040700     .
040800 C140-EXIT.
040900     EXIT.
041000 
041100******************************************************************
041200* fix-scaling(p)
041300******************************************************************
041400 P100-FIX-SCALING.
041500     EVALUATE TRUE
041600        WHEN W-PRESSURE >= 30 AND W-PRESSURE <= 110
041700           COMPUTE W-PRESSURE = W-PRESSURE * 10
041800        WHEN W-PRESSURE >= 10 AND W-PRESSURE < 30
041900           COMPUTE W-PRESSURE = W-PRESSURE * 10
042000        WHEN W-PRESSURE >= 300 AND W-PRESSURE <= 1100
042100           CONTINUE
042200        WHEN W-PRESSURE > 10000
042300           COMPUTE W-PRESSURE = W-PRESSURE / 100
042400        WHEN OTHER
042500           MOVE 1013.25 TO W-PRESSURE
042600     END-EVALUATE
042700     .
042800 P100-EXIT.
042900     EXIT.
043000 
043100******************************************************************
043200* ensure-realistic(p) - liefert W-BASE-PRESS
043300******************************************************************
043400 P200-ENSURE-REALISTIC.
043500     IF  NOT WPR-ST-PRESS-OK
043600         MOVE 1013.25 TO W-BASE-PRESS
043700         GO TO P200-EXIT
043800     END-IF
043900 
044000     MOVE WPR-ST-AVG-PRESSURE TO W-PRESSURE
044100     PERFORM P100-FIX-SCALING THRU P100-EXIT
044200     MOVE W-PRESSURE TO W-BASE-PRESS
044300 
044400     IF  W-BASE-PRESS < 980
044500         MOVE 5.0 TO LINK-RND-SCALE
044600         PERFORM U330-DRAW-GAUSSIAN THRU U330-EXIT
044700         COMPUTE W-BASE-PRESS = 980 + W-GDRAW
044800     ELSE
044900         IF  W-BASE-PRESS > 1050
045000             MOVE 5.0 TO LINK-RND-SCALE
045100             PERFORM U330-DRAW-GAUSSIAN THRU U330-EXIT
045200             COMPUTE W-BASE-PRESS = 1040 + W-GDRAW
045300         END-IF
045400     END-IF
045500     .
045600 P200-EXIT.
045700     EXIT.
045800 
045900******************************************************************
046000* adjust-for-weather(p, precip, wind)
046100******************************************************************
046200 P300-ADJUST-WEATHER.
046300     EVALUATE TRUE
046400        WHEN W-PRECIP > 10   MOVE -15 TO W-ADJ
046500        WHEN W-PRECIP > 5    MOVE  -8 TO W-ADJ
046600        WHEN W-PRECIP > 1    MOVE  -3 TO W-ADJ
046700        WHEN OTHER           MOVE   5 TO W-ADJ
046800     END-EVALUATE
046900 
047000     IF  W-WIND > 12
047100         COMPUTE W-ADJ = W-ADJ - 8
047200     ELSE
047300         IF  W-WIND > 7
047400             COMPUTE W-ADJ = W-ADJ - 3
047500         END-IF
047600     END-IF
047700 
047800     COMPUTE W-PRESSURE = W-PRESSURE + W-ADJ
047900     .
048000 P300-EXIT.
048100     EXIT.
048200 
048300******************************************************************
048400* Feuchte
048500******************************************************************
048600 C150-HUMIDITY.
048700     COMPUTE W-HUMID = WPR-ST-AVG-HUMIDITY + W-HUMID-VAR
048800     MOVE W-HUMID TO W-ROUND-IN
048900     PERFORM U100-ROUND1 THRU U100-EXIT
049000     MOVE W-ROUND-OUT TO W-HUMID
049100     IF  W-HUMID < ZERO
049200         MOVE ZERO TO W-HUMID
049300     END-IF
049400     IF  W-HUMID > 100
049500         MOVE 100 TO W-HUMID
049600     END-IF
049700     MOVE W-HUMID TO WPR-RSP-HUMIDITY
049800     .
049900 C150-EXIT.
050000     EXIT.
050100 
050200******************************************************************
050300* Windrichtung: gleichverteilter Zug in [0,1) ueber WPRRND0M
050400* (Kommando "U")
050500******************************************************************
050600 C160-WIND-DIRECTION.
050700     IF  NOT W-RND-SEEDED
050800         MOVE "S" TO LINK-RND-CMD
050900         MOVE LINK-REQ-ID TO LINK-RND-SEED1
051000         MOVE LINK-TARGET-DOY TO LINK-RND-SEED2
051100         CALL "WPRRND0M" USING LINK-REC-RND
051200         SET W-RND-SEEDED TO TRUE
051300     END-IF
051400 
051500     MOVE "U" TO LINK-RND-CMD
051600     CALL "WPRRND0M" USING LINK-REC-RND
051700     MOVE LINK-RND-UNIFORM TO W-UNIFORM
051800 
051900     COMPUTE W-DIRECTION = W-UNIFORM * 360
052000     MOVE W-DIRECTION TO W-ROUND-IN
052100     PERFORM U100-ROUND1 THRU U100-EXIT
052200     MOVE W-ROUND-OUT TO WPR-RSP-WIND-DIRECTION
052300     .
052400 C160-EXIT.
052500     EXIT.
052600 
052700******************************************************************
052800* Bewoelkungsart aus dem Niederschlagswert der Vorhersage
052900******************************************************************
053000 C200-SKY-CONDITION.
053100     EVALUATE TRUE
053200        WHEN W-PRECIP > 20
053300           MOVE "Overcast"      TO WPR-RSP-SKY-CONDITION
053400        WHEN W-PRECIP > 5
053500           MOVE "Cloudy"        TO WPR-RSP-SKY-CONDITION
053600        WHEN W-PRECIP > 1
053700           MOVE "Partly Cloudy" TO WPR-RSP-SKY-CONDITION
053800        WHEN OTHER
053900           MOVE "Clear"         TO WPR-RSP-SKY-CONDITION
054000     END-EVALUATE
054100     .
054200 C200-EXIT.
054300     EXIT.
054400 
054500******************************************************************
054600* Beschreibungstext: Temperaturphrase (ggf. mit Jahreszeit-Zusatz),
054700* Niederschlagsphrase, Windphrase - zusammengesetzt mit STRING wie
054800* U100-APPEND-ERROR in WPRVAL0M
054900******************************************************************
055000 C400-DESCRIPTION.
055100     EVALUATE TRUE
055200        WHEN W-AVG-TEMP > W-SA + 5
055300           MOVE "Unusually warm"  TO W-TEMP-PHRASE
055400        WHEN W-AVG-TEMP > W-SA + 2
055500           MOVE "Warm"            TO W-TEMP-PHRASE
055600        WHEN W-AVG-TEMP > W-SA - 2
055700           MOVE "Pleasant"        TO W-TEMP-PHRASE
055800        WHEN W-AVG-TEMP > W-SA - 5
055900           MOVE "Cool"            TO W-TEMP-PHRASE
056000        WHEN OTHER
056100           MOVE "Cold"            TO W-TEMP-PHRASE
056200     END-EVALUATE
056300 
056400     EVALUATE TRUE
056500        WHEN W-PRECIP > 20
056600           MOVE " with heavy rain"  TO W-PRECIP-PHRASE
056700        WHEN W-PRECIP > 5
056800           MOVE " with light rain"  TO W-PRECIP-PHRASE
056900        WHEN W-PRECIP > 1
057000           MOVE " with possible showers" TO W-PRECIP-PHRASE
057100        WHEN OTHER
057200           MOVE " and dry"          TO W-PRECIP-PHRASE
057300     END-EVALUATE
057400
057500     EVALUATE TRUE
057600        WHEN W-WIND < 3   MOVE "light winds"       TO W-WIND-PHRASE
057700        WHEN W-WIND < 7   MOVE "moderate winds"    TO W-WIND-PHRASE
057800        WHEN W-WIND < 12  MOVE "breezy conditions" TO W-WIND-PHRASE
057900        WHEN W-WIND < 18  MOVE "strong winds"      TO W-WIND-PHRASE
058000        WHEN OTHER        MOVE "very strong winds" TO W-WIND-PHRASE
058100     END-EVALUATE
058200 
058300     MOVE SPACES TO WPR-RSP-WEATHER-DESC
058400     MOVE 1 TO W-DESC-PTR
058500     STRING W-TEMP-PHRASE DELIMITED BY "  "
058600         INTO WPR-RSP-WEATHER-DESC WITH POINTER W-DESC-PTR
058700 
058800     MOVE W-AVG-TEMP TO W-ABS-IN
058900     SUBTRACT W-SA FROM W-ABS-IN
059000     PERFORM U200-CALC-ABS THRU U200-EXIT
059100     IF  W-ABS-OUT > 5
059200         PERFORM U400-SEASON-LOWER THRU U400-EXIT
059300         STRING " for " DELIMITED BY SIZE
059400                W-SEASON-DISP DELIMITED BY "  "
059500             INTO WPR-RSP-WEATHER-DESC WITH POINTER W-DESC-PTR
059600     END-IF
059700 
059800     STRING W-PRECIP-PHRASE DELIMITED BY "  "
059900         INTO WPR-RSP-WEATHER-DESC WITH POINTER W-DESC-PTR
060000     STRING ", " DELIMITED BY SIZE
060100            W-WIND-PHRASE DELIMITED BY "  "
060200         INTO WPR-RSP-WEATHER-DESC WITH POINTER W-DESC-PTR
060300     .
060400 C400-EXIT.
060500     EXIT.
060600 
060700******************************************************************
060800* Ereigniswahrscheinlichkeiten (Hitze/Kaelte/Regen/Wind/Sturm)
060900******************************************************************
061000 C500-PROBABILITIES.
061100     MOVE WPR-ST-PROB-EXT-HEAT TO W-B
061200     EVALUATE W-SEASON
061300        WHEN "SUMMER"
061400           COMPUTE W-B = W-B * 1.2
061500           IF  W-B > 25  MOVE 25 TO W-B  END-IF
061600        WHEN "WINTER"
061700           COMPUTE W-B = W-B * 0.2
061800           IF  W-B < 0.5  MOVE 0.5 TO W-B  END-IF
061900        WHEN OTHER
062000           COMPUTE W-B = W-B * 0.8
062100     END-EVALUATE
062200     MOVE W-B TO W-ROUND-IN
062300     PERFORM U100-ROUND1 THRU U100-EXIT
062400     MOVE W-ROUND-OUT TO WPR-RSP-PROB-EXT-HEAT
062500 
062600     MOVE WPR-ST-PROB-EXT-COLD TO W-B
062700     EVALUATE W-SEASON
062800        WHEN "WINTER"
062900           COMPUTE W-B = W-B * 1.8
063000           IF  W-B > 50  MOVE 50 TO W-B  END-IF
063100        WHEN "SUMMER"
063200           COMPUTE W-B = W-B * 0.05
063300           IF  W-B < 0.1  MOVE 0.1 TO W-B  END-IF
063400        WHEN OTHER
063500           COMPUTE W-B = W-B * 0.5
063600           IF  W-B < 1  MOVE 1 TO W-B  END-IF
063700     END-EVALUATE
063800     MOVE W-B TO W-ROUND-IN
063900     PERFORM U100-ROUND1 THRU U100-EXIT
064000     MOVE W-ROUND-OUT TO WPR-RSP-PROB-EXT-COLD
064100 
064200     EVALUATE TRUE
064300        WHEN WPR-ST-AVG-PRECIP > 15  MOVE 25 TO W-ADJ
064400        WHEN WPR-ST-AVG-PRECIP > 5   MOVE 15 TO W-ADJ
064500        WHEN OTHER                   MOVE  0 TO W-ADJ
064600     END-EVALUATE
064700     COMPUTE W-B = WPR-ST-PROB-HVY-RAIN + W-ADJ
064800     IF  W-B < 0    MOVE 0   TO W-B  END-IF
064900     IF  W-B > 100  MOVE 100 TO W-B  END-IF
065000     MOVE W-B TO W-ROUND-IN
065100     PERFORM U100-ROUND1 THRU U100-EXIT
065200     MOVE W-ROUND-OUT TO WPR-RSP-PROB-HVY-RAIN
065300 
065400     EVALUATE TRUE
065500        WHEN WPR-ST-AVG-WIND > 15  MOVE 20 TO W-ADJ
065600        WHEN WPR-ST-AVG-WIND > 10  MOVE 10 TO W-ADJ
065700        WHEN OTHER                 MOVE  0 TO W-ADJ
065800     END-EVALUATE
065900     COMPUTE W-B = WPR-ST-PROB-HI-WIND + W-ADJ
066000     IF  W-B < 0    MOVE 0   TO W-B  END-IF
066100     IF  W-B > 100  MOVE 100 TO W-B  END-IF
066200     MOVE W-B TO W-ROUND-IN
066300     PERFORM U100-ROUND1 THRU U100-EXIT
066400     MOVE W-ROUND-OUT TO WPR-RSP-PROB-HI-WIND
066500 
066600     COMPUTE W-B =
066700         (WPR-RSP-PROB-HI-WIND / 100) * (WPR-RSP-PROB-HVY-RAIN / 100)
066800             * 100
066900     IF  W-B > 50  MOVE 50 TO W-B  END-IF
067000     MOVE W-B TO W-ROUND-IN
067100     PERFORM U100-ROUND1 THRU U100-EXIT
067200     MOVE W-ROUND-OUT TO WPR-RSP-PROB-STORM
067300 
067400     PERFORM C510-COMFORT-SCORE THRU C510-EXIT
067500     MOVE W-COMFORT TO W-ROUND-IN
067600     PERFORM U100-ROUND1 THRU U100-EXIT
067700     MOVE W-ROUND-OUT TO WPR-RSP-PROB-COMFORT
067800     .
067900 C500-EXIT.
068000     EXIT.
068100 
068200******************************************************************
068300* Komfort-Score aus Temperatur-, Wind- und Niederschlagsteilnoten
068400* sowie einem Jahreszeit-Bonus auf Basis des LAUFDATUMS (WPR-58)
068500******************************************************************
068600 C510-COMFORT-SCORE.
068700     EVALUATE TRUE
068800        WHEN WPR-ST-AVG-TEMP >= 18 AND WPR-ST-AVG-TEMP <= 25
068900           MOVE 100 TO W-TEMP-SCORE
069000        WHEN WPR-ST-AVG-TEMP >= 15 AND WPR-ST-AVG-TEMP < 18
069100           COMPUTE W-TEMP-SCORE =
069200               40 + ((WPR-ST-AVG-TEMP - 15) * 20)
069300        WHEN WPR-ST-AVG-TEMP > 25 AND WPR-ST-AVG-TEMP <= 28
069400           COMPUTE W-TEMP-SCORE =
069500               100 - ((WPR-ST-AVG-TEMP - 25) * 20)
069600        WHEN WPR-ST-AVG-TEMP >= 10 AND WPR-ST-AVG-TEMP <= 32
069700           MOVE 20 TO W-TEMP-SCORE
069800        WHEN OTHER
069900           MOVE 5 TO W-TEMP-SCORE
070000     END-EVALUATE
070100 
070200     COMPUTE W-WIND-SCORE = 100 - (WPR-ST-AVG-WIND * 8)
070300     IF  W-WIND-SCORE < 10
070400         MOVE 10 TO W-WIND-SCORE
070500     END-IF
070600 
070700     COMPUTE W-PRECIP-SCORE = 100 - (WPR-ST-AVG-PRECIP * 15)
070800     IF  W-PRECIP-SCORE < 20
070900         MOVE 20 TO W-PRECIP-SCORE
071000     END-IF
071100 
071200     EVALUATE TRUE
071300        WHEN W-ABS-LAT < 23.5
071400           MOVE 10 TO W-BONUS
071500        WHEN W-ABS-LAT < 60
071600           IF  W-RUN-SEASON = "SPRING" OR W-RUN-SEASON = "AUTUMN"
071700               MOVE 15 TO W-BONUS
071800           ELSE
071900               MOVE 5 TO W-BONUS
072000           END-IF
072100        WHEN OTHER
072200           MOVE -5 TO W-BONUS
072300     END-EVALUATE
072400 
072500     COMPUTE W-COMFORT =
072600         (W-TEMP-SCORE * 0.5) + (W-WIND-SCORE * 0.3)
072700             + (W-PRECIP-SCORE * 0.2) + W-BONUS
072800     IF  W-COMFORT < 5   MOVE 5  TO W-COMFORT  END-IF
072900     IF  W-COMFORT > 95  MOVE 95 TO W-COMFORT  END-IF
073000     .
073100 C510-EXIT.
073200     EXIT.
073300 
073400******************************************************************
073500* Historischer Kontext: Datenjahre, Trend, Jahreszeiten-Satz
073600******************************************************************
073700 C600-HISTORICAL-CONTEXT.
073800     MOVE 10 TO WPR-RSP-YEARS-OF-DATA
073900 
074000     MOVE WPR-ST-AVG-TEMP TO W-ROUND-IN
074100     PERFORM U100-ROUND1 THRU U100-EXIT
074200     MOVE W-ROUND-OUT TO WPR-RSP-HIST-AVG-TEMP
074300 
074400     MOVE WPR-ST-AVG-PRECIP TO W-ROUND-IN
074500     PERFORM U100-ROUND1 THRU U100-EXIT
074600     MOVE W-ROUND-OUT TO WPR-RSP-HIST-AVG-PRECIP
074700 
074800     EVALUATE TRUE
074900        WHEN WPR-ST-AVG-TEMP > 25  MOVE "warming" TO WPR-RSP-CLIMATE-TREND
075000        WHEN WPR-ST-AVG-TEMP < 10  MOVE "cooling" TO WPR-RSP-CLIMATE-TREND
075100        WHEN OTHER                 MOVE "stable"  TO WPR-RSP-CLIMATE-TREND
075200     END-EVALUATE
075300 
075400     IF  LINK-LATITUDE >= ZERO
075500         MOVE "Northern" TO W-HEMI
075600     ELSE
075700         MOVE "Southern" TO W-HEMI
075800     END-IF
075900 
076000     PERFORM U410-SEASON-DISPLAY THRU U410-EXIT
076100 
076200     MOVE SPACES TO WPR-RSP-SEASONAL-PATT
076300     MOVE 1 TO W-PATT-PTR
076400     STRING W-HEMI DELIMITED BY "  "
076500            " Hemisphere " DELIMITED BY SIZE
076600            W-SEASON-DISP DELIMITED BY "  "
076700            " (" DELIMITED BY SIZE
076800            W-ZONE DELIMITED BY "  "
076900            " zone)" DELIMITED BY SIZE
077000         INTO WPR-RSP-SEASONAL-PATT WITH POINTER W-PATT-PTR
077100 
077200     PERFORM U420-SEASON-ZONE-SUFFIX THRU U420-EXIT
077300     STRING W-SUFFIX DELIMITED BY "  "
077400         INTO WPR-RSP-SEASONAL-PATT WITH POINTER W-PATT-PTR
077500     .
077600 C600-EXIT.
077700     EXIT.
077800 
077900******************************************************************
078000* Anhaengsel je Jahreszeit/Klimazone an WPR-RSP-SEASONAL-PATT
078100******************************************************************
078200 U420-SEASON-ZONE-SUFFIX.
078300     EVALUATE TRUE
078400        WHEN W-SEASON = "WINTER" AND W-ZONE = "Subtropical"
078410           MOVE SPACES TO W-SUFFIX
078420           STRING " - mild temperatures, dry conditions, "
078430              "pleasant weather" DELIMITED BY SIZE
078440              INTO W-SUFFIX
078600        WHEN W-SEASON = "WINTER" AND W-ZONE = "Mediterranean"
078610           MOVE SPACES TO W-SUFFIX
078620           STRING " - mild temperatures, moderate "
078630              "precipitation, comfortable conditions"
078640              DELIMITED BY SIZE INTO W-SUFFIX
078800        WHEN W-SEASON = "WINTER" AND W-ZONE = "Temperate"
078810           MOVE SPACES TO W-SUFFIX
078820           STRING " - cold temperatures, variable "
078830              "precipitation, possible snow"
078840              DELIMITED BY SIZE INTO W-SUFFIX
079000        WHEN W-SEASON = "WINTER" AND W-ZONE = "Polar"
079010           MOVE SPACES TO W-SUFFIX
079020           STRING " - very cold, limited daylight, frozen "
079030              "precipitation" DELIMITED BY SIZE
079040              INTO W-SUFFIX
079200        WHEN W-SEASON = "SPRING" AND W-ZONE = "Subtropical"
079210           MOVE SPACES TO W-SUFFIX
079220           STRING " - warming temperatures, dry "
079230              "conditions, increasing heat"
079240              DELIMITED BY SIZE INTO W-SUFFIX
079400        WHEN W-SEASON = "SPRING"
079410           MOVE SPACES TO W-SUFFIX
079420           STRING " - warming temperatures, increasing "
079430              "daylight, variable precipitation"
079440              DELIMITED BY SIZE INTO W-SUFFIX
079600        WHEN W-SEASON = "SUMMER" AND W-ZONE = "Subtropical"
079610           MOVE SPACES TO W-SUFFIX
079620           STRING " - very hot temperatures, dry conditions, "
079630              "intense sun" DELIMITED BY SIZE
079640              INTO W-SUFFIX
079800        WHEN W-SEASON = "SUMMER" AND W-ZONE = "Mediterranean"
079810           MOVE SPACES TO W-SUFFIX
079820           STRING " - hot temperatures, dry conditions, "
079830              "clear skies" DELIMITED BY SIZE
079840              INTO W-SUFFIX
080000        WHEN W-SEASON = "SUMMER"
080010           MOVE SPACES TO W-SUFFIX
080020           STRING " - warm temperatures, thunderstorm "
080030              "activity, peak growing season"
080040              DELIMITED BY SIZE INTO W-SUFFIX
080200        WHEN W-SEASON = "AUTUMN" AND W-ZONE = "Subtropical"
080210           MOVE SPACES TO W-SUFFIX
080220           STRING " - cooling temperatures, still dry, "
080230              "pleasant weather returns"
080240              DELIMITED BY SIZE INTO W-SUFFIX
080400        WHEN OTHER
080410           MOVE SPACES TO W-SUFFIX
080420           STRING " - cooling temperatures, decreasing "
080430              "daylight, increased precipitation"
080440              DELIMITED BY SIZE INTO W-SUFFIX
080600     END-EVALUATE
080700     .
080800 U420-EXIT.
080900     EXIT.
081000 
081100******************************************************************
081200* Vertrauensstufe der Vorhersage (Auftrag WPR-12)
081300******************************************************************
081400 C700-CONFIDENCE.
081500     IF  WPR-ST-TEMP-OK AND WPR-ST-PRECIP-OK
081600     AND WPR-ST-WIND-OK AND WPR-ST-HUMID-OK
081700         MOVE "High (85-90%)"   TO WPR-RSP-CONFIDENCE
081800     ELSE
081900         IF  WPR-ST-TEMP-OK AND WPR-ST-PRECIP-OK
082000             MOVE "Medium (70-80%)" TO WPR-RSP-CONFIDENCE
082100         ELSE
082200             MOVE "Low (50-65%)"    TO WPR-RSP-CONFIDENCE
082300         END-IF
082400     END-IF
082500     .
082600 C700-EXIT.
082700     EXIT.
082800 
082900******************************************************************
083000* Jahreszeit aus Monat W-SEAS-MM und LINK-LATITUDE (Vorzeichen
083100* tauscht Winter/Sommer und Fruehjahr/Herbst bei Suedhalbkugel)
083200******************************************************************
083300 U300-CALC-SEASON.
083400     EVALUATE TRUE
083500        WHEN W-SEAS-MM = 12 OR W-SEAS-MM = 1 OR W-SEAS-MM = 2
083600           MOVE "WINTER" TO W-SEASON
083700        WHEN W-SEAS-MM >= 3 AND W-SEAS-MM <= 5
083800           MOVE "SPRING" TO W-SEASON
083900        WHEN W-SEAS-MM >= 6 AND W-SEAS-MM <= 8
084000           MOVE "SUMMER" TO W-SEASON
084100        WHEN OTHER
084200           MOVE "AUTUMN" TO W-SEASON
084300     END-EVALUATE
084400 
084500     IF  LINK-LATITUDE < ZERO
084600         EVALUATE W-SEASON
084700            WHEN "WINTER"  MOVE "SUMMER" TO W-SEASON
084800            WHEN "SUMMER"  MOVE "WINTER" TO W-SEASON
084900            WHEN "SPRING"  MOVE "AUTUMN" TO W-SEASON
085000            WHEN "AUTUMN"  MOVE "SPRING" TO W-SEASON
085100         END-EVALUATE
085200     END-IF
085300     .
085400 U300-EXIT.
085500     EXIT.
085600 
085700******************************************************************
085800* Klimazone aus |Breitengrad|
085900******************************************************************
086000 U310-CALC-ZONE.
086100     EVALUATE TRUE
086200        WHEN W-ABS-LAT < 30
086300           MOVE "Subtropical"  TO W-ZONE
086400           MOVE 1 TO W-BAND-IX
086500        WHEN W-ABS-LAT < 50
086600           MOVE "Mediterranean" TO W-ZONE
086700           MOVE 2 TO W-BAND-IX
086800        WHEN W-ABS-LAT < 65
086900           MOVE "Temperate"    TO W-ZONE
087000           MOVE 3 TO W-BAND-IX
087100        WHEN OTHER
087200           MOVE "Polar"        TO W-ZONE
087300           MOVE 3 TO W-BAND-IX
087400     END-EVALUATE
087500     .
087600 U310-EXIT.
087700     EXIT.
087800 
087900******************************************************************
088000* Normalwert des Zielmonats aus WPR-BASE-MONTH
088100******************************************************************
088200 U320-CALC-BASELINE.
088300     MOVE LINK-TARGET-DATE TO D-NUM9
088400     MOVE D-DATE-MM TO W-MM
088500     MOVE WPR-BASE-MONTH (W-BAND-IX W-MM) TO W-SA
088600     .
088700 U320-EXIT.
088800     EXIT.
088900 
089000******************************************************************
089100* Jahreszeit in Kleinschreibung fuer den Beschreibungstext
089200******************************************************************
089300 U400-SEASON-LOWER.
089400     EVALUATE W-SEASON
089500        WHEN "WINTER"  MOVE "winter" TO W-SEASON-DISP
089600        WHEN "SPRING"  MOVE "spring" TO W-SEASON-DISP
089700        WHEN "SUMMER"  MOVE "summer" TO W-SEASON-DISP
089800        WHEN "AUTUMN"  MOVE "autumn" TO W-SEASON-DISP
089900     END-EVALUATE
090000     .
090100 U400-EXIT.
090200     EXIT.
090300 
090400******************************************************************
090500* Jahreszeit gross geschrieben fuer den Normalmustertext
090600******************************************************************
090700 U410-SEASON-DISPLAY.
090800     EVALUATE W-SEASON
090900        WHEN "WINTER"  MOVE "Winter" TO W-SEASON-DISP
091000        WHEN "SPRING"  MOVE "Spring" TO W-SEASON-DISP
091100        WHEN "SUMMER"  MOVE "Summer" TO W-SEASON-DISP
091200        WHEN "AUTUMN"  MOVE "Autumn" TO W-SEASON-DISP
091300     END-EVALUATE
091400     .
091500 U410-EXIT.
091600     EXIT.
091700 
091800******************************************************************
091900* Rundung halbe-aufwaerts auf 1 Dezimalstelle: Wert*10 runden,
092000* dann wieder durch 10 (hausuebliches Rundungsverfahren)
092100******************************************************************
092200 U100-ROUND1.
092300     COMPUTE W-ROUND-TEMP ROUNDED = W-ROUND-IN * 10
092400     COMPUTE W-ROUND-OUT = W-ROUND-TEMP / 10
092500     .
092600 U100-EXIT.
092700     EXIT.
092800 
092900******************************************************************
093000* Absolutbetrag ohne intrinsische Funktion
093100******************************************************************
093200 U200-CALC-ABS.
093300     IF  W-ABS-IN < ZERO
093400         COMPUTE W-ABS-OUT = W-ABS-IN * -1
093500     ELSE
093600         MOVE W-ABS-IN TO W-ABS-OUT
093700     END-IF
093800     .
093900 U200-EXIT.
094000     EXIT.
094100 
094200******************************************************************
094300* Ziehung ueber WPRRND0M (Kommando "G"); Saatwert wie in WPRSTA0M
094400* aus Anfrage-Nr./Ziel-Tag-im-Jahr, Zustand bleibt je Anfrage
094500* erhalten
094600******************************************************************
094700 U330-DRAW-GAUSSIAN.
094800     IF  NOT W-RND-SEEDED
094900         MOVE "S" TO LINK-RND-CMD
095000         MOVE LINK-REQ-ID TO LINK-RND-SEED1
095100         MOVE LINK-TARGET-DOY TO LINK-RND-SEED2
095200         CALL "WPRRND0M" USING LINK-REC-RND
095300         SET W-RND-SEEDED TO TRUE
095400     END-IF
095500 
095600     MOVE "G" TO LINK-RND-CMD
095700     CALL "WPRRND0M" USING LINK-REC-RND
095800     MOVE LINK-RND-GAUSSIAN TO W-GDRAW
095900     .
096000 U330-EXIT.
096100     EXIT.
