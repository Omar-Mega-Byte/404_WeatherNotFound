000100*--------------------------------------------------------------------*
000200* WPROBSC  -  Satzbild historischer Wetterbeobachtung (WPROBS-Datei)
000300*             sowie Tabellenbild fuer den Ladepuffer im Treiber
000400*--------------------------------------------------------------------*
000500* Letzte Aenderung :: 1991-05-02
000600* Letzte Version   :: W.00.01
000700* Kurzbeschreibung :: WPR-OBS-TABLE fuer Inline-Suche im Treiber
000800*                      ergaenzt (linearer Tabellenzugriff)
000900*------------------------------------------------------------------*
001000* Vers.  | Datum      | von | Kommentar                            *
001100*--------|------------|-----|--------------------------------------*
001200*W.00.01 | 1991-05-02 | kl  | Tabellenbild WPR-OBS-TABLE ergaenzt
001300*W.00.00 | 1991-04-19 | kl  | Neuerstellung
001400*--------------------------------------------------------------------*
001500* WPR-OBS-VALID-FLAG = "N" kennzeichnet Saetze mit Fehlwert
001600* (Sentinel <= -900 im Ursprungsbestand) - diese werden beim Laden
001700* uebersprungen, siehe WPRDRV0O Abschnitt B210.
001800*--------------------------------------------------------------------*
001900     01          WPR-OBS-RECORD.
002000         05      WPR-OBS-LOC-KEY         PIC  X(12).
002100         05      WPR-OBS-DATE            PIC  9(08).
002200         05      WPR-OBS-TEMP-MIN        PIC S9(03)V9(02).
002300         05      WPR-OBS-TEMP-MAX        PIC S9(03)V9(02).
002400         05      WPR-OBS-PRECIP          PIC S9(04)V9(02).
002500         05      WPR-OBS-WIND-SPEED      PIC S9(03)V9(02).
002600         05      WPR-OBS-HUMIDITY        PIC S9(03)V9(02).
002700         05      WPR-OBS-PRESSURE        PIC S9(05)V9(02).
002800         05      WPR-OBS-VALID-FLAG      PIC  X(01).
002900             88  WPR-OBS-OK                        VALUE "Y".
003000             88  WPR-OBS-MISSING                   VALUE "N".
003100         05      FILLER                  PIC  X(02).
003200 
003300*--------------------------------------------------------------------*
003400* Ladepuffer: vom Treiber einmal je Lauf aus der WPROBS-Datei voll-
003500* gelesen, danach von WPRSTA0M per LINKAGE durchsucht (Praefix LK-).
003600*--------------------------------------------------------------------*
003700     01          WPR-OBS-TABLE.
003800         05      WPR-OBS-ENTRY OCCURS 20000 TIMES
003900                                 INDEXED BY WPR-OBS-IX.
004000             10  WPR-OBT-LOC-KEY         PIC  X(12).
004100             10  WPR-OBT-DATE            PIC  9(08).
004200             10  WPR-OBT-TEMP-MIN        PIC S9(03)V9(02).
004300             10  WPR-OBT-TEMP-MAX        PIC S9(03)V9(02).
004400             10  WPR-OBT-PRECIP          PIC S9(04)V9(02).
004500             10  WPR-OBT-WIND-SPEED      PIC S9(03)V9(02).
004600             10  WPR-OBT-HUMIDITY        PIC S9(03)V9(02).
004700             10  WPR-OBT-PRESSURE        PIC S9(05)V9(02).
004800             10  WPR-OBT-VALID-FLAG      PIC  X(01).
004900             10  FILLER                  PIC  X(02).
005000         05      FILLER                  PIC  X(04).
