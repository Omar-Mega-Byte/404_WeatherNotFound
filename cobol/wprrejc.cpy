000100*--------------------------------------------------------------------*
000200* WPRREJC  -  Satzbild zurueckgewiesene Anfrage (WPRREJ-Datei)
000300*--------------------------------------------------------------------*
000400* Letzte Aenderung :: 1991-04-22
000500* Letzte Version   :: W.00.00
000600* Kurzbeschreibung :: Neuerstellung Ablehnungssatz fuer WPR-Batch
000700*------------------------------------------------------------------*
000800* Vers.  | Datum      | von | Kommentar                            *
000900*--------|------------|-----|--------------------------------------*
001000*W.00.00 | 1991-04-22 | kl  | Neuerstellung
001100*--------------------------------------------------------------------*
001200* WPR-REJ-TEXT nimmt alle von WPRVAL0M gelieferten Fehlertexte durch
001300* Komma getrennt auf (siehe WPRVAL0M Abschnitt B100).
001400*--------------------------------------------------------------------*
001500     01          WPR-REJ-RECORD.
001600         05      WPR-REJ-REQ-ID          PIC  9(06).
001700         05      WPR-REJ-COUNT           PIC  9(02).
001800         05      WPR-REJ-TEXT            PIC  X(200).
001900         05      FILLER                  PIC  X(02).
