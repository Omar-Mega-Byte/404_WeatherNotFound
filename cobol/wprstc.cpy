000100*--------------------------------------------------------------------*
000200* WPRSTC   -  Statistikaggregat je Anfrage (intern, WPRSTA0M->
000300*             WPRPRG0M), Arbeitsgenauigkeit, kein Dateisatz
000400*--------------------------------------------------------------------*
000500* Letzte Aenderung :: 1991-05-14
000600* Letzte Version   :: W.00.00
000700* Kurzbeschreibung :: Neuerstellung
000800*------------------------------------------------------------------*
000900* Vers.  | Datum      | von | Kommentar                            *
001000*--------|------------|-----|--------------------------------------*
001100*W.00.00 | 1991-05-14 | kl  | Neuerstellung
001200*--------------------------------------------------------------------*
001300* WPR-ST-xx-FLAG = "Y" nur, wenn mindestens eine gueltige Beobachtung
001400* zu dieser Kennzahl beigetragen hat (s. BATCH FLOW / Statistics
001500* Engine). COMP-3, da reine Rechengroesse ohne Ausgabe auf Datei.
001600*--------------------------------------------------------------------*
001700     01          WPR-STAT-REC.
001800         05      WPR-ST-AVG-TEMP-MIN     PIC S9(05)V9(04) COMP-3.
001900         05      WPR-ST-AVG-TEMP-MAX     PIC S9(05)V9(04) COMP-3.
002000         05      WPR-ST-AVG-TEMP         PIC S9(05)V9(04) COMP-3.
002100         05      WPR-ST-AVG-PRECIP       PIC S9(05)V9(04) COMP-3.
002200         05      WPR-ST-MAX-PRECIP       PIC S9(05)V9(04) COMP-3.
002300         05      WPR-ST-AVG-WIND         PIC S9(05)V9(04) COMP-3.
002400         05      WPR-ST-MAX-WIND         PIC S9(05)V9(04) COMP-3.
002500         05      WPR-ST-AVG-HUMIDITY     PIC S9(05)V9(04) COMP-3.
002600         05      WPR-ST-AVG-PRESSURE     PIC S9(05)V9(04) COMP-3.
002700         05      WPR-ST-PROB-EXT-HEAT    PIC S9(03)V9(04) COMP-3.
002800         05      WPR-ST-PROB-EXT-COLD    PIC S9(03)V9(04) COMP-3.
002900         05      WPR-ST-PROB-HVY-RAIN    PIC S9(03)V9(04) COMP-3.
003000         05      WPR-ST-PROB-HI-WIND     PIC S9(03)V9(04) COMP-3.
003100         05      WPR-ST-TEMP-FLAG        PIC  X(01).
003200             88  WPR-ST-TEMP-OK                    VALUE "Y".
003300         05      WPR-ST-PRECIP-FLAG      PIC  X(01).
003400             88  WPR-ST-PRECIP-OK                  VALUE "Y".
003500         05      WPR-ST-WIND-FLAG        PIC  X(01).
003600             88  WPR-ST-WIND-OK                    VALUE "Y".
003700         05      WPR-ST-HUMID-FLAG       PIC  X(01).
003800             88  WPR-ST-HUMID-OK                   VALUE "Y".
003900         05      WPR-ST-PRESS-FLAG       PIC  X(01).
004000             88  WPR-ST-PRESS-OK                   VALUE "Y".
004100         05      FILLER                  PIC  X(03).
