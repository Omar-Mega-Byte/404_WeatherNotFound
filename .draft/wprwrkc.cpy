*--------------------------------------------------------------------*
* WPRWRKC   -  Gemeinsame Arbeitsfelder fuer das WPR-Modulpaket
*--------------------------------------------------------------------*
* Letzte Aenderung :: 2002-01-14
* Letzte Version   :: W.01.02
* Kurzbeschreibung :: Y2K-Bereinigung TAL-JUL-DAY abgeschlossen
*------------------------------------------------------------------*
* Vers.  | Datum      | von | Kommentar                            *
*--------|------------|-----|--------------------------------------*
*W.01.02 | 2002-01-14 | tr  | TAL-JUL-DAY auf S9(09) erweitert,
*        |            |     | Jahrtausendwechsel abgeschlossen
*W.01.01 | 1999-09-30 | kl  | Y2K: Datumsfelder 4-stellig JHJJ,
*        |            |     | keine 2-stelligen Jahreszahlen mehr
*W.01.00 | 1997-06-02 | tr  | C4-DOY fuer Tag-im-Jahr eingefuehrt
*W.00.00 | 1991-04-18 | kl  | Neuerstellung aus SSFEIN0M-Vorlage
*--------------------------------------------------------------------*
* Herkunft: abgeleitet aus dem COMP-FELDER/DISPLAY-FELDER/SCHALTER-
* Block, den alle WPR-Module gemeinsam benutzen, damit Praegungen
* und Schalterwerte modulweit identisch bleiben.
*--------------------------------------------------------------------*
     01          COMP-FELDER.
         05      C4-ANZ              PIC S9(04) COMP.
         05      C4-COUNT            PIC S9(04) COMP.
         05      C4-I1               PIC S9(04) COMP.
         05      C4-I2               PIC S9(04) COMP.
         05      C4-LEN              PIC S9(04) COMP.
         05      C4-PTR              PIC S9(04) COMP.
         05      C4-DOY              PIC S9(04) COMP.
         05      C4-MO               PIC S9(04) COMP.
         05      C4-YR               PIC S9(04) COMP.

         05      C9-ANZ              PIC S9(09) COMP.
         05      C9-COUNT            PIC S9(09) COMP.

         05      C18-VAL             PIC S9(18) COMP.

         05      FILLER              PIC  X(04).

*--------------------------------------------------------------------*
* Display-Felder: Praefix D
*--------------------------------------------------------------------*
     01          DISPLAY-FELDER.
         05      D-NUM1              PIC  9.
         05      D-NUM2              PIC  9(02).
         05      D-NUM3              PIC  9(03).
         05      D-NUM4              PIC -9(04).
         05      D-NUM6              PIC  9(06).
         05      D-NUM9              PIC  9(09).
         05      FILLER              PIC  X(04).

*--------------------------------------------------------------------*
* Schalterfelder (Datei- und Programmstatus)
*--------------------------------------------------------------------*
     01          SCHALTER.
         05      MSG-STATUS          PIC 9       VALUE ZERO.
             88  MSG-OK                          VALUE ZERO.
             88  MSG-EOF                         VALUE 1.

         05      PRG-STATUS           PIC 9      VALUE ZERO.
             88  PRG-OK                          VALUE ZERO.
             88  PRG-NOK                         VALUE 1 THRU 9.
             88  PRG-ENDE                        VALUE 1.
             88  PRG-ABBRUCH                     VALUE 2.

         05      FILLER              PIC  X(04).
