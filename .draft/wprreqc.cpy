*--------------------------------------------------------------------*
* WPRREQC  -  Satzbild Wettervorhersage-Anfrage (WPRREQ-Datei)
*--------------------------------------------------------------------*
* Letzte Aenderung :: 1991-04-18
* Letzte Version   :: W.00.00
* Kurzbeschreibung :: Neuerstellung Anfragesatz fuer WPR-Batch
*------------------------------------------------------------------*
* Vers.  | Datum      | von | Kommentar                            *
*--------|------------|-----|--------------------------------------*
*W.00.00 | 1991-04-18 | kl  | Neuerstellung
*--------------------------------------------------------------------*
* Ein Satz je Vorhersage-Anfrage. WPR-ELEV-FLAG zeigt, ob die Hoehen-
* angabe tatsaechlich geliefert wurde (Quellsystem kennt keinen
* Nullwert fuer "fehlt"). Laengenangaben siehe Feldkommentare.
*--------------------------------------------------------------------*
     01          WPR-REQ-RECORD.
         05      WPR-REQ-ID              PIC  9(06).
         05      WPR-REQ-LOCATION-NAME   PIC  X(30).
         05      WPR-REQ-LATITUDE        PIC S9(03)V9(04)
                                         SIGN LEADING SEPARATE.
         05      WPR-REQ-LONGITUDE       PIC S9(03)V9(04)
                                         SIGN LEADING SEPARATE.
         05      WPR-REQ-COUNTRY         PIC  X(20).
         05      WPR-REQ-STATE           PIC  X(20).
         05      WPR-REQ-CITY            PIC  X(20).
         05      WPR-REQ-ELEVATION       PIC S9(05).
         05      WPR-REQ-ELEV-FLAG       PIC  X(01).
             88  WPR-ELEV-PRESENT                  VALUE "Y".
             88  WPR-ELEV-ABSENT                   VALUE "N".
         05      WPR-REQ-BEGIN-DATE      PIC  9(08).
         05      WPR-REQ-END-DATE        PIC  9(08).
         05      FILLER                  PIC  X(16).
