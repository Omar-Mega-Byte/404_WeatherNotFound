?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID. WPRRND0M.
 AUTHOR. K. LEMBKE.
 INSTALLATION. WPR-ANWENDUNGSENTWICKLUNG.
 DATE-WRITTEN. 1991-05-03.
 DATE-COMPILED.
 SECURITY. NUR FUER INTERNEN GEBRAUCH DER WPR-ANWENDUNGSGRUPPE.

*****************************************************************
* Letzte Aenderung :: 2002-02-19
* Letzte Version   :: W.01.01
* Kurzbeschreibung :: Ueberlaufschutz C18-VAL bei Jahrtausendlauf
*                      nochmal geprueft, keine Aenderung noetig
*
* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Vers.   | Datum      | von | Kommentar                         *
*---------|------------|-----|-----------------------------------*
*W.01.01  | 2002-02-19 | tr  | Jahrtausend-Pruefung, o.B.
*W.01.00  | 1999-10-12 | kl  | Y2K: Pruefvermerk, keine Datums-
*         |            |     | felder in diesem Modul betroffen
*W.00.01  | 1994-11-08 | hg  | Schalter "G" lieferte bei Aufruf
*         |            |     | Nr. 1 je Anfrage einen leicht
*         |            |     | verzerrten Wert - LK-RND-STATE
*         |            |     | wird jetzt vor dem 1. Ziehen aus
*         |            |     | dem Saatwert neu aufgebaut
*W.00.00  | 1991-05-03 | kl  | Neuerstellung. Ersetzt den im
*         |            |     | Quellsystem verwendeten Zufalls-
*         |            |     | zahlengenerator durch eine
*         |            |     | reproduzierbare Kongruenzfolge,
*         |            |     | damit Wiederholungslaeufe des
*         |            |     | WPR-Batch dieselben Vorhersagen
*         |            |     | liefern (Auftrag WPR-7).
*----------------------------------------------------------------*
*
* Programmbeschreibung
* ---------------------
* Gemeinsam benutzte Zufallszahlenroutine fuer WPRSTA0M (Fallback-
* Klimamodell) und WPRPRG0M (Vorhersage-Streuung). Liefert an Stelle
* des im Quellsystem verwendeten Zufallsgenerators eine multipli-
* kative Kongruenzfolge nach Lehmer/Park-Miller (Multiplikator
* 48271, Modul 2**31-1), die sich aus Anfrage-Nummer und Tag-im-Jahr
* reproduzierbar herleitet. Jeder Folgewert haengt vom vorherigen
* ab, so dass Wiederholungslaeufe exakt dieselbe Ziehungsfolge und
* damit dieselbe Vorhersage liefern.
*
* LINK-RND-CMD:
*   "S" = Folge aus Anfrage-Nr./Tag-im-Jahr neu saaten
*   "U" = naechster gleichverteilter Wert in [0,1)
*   "G" = naechster pseudonormalverteilter Wert, skaliert mit
*         LINK-RND-SCALE (Summe von 12 Gleichverteilungen minus 6,
*         Standardabweichung 1, siehe Abschnitt 3000)
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     SWITCH-15 IS ANZEIGE-VERSION
         ON STATUS IS SHOW-VERSION
     CLASS ALPHNUM IS "0123456789"
                      "abcdefghijklmnopqrstuvwxyz"
                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                      " .,;-_!$%&/=*+".

 DATA DIVISION.
 WORKING-STORAGE SECTION.
     COPY WPRWRKC.

*--------------------------------------------------------------------*
* Felder mit konstantem Inhalt: Praefix K
*--------------------------------------------------------------------*
     01          KONSTANTE-FELDER.
         05      K-MODUL             PIC X(08) VALUE "WPRRND0M".
         05      K-MULTIPLIKATOR     PIC S9(09) COMP VALUE 48271.
         05      K-MODULUS           PIC S9(09) COMP VALUE 2147483647.
         05      FILLER              PIC  X(04).

*--------------------------------------------------------------------*
* weitere Arbeitsfelder: Praefix W
*--------------------------------------------------------------------*
     01          WORK-FELDER.
         05      W-QUOT              PIC S9(09) COMP.
         05      W-REM               PIC S9(09) COMP.
         05      W-SUM12             PIC S9(05)V9(04) COMP-3.
         05      W-UNIFORM           PIC S9(01)V9(09) COMP-3.
         05      W-DRAW-IX           PIC S9(04) COMP.
         05      FILLER              PIC  X(04).

 LINKAGE SECTION.
*-->    Uebergabe aus Aufrufermodul (WPRSTA0M oder WPRPRG0M)
     01     LINK-REC.
        05  LINK-HDR.
         10 LINK-RND-CMD             PIC X(01).
         10 LINK-RC                  PIC S9(04) COMP.
        05  LINK-DATA.
         10 LINK-RND-SEED1           PIC  9(06).
         10 LINK-RND-SEED2           PIC S9(04) COMP.
         10 LINK-RND-STATE           PIC S9(09) COMP.
         10 LINK-RND-SCALE           PIC S9(05)V9(04) COMP-3.
         10 LINK-RND-UNIFORM         PIC S9(01)V9(09) COMP-3.
         10 LINK-RND-GAUSSIAN        PIC S9(05)V9(04) COMP-3.

 PROCEDURE DIVISION USING LINK-REC.
******************************************************************
* Steuerung
******************************************************************
 A100-STEUERUNG.
     IF  SHOW-VERSION
         DISPLAY K-MODUL " -- siehe Aenderungsprotokoll im Quelltext"
         STOP RUN
     END-IF

     MOVE ZERO TO LINK-RC
     EVALUATE LINK-RND-CMD
        WHEN "S"   PERFORM B100-SEED-STATE THRU B100-EXIT
        WHEN "U"   PERFORM B200-NEXT-UNIFORM THRU B200-EXIT
        WHEN "G"   PERFORM B300-NEXT-GAUSSIAN THRU B300-EXIT
        WHEN OTHER MOVE 9999 TO LINK-RC
     END-EVALUATE

     EXIT PROGRAM.
 A100-EXIT.
     EXIT.

******************************************************************
* Folge aus Anfrage-Nr. (LINK-RND-SEED1) und Tag-im-Jahr
* (LINK-RND-SEED2) neu saaten. Liefert Ausgangszustand in
* [1, K-MODULUS - 1], wie von der Lehmer-Folge verlangt.
******************************************************************
 B100-SEED-STATE.
     COMPUTE C18-VAL =
         (LINK-RND-SEED1 * 397) + (LINK-RND-SEED2 * 104729) + 1

     DIVIDE C18-VAL BY K-MODULUS
         GIVING W-QUOT REMAINDER W-REM

     IF  W-REM = ZERO
         MOVE 1 TO W-REM
     END-IF

     MOVE W-REM TO LINK-RND-STATE
     .
 B100-EXIT.
     EXIT.

******************************************************************
* Naechster Folgewert der Kongruenz X(n+1) = 48271 * X(n) MOD
* (2**31 - 1); LINK-RND-STATE wird fortgeschrieben, LINK-RND-
* UNIFORM liefert den gleichverteilten Bruchteil in [0,1).
******************************************************************
 B200-NEXT-UNIFORM.
     MULTIPLY LINK-RND-STATE BY K-MULTIPLIKATOR GIVING C18-VAL

     DIVIDE C18-VAL BY K-MODULUS
         GIVING W-QUOT REMAINDER W-REM

     IF  W-REM = ZERO
         MOVE 1 TO W-REM
     END-IF

     MOVE W-REM TO LINK-RND-STATE

     COMPUTE W-UNIFORM ROUNDED = W-REM / K-MODULUS
     MOVE W-UNIFORM TO LINK-RND-UNIFORM
     .
 B200-EXIT.
     EXIT.

******************************************************************
* Pseudonormalverteilter Wert nach Irwin-Hall: Summe von 12
* gleichverteilten Ziehungen minus 6 hat Mittelwert 0 und
* Standardabweichung 1; Skalierung mit LINK-RND-SCALE entspricht
* der im Quellsystem dokumentierten Funktion g(s).
******************************************************************
 B300-NEXT-GAUSSIAN.
     MOVE ZERO TO W-SUM12
     PERFORM B310-ACCUM-UNIFORM THRU B310-EXIT
         VARYING W-DRAW-IX FROM 1 BY 1 UNTIL W-DRAW-IX > 12

     COMPUTE LINK-RND-GAUSSIAN ROUNDED =
         (W-SUM12 - 6) * LINK-RND-SCALE
     .
 B300-EXIT.
     EXIT.

 B310-ACCUM-UNIFORM.
     PERFORM B200-NEXT-UNIFORM THRU B200-EXIT
     ADD LINK-RND-UNIFORM TO W-SUM12
     .
 B310-EXIT.
     EXIT.
