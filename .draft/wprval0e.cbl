?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID. WPRVAL0M.
 AUTHOR. K. LEMBKE.
 INSTALLATION. WPR-ANWENDUNGSENTWICKLUNG.
 DATE-WRITTEN. 1991-04-22.
 DATE-COMPILED.
 SECURITY. NUR FUER INTERNEN GEBRAUCH DER WPR-ANWENDUNGSGRUPPE.

*****************************************************************
* Letzte Aenderung :: 2004-03-02
* Letzte Version   :: W.01.01
* Kurzbeschreibung :: Hoehenpruefung C700 nachgebessert (Grenzwert
*                      9000m war als 900m einprogrammiert - WPR-41)
*
* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Vers.   | Datum      | von | Kommentar                         *
*---------|------------|-----|-----------------------------------*
*W.01.01  | 2004-03-02 | hg  | C700: Obergrenze 9000m korrigiert
*W.01.00  | 1999-11-03 | kl  | Y2K: WPR-LAUFDATUM kommt jetzt vom
*         |            |     | Treiber 4-stellig (JHJJMMTT), keine
*         |            |     | eigene Jahrhundertannahme mehr
*W.00.01  | 1993-08-19 | tr  | C500 (Enddatum-Pruefung) ergaenzt
*W.00.00  | 1991-04-22 | kl  | Neuerstellung. Vorlage SSFANO0M
*         |            |     | (LINK-REC-Uebergabe, SCHALTER)
*----------------------------------------------------------------*
*
* Programmbeschreibung
* ---------------------
* Pruefung einer einzelnen Wettervorhersage-Anfrage (WPR-REQ-
* RECORD) vor der Weiterverarbeitung. Es werden grundsaetzlich
* ALLE Pruefungen C100 bis C700 durchlaufen, auch wenn eine davon
* schon fehlschlaegt - die Fehlertexte werden komma-getrennt in
* LINK-ERR-TEXT gesammelt (Auftrag WPR-1). LINK-VALID-FLAG = "N",
* sobald mindestens ein Fehler aufgetreten ist.
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     SWITCH-15 IS ANZEIGE-VERSION
         ON STATUS IS SHOW-VERSION
     CLASS ALPHNUM IS "0123456789"
                      "abcdefghijklmnopqrstuvwxyz"
                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                      " .,;-_!$%&/=*+".

 DATA DIVISION.
 WORKING-STORAGE SECTION.
     COPY WPRWRKC.

*--------------------------------------------------------------------*
* Felder mit konstantem Inhalt: Praefix K
*--------------------------------------------------------------------*
     01          KONSTANTE-FELDER.
         05      K-MODUL             PIC X(08) VALUE "WPRVAL0M".
         05      K-MAX-JAHRE-VORAUS  PIC S9(04) COMP VALUE 2.
         05      FILLER              PIC  X(04).

*--------------------------------------------------------------------*
* weitere Arbeitsfelder: Praefix W
*--------------------------------------------------------------------*
     01          WORK-FELDER.
         05      W-ERR-MSG           PIC  X(60).
         05      W-TEXT-PTR          PIC S9(04) COMP.
         05      W-DATE-FLAG         PIC  X(01).
             88  W-DATE-VALID                    VALUE "Y".
             88  W-DATE-INVALID                  VALUE "N".
         05      W-GRENZ-DATUM       PIC  9(08).
         05      W-JJ                PIC S9(04) COMP.
         05      W-MM                PIC S9(04) COMP.
         05      W-TT                PIC S9(04) COMP.
         05      W-TAGE-IM-MONAT     PIC S9(02) COMP.
         05      FILLER              PIC  X(04).

 LINKAGE SECTION.
*-->    Uebergabe aus WPRDRV0O
     01     LINK-REC.
        05  LINK-HDR.
         10 LINK-CMD                 PIC X(02).
         10 LINK-RC                  PIC S9(04) COMP.
        05  LINK-DATA.
         10 LINK-RUN-DATE            PIC  9(08).
         10 LINK-VALID-FLAG          PIC  X(01).
             88 LINK-VALID                     VALUE "Y".
             88 LINK-INVALID                   VALUE "N".
         10 LINK-ERR-COUNT           PIC  9(02).
         10 LINK-ERR-TEXT            PIC  X(200).

*-->    Anfragesatz (eigener Verbindungssatz - WPRREQC beginnt schon
*-->    auf Stufe 01 und kann sich LINK-REC nicht unterordnen)
     COPY WPRREQC.

 PROCEDURE DIVISION USING LINK-REC WPR-REQ-RECORD.
******************************************************************
* Steuerung
******************************************************************
 A100-STEUERUNG.
     IF  SHOW-VERSION
         DISPLAY K-MODUL " -- siehe Aenderungsprotokoll im Quelltext"
         STOP RUN
     END-IF

     PERFORM B000-VORLAUF THRU B000-EXIT
     PERFORM B100-VERARBEITUNG THRU B100-EXIT
     PERFORM B090-ENDE THRU B090-EXIT

     EXIT PROGRAM.
 A100-EXIT.
     EXIT.

******************************************************************
* Vorlauf: Arbeitsfelder und Rueckgabe initialisieren
******************************************************************
 B000-VORLAUF.
     MOVE ZERO TO LINK-RC
     MOVE ZERO TO LINK-ERR-COUNT
     MOVE SPACES TO LINK-ERR-TEXT
     MOVE 1 TO W-TEXT-PTR
     SET LINK-VALID TO TRUE
     .
 B000-EXIT.
     EXIT.

******************************************************************
* Ende: wenn kein Fehler gefunden wurde, bleibt LINK-VALID-FLAG
* auf "Y" stehen (in B000 vorbelegt)
******************************************************************
 B090-ENDE.
     CONTINUE
     .
 B090-EXIT.
     EXIT.

******************************************************************
* Verarbeitung: alle Einzelpruefungen nacheinander, unabhaengig
* vom jeweiligen Ergebnis der vorherigen Pruefung
******************************************************************
 B100-VERARBEITUNG.
     PERFORM C100-CHECK-LOCATION-NAME THRU C100-EXIT
     PERFORM C200-CHECK-LATITUDE THRU C200-EXIT
     PERFORM C300-CHECK-LONGITUDE THRU C300-EXIT
     PERFORM C400-CHECK-BEGIN-DATE THRU C400-EXIT
     PERFORM C500-CHECK-END-DATE THRU C500-EXIT
     PERFORM C700-CHECK-ELEVATION THRU C700-EXIT
     .
 B100-EXIT.
     EXIT.

******************************************************************
* Pruefung 1: Ortsbezeichnung darf nicht leer sein
******************************************************************
 C100-CHECK-LOCATION-NAME.
     IF  WPR-REQ-LOCATION-NAME = SPACES
         MOVE "Location name is required" TO W-ERR-MSG
         PERFORM U100-APPEND-ERROR THRU U100-EXIT
     END-IF
     .
 C100-EXIT.
     EXIT.

******************************************************************
* Pruefung 2: Breitengrad -90.0000 .. +90.0000
******************************************************************
 C200-CHECK-LATITUDE.
     IF  WPR-REQ-LATITUDE < -90.0000
     OR  WPR-REQ-LATITUDE > 90.0000
         MOVE "Latitude must be between -90 and 90" TO W-ERR-MSG
         PERFORM U100-APPEND-ERROR THRU U100-EXIT
     END-IF
     .
 C200-EXIT.
     EXIT.

******************************************************************
* Pruefung 3: Laengengrad -180.0000 .. +180.0000
******************************************************************
 C300-CHECK-LONGITUDE.
     IF  WPR-REQ-LONGITUDE < -180.0000
     OR  WPR-REQ-LONGITUDE > 180.0000
         MOVE "Longitude must be between -180 and 180" TO W-ERR-MSG
         PERFORM U100-APPEND-ERROR THRU U100-EXIT
     END-IF
     .
 C300-EXIT.
     EXIT.

******************************************************************
* Pruefung 4: Zieldatum vorhanden, gueltig, in der Zukunft und
* nicht mehr als K-MAX-JAHRE-VORAUS Jahre entfernt
******************************************************************
 C400-CHECK-BEGIN-DATE.
     IF  WPR-REQ-BEGIN-DATE = ZERO
         MOVE "Begin date is required" TO W-ERR-MSG
         PERFORM U100-APPEND-ERROR THRU U100-EXIT
         GO TO C400-EXIT
     END-IF

     PERFORM U200-CHECK-CALENDAR-DATE THRU U200-EXIT
     IF  W-DATE-INVALID
         MOVE "Begin date is not a valid calendar date" TO W-ERR-MSG
         PERFORM U100-APPEND-ERROR THRU U100-EXIT
         GO TO C400-EXIT
     END-IF

     IF  WPR-REQ-BEGIN-DATE < LINK-RUN-DATE
         MOVE "Begin date must be in the future" TO W-ERR-MSG
         PERFORM U100-APPEND-ERROR THRU U100-EXIT
     END-IF

     COMPUTE W-JJ = (LINK-RUN-DATE / 10000) + K-MAX-JAHRE-VORAUS
     COMPUTE W-GRENZ-DATUM = (W-JJ * 10000) +
             (LINK-RUN-DATE - ((LINK-RUN-DATE / 10000) * 10000))
     IF  WPR-REQ-BEGIN-DATE > W-GRENZ-DATUM
         MOVE "Begin date is more than 2 years in the future"
             TO W-ERR-MSG
         PERFORM U100-APPEND-ERROR THRU U100-EXIT
     END-IF
     .
 C400-EXIT.
     EXIT.

******************************************************************
* Pruefung 5: Enddatum, wenn vorhanden, muss gueltig und nicht vor
* dem Anfangsdatum liegen
******************************************************************
 C500-CHECK-END-DATE.
     IF  WPR-REQ-END-DATE NOT = ZERO
         PERFORM U210-CHECK-END-CALENDAR THRU U210-EXIT
         IF  W-DATE-VALID
         AND WPR-REQ-END-DATE < WPR-REQ-BEGIN-DATE
             MOVE "End date must be after begin date" TO W-ERR-MSG
             PERFORM U100-APPEND-ERROR THRU U100-EXIT
         END-IF
     END-IF
     .
 C500-EXIT.
     EXIT.

******************************************************************
* Pruefung 7: Hoehenangabe, wenn vorhanden, -500m .. +9000m
* (Pruefung 6 entfaellt - LOCATION-NAME ist im Satzbild fest auf
* 30 Zeichen begrenzt, eine Laengenpruefung ist daher unnoetig)
******************************************************************
 C700-CHECK-ELEVATION.
     IF  WPR-ELEV-PRESENT
     AND (WPR-REQ-ELEVATION < -500 OR WPR-REQ-ELEVATION > 9000)
         MOVE "Elevation must be between -500m and 9000m"
             TO W-ERR-MSG
         PERFORM U100-APPEND-ERROR THRU U100-EXIT
     END-IF
     .
 C700-EXIT.
     EXIT.

******************************************************************
* Hilfsroutine: Kalenderpruefung fuer WPR-REQ-BEGIN-DATE
* (Monatslaenge einschliesslich Schaltjahrregel)
******************************************************************
 U200-CHECK-CALENDAR-DATE.
     MOVE WPR-REQ-BEGIN-DATE (5:2) TO W-MM
     MOVE WPR-REQ-BEGIN-DATE (7:2) TO W-TT
     MOVE WPR-REQ-BEGIN-DATE (1:4) TO W-JJ
     PERFORM U220-CALENDAR-COMMON THRU U220-EXIT
     .
 U200-EXIT.
     EXIT.

 U210-CHECK-END-CALENDAR.
     MOVE WPR-REQ-END-DATE (5:2) TO W-MM
     MOVE WPR-REQ-END-DATE (7:2) TO W-TT
     MOVE WPR-REQ-END-DATE (1:4) TO W-JJ
     PERFORM U220-CALENDAR-COMMON THRU U220-EXIT
     .
 U210-EXIT.
     EXIT.

 U220-CALENDAR-COMMON.
     SET W-DATE-VALID TO TRUE
     IF  W-MM < 1 OR W-MM > 12
         SET W-DATE-INVALID TO TRUE
         GO TO U220-EXIT
     END-IF

     EVALUATE W-MM
        WHEN 4 WHEN 6 WHEN 9 WHEN 11
           MOVE 30 TO W-TAGE-IM-MONAT
        WHEN 2
           MOVE 28 TO W-TAGE-IM-MONAT
           IF  W-JJ / 4 * 4 = W-JJ
           AND (W-JJ / 100 * 100 NOT = W-JJ OR W-JJ / 400 * 400 = W-JJ)
               MOVE 29 TO W-TAGE-IM-MONAT
           END-IF
        WHEN OTHER
           MOVE 31 TO W-TAGE-IM-MONAT
     END-EVALUATE

     IF  W-TT < 1 OR W-TT > W-TAGE-IM-MONAT
         SET W-DATE-INVALID TO TRUE
     END-IF
     .
 U220-EXIT.
     EXIT.

******************************************************************
* Hilfsroutine: Fehlertext an LINK-ERR-TEXT anhaengen (Komma als
* Trenner ab dem 2. Fehler), LINK-ERR-COUNT und LINK-VALID-FLAG
* fortschreiben
******************************************************************
 U100-APPEND-ERROR.
     SET LINK-INVALID TO TRUE
     IF  LINK-ERR-COUNT = ZERO
         STRING W-ERR-MSG DELIMITED BY "  "
             INTO LINK-ERR-TEXT WITH POINTER W-TEXT-PTR
     ELSE
         STRING ", " DELIMITED BY SIZE
                W-ERR-MSG DELIMITED BY "  "
             INTO LINK-ERR-TEXT WITH POINTER W-TEXT-PTR
     END-IF
     ADD 1 TO LINK-ERR-COUNT
     .
 U100-EXIT.
     EXIT.
