 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0
 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
 ?SEARCH  =TALLIB
 ?NOLMAP, SYMBOLS, INSPECT
 ?SAVE ALL
 ?SAVEABEND
 ?LINES 66
 ?CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID. WPRDRV0O.
 AUTHOR. K. LEMBKE.
 INSTALLATION. WPR-ANWENDUNGSENTWICKLUNG.
 DATE-WRITTEN. 1991-04-15.
 DATE-COMPILED.
 SECURITY. NUR FUER INTERNEN GEBRAUCH DER WPR-ANWENDUNGSGRUPPE.

*****************************************************************
* Letzte Aenderung :: 2004-03-02
* Letzte Version   :: W.01.02
* Kurzbeschreibung :: C700-Obergrenze in WPRVAL0M korrigiert (s.
*                      dortiges Protokoll) - hier nur Versions-
*                      vermerk, keine eigene Aenderung notwendig
*
* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Vers.   | Datum      | von | Kommentar                         *
*---------|------------|-----|-----------------------------------*
*W.01.02  | 2004-03-02 | hg  | Versionsvermerk WPRVAL0M WPR-41
*W.01.01  | 1999-12-06 | kl  | Y2K: WPR-LAUFDATUM (LINK-RUN-DATE)
*         |            |     | jetzt 4-stellig JHJJMMTT, Jahr-
*         |            |     | hundertfensterung fuer ACCEPT FROM
*         |            |     | DATE ergaenzt (WPR-37)
*W.01.00  | 1995-09-08 | hg  | B210: Fehlwert-Saetze (Sentinel
*         |            |     | <= -900) werden jetzt beim Laden
*         |            |     | ausgefiltert statt erst in WPRSTA0M
*W.00.01  | 1992-11-30 | tr  | G900: Rubrik je Himmelszustand in
*         |            |     | Kontrollsumme ergaenzt (WPR-19)
*W.00.00  | 1991-04-15 | kl  | Neuerstellung. Vorlage ANODRV0E
*         |            |     | (Steuerung, CALL/RC-Auswertung)
*----------------------------------------------------------------*
*
* Programmbeschreibung
* ---------------------
* Treiberprogramm des WPR-Wettervorhersage-Batches. Liest die
* Anfragedatei WPRREQ satzweise, laesst jede Anfrage pruefen
* (WPRVAL0M), ermittelt die Statistikgrundlage aus dem einmal
* geladenen Beobachtungsbestand WPROBS (WPRSTA0M), laesst daraus
* die Vorhersage errechnen (WPRPRG0M) und die Antwort auf Plau-
* sibilitaet pruefen (WPRRSV0M). Angenommene Antworten gehen nach
* WPRRSP, zurueckgewiesene Anfragen nach WPRREJ. Am Laufende wird
* eine Kontrollliste (WPRRPT) mit Anfrage-/Ablehnungs-/Warnungs-
* zaehlern sowie Verteilung der Himmelszustaende gedruckt.
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     SWITCH-15 IS ANZEIGE-VERSION
         ON STATUS IS SHOW-VERSION
     CLASS ALPHNUM IS "0123456789"
                      "abcdefghijklmnopqrstuvwxyz"
                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                      " .,;-_!$%&/=*+".

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT WPR-REQ-FILE    ASSIGN TO WPRREQ
         FILE STATUS IS WPR-REQ-STATUS.
     SELECT WPR-OBS-FILE    ASSIGN TO WPROBS
         FILE STATUS IS WPR-OBS-STATUS.
     SELECT WPR-RSP-FILE    ASSIGN TO WPRRSP
         FILE STATUS IS WPR-RSP-STATUS.
     SELECT WPR-REJ-FILE    ASSIGN TO WPRREJ
         FILE STATUS IS WPR-REJ-STATUS.
     SELECT WPR-RPT-FILE    ASSIGN TO WPRRPT
         FILE STATUS IS WPR-RPT-STATUS.

 DATA DIVISION.
 FILE SECTION.
*--------------------------------------------------------------------*
* Anfragedatei - Satzbild siehe WPRREQC
*--------------------------------------------------------------------*
 FD  WPR-REQ-FILE
         RECORDING MODE F.
     COPY WPRREQC.

*--------------------------------------------------------------------*
* Beobachtungsdatei - eigenes, schlichtes Satzbild (WPROBSC kann hier
* nicht per COPY eingebunden werden, da die Kopie zugleich den
* Ladepuffer WPR-OBS-TABLE auf Stufe 01 mitbringt - siehe B210)
*--------------------------------------------------------------------*
 FD  WPR-OBS-FILE
         RECORDING MODE F.
     01      FD-OBS-RECORD           PIC  X(56).

*--------------------------------------------------------------------*
* Antwortdatei - Satzbild siehe WPRRSPC
*--------------------------------------------------------------------*
 FD  WPR-RSP-FILE
         RECORDING MODE F.
     COPY WPRRSPC.

*--------------------------------------------------------------------*
* Ablehnungsdatei - Satzbild siehe WPRREJC
*--------------------------------------------------------------------*
 FD  WPR-REJ-FILE
         RECORDING MODE F.
     COPY WPRREJC.

*--------------------------------------------------------------------*
* Kontrollliste, 132 Spalten
*--------------------------------------------------------------------*
 FD  WPR-RPT-FILE
         RECORDING MODE F.
     01      WPR-RPT-RECORD           PIC  X(132).

 WORKING-STORAGE SECTION.
     COPY WPRWRKC.
     COPY WPRSTC.
     COPY WPROBSC.

*--------------------------------------------------------------------*
* Felder mit konstantem Inhalt: Praefix K
*--------------------------------------------------------------------*
     01          KONSTANTE-FELDER.
         05      K-MODUL             PIC X(08) VALUE "WPRDRV0O".
         05      K-RPT-TITEL         PIC X(36)
                     VALUE "WPR WETTERVORHERSAGE -KONTROLLISTE-".
         05      FILLER              PIC  X(04).

*--------------------------------------------------------------------*
* Datei- und Satzstatus, je Datei ein eigenes Feld (Vorbild: ANODRV0E
* / SRCCOMPE FILE-STATUS/REC-STAT-Block)
*--------------------------------------------------------------------*
     01          WPR-DATEISTATUS.
         05      WPR-REQ-STATUS      PIC  X(02).
             88  WPR-REQ-FST-OK                  VALUE "00".
             88  WPR-REQ-FST-NOK                  VALUE "01" THRU "99".
         05      WPR-REQ-REC-STAT REDEFINES WPR-REQ-STATUS.
             10  WPR-REQ-STATUS1     PIC  X(01).
                 88  WPR-REQ-EOF                 VALUE "1".
             10  FILLER              PIC  X(01).
         05      WPR-OBS-STATUS      PIC  X(02).
             88  WPR-OBS-FST-OK           VALUE "00".
             88  WPR-OBS-FST-NOK          VALUE "01" THRU "99".
         05      WPR-OBS-REC-STAT REDEFINES WPR-OBS-STATUS.
             10  WPR-OBS-STATUS1     PIC  X(01).
                 88  WPR-OBS-EOF                 VALUE "1".
             10  FILLER              PIC  X(01).
         05      WPR-RSP-STATUS      PIC  X(02).
             88  WPR-RSP-FST-OK                  VALUE "00".
         05      WPR-REJ-STATUS      PIC  X(02).
             88  WPR-REJ-FST-OK                  VALUE "00".
         05      WPR-RPT-STATUS      PIC  X(02).
             88  WPR-RPT-FST-OK                  VALUE "00".
         05      FILLER              PIC  X(02).

*--------------------------------------------------------------------*
* Zaehlfelder fuer die Kontrollliste, Praefix C4 hier nicht benutzt
* (C4-xx ist Durchlaufarbeit der WPRWRKC), eigene Zaehler je Rubrik
*--------------------------------------------------------------------*
     01          WPR-ZAEHLER.
         05      WPR-Z-GELESEN       PIC S9(05) COMP.
         05      WPR-Z-ANGENOMMEN    PIC S9(05) COMP.
         05      WPR-Z-ABGEWIESEN    PIC S9(05) COMP.
         05      WPR-Z-WARNUNGEN     PIC S9(05) COMP.
         05      WPR-Z-SKY-CLEAR     PIC S9(05) COMP.
         05      WPR-Z-SKY-PCLOUD    PIC S9(05) COMP.
         05      WPR-Z-SKY-CLOUDY    PIC S9(05) COMP.
         05      WPR-Z-SKY-OVERCST   PIC S9(05) COMP.
         05      WPR-Z-OBS-GELADEN   PIC S9(05) COMP.
         05      FILLER              PIC  X(04).

*--------------------------------------------------------------------*
* Laufdatum - ACCEPT FROM DATE liefert nur 2-stellige Jahreszahl,
* daher Jahrhundertfensterung (Y2K, siehe Protokoll W.01.01)
*--------------------------------------------------------------------*
     01          WPR-LAUFDATUM-FELDER.
         05      W-ACCEPT-DATUM      PIC  9(06).
         05      W-ACCEPT-TEILE REDEFINES W-ACCEPT-DATUM.
             10  W-ACC-JJ            PIC  9(02).
             10  W-ACC-MM            PIC  9(02).
             10  W-ACC-TT            PIC  9(02).
         05      W-JAHRHUNDERT       PIC S9(04) COMP.
         05      LINK-RUN-DATE       PIC  9(08).
         05      FILLER              PIC  X(04).

*--------------------------------------------------------------------*
* Kalenderarbeit fuer die Tag-im-Jahr-Ermittlung (C4-DOY) der An-
* frage. Kumulierte Tage je Monatsanfang, Schaltjahrzuschlag separat.
* Vorbild WPRSTA0M/Abschnitt C300, hier fuer WPR-REQ-BEGIN-DATE.
*--------------------------------------------------------------------*
     01          W-KUMTAGE-FLACH.
         05      FILLER              PIC S9(03) COMP-3 VALUE 0.
         05      FILLER              PIC S9(03) COMP-3 VALUE 31.
         05      FILLER              PIC S9(03) COMP-3 VALUE 59.
         05      FILLER              PIC S9(03) COMP-3 VALUE 90.
         05      FILLER              PIC S9(03) COMP-3 VALUE 120.
         05      FILLER              PIC S9(03) COMP-3 VALUE 151.
         05      FILLER              PIC S9(03) COMP-3 VALUE 181.
         05      FILLER              PIC S9(03) COMP-3 VALUE 212.
         05      FILLER              PIC S9(03) COMP-3 VALUE 243.
         05      FILLER              PIC S9(03) COMP-3 VALUE 273.
         05      FILLER              PIC S9(03) COMP-3 VALUE 304.
         05      FILLER              PIC S9(03) COMP-3 VALUE 334.
     01          W-KUMTAGE-TAB REDEFINES W-KUMTAGE-FLACH.
         05      W-KUMTAGE OCCURS 12 TIMES
                             PIC S9(03) COMP-3.

     01          W-KALENDER-ARBEIT.
         05      W-MM-IX             PIC S9(02) COMP.
         05      W-SCHALT-R1         PIC S9(02) COMP.
         05      W-SCHALT-R2         PIC S9(02) COMP.
         05      W-SCHALT-R3         PIC S9(02) COMP.
         05      W-SCHALT-Q          PIC S9(04) COMP.
         05      W-SCHALTJAHR-KZ     PIC  X(01).
             88  W-SCHALTJAHR                    VALUE "J".
             88  W-KEIN-SCHALTJAHR                VALUE "N".
         05      FILLER              PIC  X(04).

*--------------------------------------------------------------------*
* Standortschluessel fuer den Aufruf von WPRSTA0M: "+LL.L+LLL.L",
* auf 12 Stellen mit Leerzeichen aufgefuellt (Vorzeichen, 2-stellig
* Breitengrad, Punkt, 1 Dezimale; Vorzeichen, 3-stellig Laengengrad,
* Punkt, 1 Dezimale). Praefix W wie uebrige Arbeitsfelder dieses
* Moduls.
*--------------------------------------------------------------------*
     01          W-LOC-KEY-ARBEIT.
         05      W-BREITE-ZEHNTEL    PIC S9(05) COMP.
         05      W-BREITE-BETRAG     PIC  9(05) COMP.
         05      W-BREITE-GANZ       PIC  9(02).
         05      W-BREITE-DEZ        PIC  9(01).
         05      W-BREITE-VZ         PIC  X(01).
         05      W-LAENGE-ZEHNTEL    PIC S9(05) COMP.
         05      W-LAENGE-BETRAG     PIC  9(05) COMP.
         05      W-LAENGE-GANZ       PIC  9(03).
         05      W-LAENGE-DEZ        PIC  9(01).
         05      W-LAENGE-VZ         PIC  X(01).
         05      LINK-LOC-KEY        PIC  X(12).
         05      FILLER              PIC  X(04).

*--------------------------------------------------------------------*
* LINK-RECs der vier aufgerufenen Bausteine - je eigener Bereich,
* damit LINK-CMD/LINK-RC je Baustein unabhaengig bleiben
*--------------------------------------------------------------------*
     01          LINK-VAL-REC.
         05      LINK-VAL-HDR.
             10  LINK-VAL-CMD        PIC  X(02).
             10  LINK-VAL-RC         PIC S9(04) COMP.
         05      LINK-VAL-DATA.
             10  LINK-VAL-RUN-DATE   PIC  9(08).
             10  LINK-VAL-VALID-FLAG PIC  X(01).
                 88  LINK-VAL-VALID          VALUE "Y".
                 88  LINK-VAL-INVALID        VALUE "N".
             10  LINK-VAL-ERR-COUNT  PIC  9(02).
             10  LINK-VAL-ERR-TEXT   PIC  X(200).

     01          LINK-STA-REC.
         05      LINK-STA-HDR.
             10  LINK-STA-CMD        PIC  X(02).
             10  LINK-STA-RC         PIC S9(04) COMP.
         05      LINK-STA-DATA.
             10  LINK-STA-LOC-KEY    PIC  X(12).
             10  LINK-STA-LATITUDE   PIC S9(03)V9(04).
             10  LINK-STA-TARGET-DOY PIC S9(04) COMP.
             10  LINK-STA-REQ-ID     PIC  9(06).
             10  LINK-STA-OBS-COUNT  PIC S9(05) COMP.

     01          LINK-PRG-REC.
         05      LINK-PRG-HDR.
             10  LINK-PRG-CMD        PIC  X(02).
             10  LINK-PRG-RC         PIC S9(04) COMP.
         05      LINK-PRG-DATA.
             10  LINK-PRG-LATITUDE   PIC S9(03)V9(04).
             10  LINK-PRG-TGT-DATE   PIC  9(08).
             10  LINK-PRG-TGT-DOY    PIC S9(04) COMP.
             10  LINK-PRG-RUN-DATE   PIC  9(08).
             10  LINK-PRG-REQ-ID     PIC  9(06).

     01          LINK-RSV-REC.
         05      LINK-RSV-HDR.
             10  LINK-RSV-CMD        PIC  X(02).
             10  LINK-RSV-RC         PIC S9(04) COMP.
         05      LINK-RSV-DATA.
             10  LINK-RSV-WARN-CNT   PIC  9(02).

*--------------------------------------------------------------------*
* Druckbild der Kontrollliste - Kopf-, Detail- und Summenzeilen,
* jeweils auf 132 Stellen mit FILLER aufgefuellt (Vorbild: beim
* Teilnehmer CBL-COV19GLB uebliche Zeilenbilder, hier in ssfnew-
* Schreibweise neu aufgebaut)
*--------------------------------------------------------------------*
     01          W-KOPF-ZEILE-1.
         05      FILLER              PIC  X(08) VALUE SPACES.
         05      K1-TITEL            PIC  X(36).
         05      FILLER              PIC  X(10) VALUE SPACES.
         05      FILLER              PIC  X(11) VALUE "LAUFDATUM: ".
         05      K1-LAUFDATUM        PIC  9(08).
         05      FILLER              PIC  X(59) VALUE SPACES.

     01          W-KOPF-ZEILE-2.
         05      FILLER              PIC  X(08) VALUE SPACES.
         05      FILLER              PIC  X(06) VALUE "ANF-ID".
         05      FILLER              PIC  X(02) VALUE SPACES.
         05      FILLER              PIC  X(20) VALUE "ORTSBEZEICHNUNG".
         05      FILLER              PIC  X(02) VALUE SPACES.
         05      FILLER              PIC  X(08) VALUE "STATUS".
         05      FILLER              PIC  X(02) VALUE SPACES.
         05      FILLER              PIC  X(15) VALUE "HIMMELSZUSTAND".
         05      FILLER              PIC  X(02) VALUE SPACES.
         05      FILLER              PIC  X(06) VALUE "MITTEL".
         05      FILLER              PIC  X(02) VALUE SPACES.
         05      FILLER              PIC  X(04) VALUE "WARN".
         05      FILLER              PIC  X(55) VALUE SPACES.

     01          W-DETAIL-ZEILE.
         05      FILLER              PIC  X(08) VALUE SPACES.
         05      D2-ANF-ID           PIC  9(06).
         05      FILLER              PIC  X(02) VALUE SPACES.
         05      D2-ORT              PIC  X(20).
         05      FILLER              PIC  X(02) VALUE SPACES.
         05      D2-STATUS           PIC  X(08).
         05      FILLER              PIC  X(02) VALUE SPACES.
         05      D2-SKY              PIC  X(15).
         05      FILLER              PIC  X(02) VALUE SPACES.
         05      D2-MITTEL           PIC -ZZ9.9.
         05      FILLER              PIC  X(02) VALUE SPACES.
         05      D2-WARN             PIC  ZZ9.
         05      FILLER              PIC  X(51) VALUE SPACES.

     01          W-SUMME-ZEILE-1.
         05      FILLER              PIC  X(08) VALUE SPACES.
         05      FILLER              PIC  X(20)
                     VALUE "ANFRAGEN GELESEN....".
         05      S1-GELESEN          PIC  ZZZZ9.
         05      FILLER              PIC  X(04) VALUE SPACES.
         05      FILLER              PIC  X(20)
                     VALUE "ANGENOMMEN..........".
         05      S1-ANGENOMMEN       PIC  ZZZZ9.
         05      FILLER              PIC  X(04) VALUE SPACES.
         05      FILLER              PIC  X(20)
                     VALUE "ABGEWIESEN..........".
         05      S1-ABGEWIESEN       PIC  ZZZZ9.
         05      FILLER              PIC  X(23) VALUE SPACES.

     01          W-SUMME-ZEILE-2.
         05      FILLER              PIC  X(08) VALUE SPACES.
         05      FILLER              PIC  X(20)
                     VALUE "WARNUNGEN GESAMT....".
         05      S2-WARNUNGEN        PIC  ZZZZ9.
         05      FILLER              PIC  X(75) VALUE SPACES.

     01          W-SUMME-ZEILE-3.
         05      FILLER              PIC  X(08) VALUE SPACES.
         05      FILLER              PIC  X(11) VALUE "HIMMEL KLAR".
         05      S3-CLEAR            PIC  ZZZZ9.
         05      FILLER              PIC  X(03) VALUE SPACES.
         05      FILLER              PIC  X(15) VALUE "TEILW. BEWOELKT".
         05      S3-PCLOUD           PIC  ZZZZ9.
         05      FILLER              PIC  X(03) VALUE SPACES.
         05      FILLER              PIC  X(08) VALUE "BEWOELKT".
         05      S3-CLOUDY           PIC  ZZZZ9.
         05      FILLER              PIC  X(03) VALUE SPACES.
         05      FILLER              PIC  X(08) VALUE "BEDECKT ".
         05      S3-OVERCST          PIC  ZZZZ9.
         05      FILLER              PIC  X(34) VALUE SPACES.

     01          W-DRUCKSTEUERUNG.
         05      W-ZEILEN-ZAHL       PIC S9(04) COMP.
         05      W-SEITEN-ZAHL       PIC S9(04) COMP.
         05      W-ZEILEN-PRO-SEITE  PIC S9(04) COMP VALUE 55.

 PROCEDURE DIVISION.
******************************************************************
* Steuerung
******************************************************************
 A100-STEUERUNG.
     IF  SHOW-VERSION
         DISPLAY K-MODUL " -- siehe Aenderungsprotokoll im Quelltext"
         STOP RUN
     END-IF

     PERFORM B000-VORLAUF THRU B000-EXIT
     PERFORM B100-VERARBEITUNG THRU B100-EXIT
     PERFORM B090-ENDE THRU B090-EXIT

     STOP RUN.
 A100-EXIT.
     EXIT.

******************************************************************
* Vorlauf: Dateien oeffnen, Beobachtungsbestand einmal laden,
* Laufdatum mit Jahrhundertfensterung ermitteln, Zaehler nullen
******************************************************************
 B000-VORLAUF.
     PERFORM B010-OPEN-FILES THRU B010-EXIT
     PERFORM B020-GET-RUN-DATE THRU B020-EXIT
     PERFORM B210-LOAD-OBSERVATIONS THRU B210-EXIT

     MOVE ZERO TO WPR-Z-GELESEN
     MOVE ZERO TO WPR-Z-ANGENOMMEN
     MOVE ZERO TO WPR-Z-ABGEWIESEN
     MOVE ZERO TO WPR-Z-WARNUNGEN
     MOVE ZERO TO WPR-Z-SKY-CLEAR
     MOVE ZERO TO WPR-Z-SKY-PCLOUD
     MOVE ZERO TO WPR-Z-SKY-CLOUDY
     MOVE ZERO TO WPR-Z-SKY-OVERCST
     MOVE ZERO TO W-ZEILEN-ZAHL
     MOVE ZERO TO W-SEITEN-ZAHL
     SET PRG-OK TO TRUE
     .
 B000-EXIT.
     EXIT.

 B010-OPEN-FILES.
     OPEN INPUT  WPR-REQ-FILE
     IF  NOT WPR-REQ-FST-OK
         DISPLAY K-MODUL " OPEN WPRREQ FEHLER STATUS " WPR-REQ-STATUS
         SET PRG-ABBRUCH TO TRUE
     END-IF

     OPEN INPUT  WPR-OBS-FILE
     IF  NOT WPR-OBS-FST-OK
         DISPLAY K-MODUL " OPEN WPROBS FEHLER STATUS " WPR-OBS-STATUS
         SET PRG-ABBRUCH TO TRUE
     END-IF

     OPEN OUTPUT WPR-RSP-FILE
     IF  NOT WPR-RSP-FST-OK
         DISPLAY K-MODUL " OPEN WPRRSP FEHLER STATUS " WPR-RSP-STATUS
         SET PRG-ABBRUCH TO TRUE
     END-IF

     OPEN OUTPUT WPR-REJ-FILE
     IF  NOT WPR-REJ-FST-OK
         DISPLAY K-MODUL " OPEN WPRREJ FEHLER STATUS " WPR-REJ-STATUS
         SET PRG-ABBRUCH TO TRUE
     END-IF

     OPEN OUTPUT WPR-RPT-FILE
     IF  NOT WPR-RPT-FST-OK
         DISPLAY K-MODUL " OPEN WPRRPT FEHLER STATUS " WPR-RPT-STATUS
         SET PRG-ABBRUCH TO TRUE
     END-IF

     IF  PRG-ABBRUCH
         DISPLAY K-MODUL " ABBRUCH WEGEN OPEN-FEHLER"
         STOP RUN
     END-IF
     .
 B010-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* Laufdatum: ACCEPT FROM DATE liefert nur JJMMTT (2-stellig), die
* Jahrhundertfensterung entspricht dem Y2K-Nachtrag W.01.01 oben -
* Jahreszahl < 50 gilt als 20xx, sonst als 19xx
*-----------------------------------------------------------------*
 B020-GET-RUN-DATE.
     ACCEPT W-ACCEPT-DATUM FROM DATE
     IF  W-ACC-JJ < 50
         MOVE 20 TO W-JAHRHUNDERT
     ELSE
         MOVE 19 TO W-JAHRHUNDERT
     END-IF
     MOVE W-JAHRHUNDERT  TO D-NUM2
     MOVE W-ACC-JJ       TO D-NUM2
     COMPUTE LINK-RUN-DATE = W-JAHRHUNDERT * 1000000
                           + W-ACC-JJ * 10000
                           + W-ACC-MM * 100
                           + W-ACC-TT
     .
 B020-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* Beobachtungsbestand einmal vollstaendig in WPR-OBS-TABLE laden.
* Saetze mit WPR-OBS-MISSING (Sentinel <= -900 im Ursprungsbestand,
* s. WPROBSC) werden seit W.01.00 beim Laden ausgefiltert.
*-----------------------------------------------------------------*
 B210-LOAD-OBSERVATIONS.
     MOVE ZERO TO C4-COUNT
     READ WPR-OBS-FILE INTO WPR-OBS-RECORD
         AT END SET WPR-OBS-EOF TO TRUE
     END-READ
     PERFORM B220-PRUEFE-BEOBACHTUNG THRU B220-EXIT
         UNTIL WPR-OBS-EOF
     MOVE C4-COUNT TO WPR-Z-OBS-GELADEN
     .
 B210-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* WPR-OBS-MISSING (Sentinel <= -900 im Ursprungsbestand, s. WPROBSC)
* wird hier, seit W.01.00, beim Laden ausgefiltert und nicht erst
* bei der Suche in WPRSTA0M uebersprungen
*-----------------------------------------------------------------*
 B220-PRUEFE-BEOBACHTUNG.
     IF  WPR-OBS-OK
         ADD 1 TO C4-COUNT
         SET WPR-OBS-IX TO C4-COUNT
         MOVE WPR-OBS-LOC-KEY    TO WPR-OBT-LOC-KEY (WPR-OBS-IX)
         MOVE WPR-OBS-DATE       TO WPR-OBT-DATE (WPR-OBS-IX)
         MOVE WPR-OBS-TEMP-MIN   TO WPR-OBT-TEMP-MIN (WPR-OBS-IX)
         MOVE WPR-OBS-TEMP-MAX   TO WPR-OBT-TEMP-MAX (WPR-OBS-IX)
         MOVE WPR-OBS-PRECIP     TO WPR-OBT-PRECIP (WPR-OBS-IX)
         MOVE WPR-OBS-WIND-SPEED TO WPR-OBT-WIND-SPEED (WPR-OBS-IX)
         MOVE WPR-OBS-HUMIDITY   TO WPR-OBT-HUMIDITY (WPR-OBS-IX)
         MOVE WPR-OBS-PRESSURE   TO WPR-OBT-PRESSURE (WPR-OBS-IX)
         MOVE WPR-OBS-VALID-FLAG TO WPR-OBT-VALID-FLAG (WPR-OBS-IX)
     END-IF

     READ WPR-OBS-FILE INTO WPR-OBS-RECORD
         AT END SET WPR-OBS-EOF TO TRUE
     END-READ
     .
 B220-EXIT.
     EXIT.

******************************************************************
* Verarbeitung: eine Anfrage nach der anderen bis Dateiende WPRREQ
******************************************************************
 B100-VERARBEITUNG.
     READ WPR-REQ-FILE
         AT END SET WPR-REQ-EOF TO TRUE
     END-READ
     PERFORM D150-PROCESS-REQUEST THRU D150-EXIT
         UNTIL WPR-REQ-EOF
     .
 B100-EXIT.
     EXIT.

 D150-PROCESS-REQUEST.
     ADD 1 TO WPR-Z-GELESEN

     PERFORM D200-VALIDATE-REQUEST THRU D200-EXIT
     IF  LINK-VAL-VALID
         PERFORM D300-CALC-DAY-OF-YEAR THRU D300-EXIT
         PERFORM D310-CALC-LOC-KEY THRU D310-EXIT
         PERFORM D400-RUN-STATISTICS THRU D400-EXIT
         PERFORM D500-RUN-PREDICTION THRU D500-EXIT
         PERFORM D600-VALIDATE-RESPONSE THRU D600-EXIT
         PERFORM F200-WRITE-RESPONSE THRU F200-EXIT
         PERFORM F210-TALLY-SKY THRU F210-EXIT
     ELSE
         PERFORM E100-BUILD-REJECT THRU E100-EXIT
         PERFORM F100-WRITE-REJECT THRU F100-EXIT
     END-IF
     PERFORM F220-PRINT-DETAIL THRU F220-EXIT

     READ WPR-REQ-FILE
         AT END SET WPR-REQ-EOF TO TRUE
     END-READ
     .
 D150-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* Request Validator
*-----------------------------------------------------------------*
 D200-VALIDATE-REQUEST.
     MOVE SPACE          TO LINK-VAL-CMD
     MOVE ZERO           TO LINK-VAL-RC
     MOVE LINK-RUN-DATE   TO LINK-VAL-RUN-DATE
     MOVE "N"             TO LINK-VAL-VALID-FLAG
     MOVE ZERO             TO LINK-VAL-ERR-COUNT
     MOVE SPACES           TO LINK-VAL-ERR-TEXT

     CALL "WPRVAL0M" USING LINK-VAL-REC WPR-REQ-RECORD

     EVALUATE LINK-VAL-RC
         WHEN ZERO
             CONTINUE
         WHEN OTHER
             DISPLAY K-MODUL " RC " LINK-VAL-RC " AUS WPRVAL0M"
     END-EVALUATE
     .
 D200-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* Tag im Jahr fuer WPR-REQ-BEGIN-DATE, ohne intrinsische FUNCTION -
* Kumuliertabelle W-KUMTAGE plus Schaltjahrzuschlag ab Maerz
*-----------------------------------------------------------------*
 D300-CALC-DAY-OF-YEAR.
     MOVE WPR-REQ-BEGIN-DATE TO D-NUM9
     MOVE D-DATE-MM          TO W-MM-IX

     DIVIDE D-DATE-JJ BY 4   GIVING W-SCHALT-Q REMAINDER W-SCHALT-R1
     DIVIDE D-DATE-JJ BY 100 GIVING W-SCHALT-Q REMAINDER W-SCHALT-R2
     DIVIDE D-DATE-JJ BY 400 GIVING W-SCHALT-Q REMAINDER W-SCHALT-R3
     IF  (W-SCHALT-R1 = 0 AND W-SCHALT-R2 NOT = 0) OR W-SCHALT-R3 = 0
         SET W-SCHALTJAHR TO TRUE
     ELSE
         SET W-KEIN-SCHALTJAHR TO TRUE
     END-IF

     COMPUTE C4-DOY = W-KUMTAGE (W-MM-IX) + D-DATE-TT
     IF  W-SCHALTJAHR AND W-MM-IX > 2
         ADD 1 TO C4-DOY
     END-IF
     .
 D300-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* Standortschluessel aus WPR-REQ-LATITUDE/-LONGITUDE, je auf 1
* Dezimale gerundet: Vorzeichen, Betrag in Zehntel, Ganz-/Dezimal-
* teil getrennt, dann zu "+LL.L+LLL.L " zusammengesetzt (12 Stellen)
*-----------------------------------------------------------------*
 D310-CALC-LOC-KEY.
     COMPUTE W-BREITE-ZEHNTEL ROUNDED =
             WPR-REQ-LATITUDE * 10
     IF  W-BREITE-ZEHNTEL < 0
         MOVE "-" TO W-BREITE-VZ
         COMPUTE W-BREITE-BETRAG = W-BREITE-ZEHNTEL * -1
     ELSE
         MOVE "+" TO W-BREITE-VZ
         MOVE W-BREITE-ZEHNTEL TO W-BREITE-BETRAG
     END-IF
     COMPUTE W-BREITE-GANZ = W-BREITE-BETRAG / 10
     COMPUTE W-BREITE-DEZ  = W-BREITE-BETRAG
                            - (W-BREITE-GANZ * 10)

     COMPUTE W-LAENGE-ZEHNTEL ROUNDED =
             WPR-REQ-LONGITUDE * 10
     IF  W-LAENGE-ZEHNTEL < 0
         MOVE "-" TO W-LAENGE-VZ
         COMPUTE W-LAENGE-BETRAG = W-LAENGE-ZEHNTEL * -1
     ELSE
         MOVE "+" TO W-LAENGE-VZ
         MOVE W-LAENGE-ZEHNTEL TO W-LAENGE-BETRAG
     END-IF
     COMPUTE W-LAENGE-GANZ = W-LAENGE-BETRAG / 10
     COMPUTE W-LAENGE-DEZ  = W-LAENGE-BETRAG
                            - (W-LAENGE-GANZ * 10)

     STRING W-BREITE-VZ      DELIMITED BY SIZE
            W-BREITE-GANZ    DELIMITED BY SIZE
            "."              DELIMITED BY SIZE
            W-BREITE-DEZ     DELIMITED BY SIZE
            W-LAENGE-VZ      DELIMITED BY SIZE
            W-LAENGE-GANZ    DELIMITED BY SIZE
            "."              DELIMITED BY SIZE
            W-LAENGE-DEZ     DELIMITED BY SIZE
            " "              DELIMITED BY SIZE
         INTO LINK-LOC-KEY
     .
 D310-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* Statistics Engine
*-----------------------------------------------------------------*
 D400-RUN-STATISTICS.
     MOVE SPACE             TO LINK-STA-CMD
     MOVE ZERO              TO LINK-STA-RC
     MOVE LINK-LOC-KEY       TO LINK-STA-LOC-KEY
     MOVE WPR-REQ-LATITUDE   TO LINK-STA-LATITUDE
     MOVE C4-DOY             TO LINK-STA-TARGET-DOY
     MOVE WPR-REQ-ID         TO LINK-STA-REQ-ID
     MOVE ZERO               TO LINK-STA-OBS-COUNT
     INITIALIZE WPR-STAT-REC

     CALL "WPRSTA0M" USING LINK-STA-REC WPR-STAT-REC WPR-OBS-TABLE

     EVALUATE LINK-STA-RC
         WHEN ZERO
             CONTINUE
         WHEN OTHER
             DISPLAY K-MODUL " RC " LINK-STA-RC " AUS WPRSTA0M"
     END-EVALUATE
     .
 D400-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* Prediction Engine - Echo-Felder zuerst aus dem Anfragesatz in
* den Antwortsatz uebernehmen (s. Kopfkommentar WPRRSPC), dann CALL
*-----------------------------------------------------------------*
 D500-RUN-PREDICTION.
     MOVE WPR-REQ-ID           TO WPR-RSP-REQ-ID
     MOVE WPR-REQ-LOCATION-NAME TO WPR-RSP-LOCATION-NAME
     MOVE WPR-REQ-LATITUDE      TO WPR-RSP-LATITUDE
     MOVE WPR-REQ-LONGITUDE     TO WPR-RSP-LONGITUDE
     MOVE WPR-REQ-BEGIN-DATE    TO WPR-RSP-PRED-DATE

     MOVE SPACE              TO LINK-PRG-CMD
     MOVE ZERO               TO LINK-PRG-RC
     MOVE WPR-REQ-LATITUDE    TO LINK-PRG-LATITUDE
     MOVE WPR-REQ-BEGIN-DATE  TO LINK-PRG-TGT-DATE
     MOVE C4-DOY              TO LINK-PRG-TGT-DOY
     MOVE LINK-RUN-DATE        TO LINK-PRG-RUN-DATE
     MOVE WPR-REQ-ID           TO LINK-PRG-REQ-ID

     CALL "WPRPRG0M" USING LINK-PRG-REC WPR-STAT-REC WPR-RSP-RECORD

     EVALUATE LINK-PRG-RC
         WHEN ZERO
             CONTINUE
         WHEN OTHER
             DISPLAY K-MODUL " RC " LINK-PRG-RC " AUS WPRPRG0M"
     END-EVALUATE
     .
 D500-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* Response Validator
*-----------------------------------------------------------------*
 D600-VALIDATE-RESPONSE.
     MOVE SPACE       TO LINK-RSV-CMD
     MOVE ZERO        TO LINK-RSV-RC
     MOVE ZERO        TO LINK-RSV-WARN-CNT

     CALL "WPRRSV0M" USING LINK-RSV-REC WPR-RSP-RECORD

     EVALUATE LINK-RSV-RC
         WHEN ZERO
             CONTINUE
         WHEN OTHER
             DISPLAY K-MODUL " RC " LINK-RSV-RC " AUS WPRRSV0M"
     END-EVALUATE

     ADD LINK-RSV-WARN-CNT TO WPR-Z-WARNUNGEN
     .
 D600-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* Ablehnungssatz aufbauen - Fehlertexte kommen bereits komma-
* getrennt aus WPRVAL0M (LINK-VAL-ERR-TEXT)
*-----------------------------------------------------------------*
 E100-BUILD-REJECT.
     ADD 1 TO WPR-Z-ABGEWIESEN

     MOVE WPR-REQ-ID        TO WPR-REJ-REQ-ID
     MOVE LINK-VAL-ERR-COUNT TO WPR-REJ-COUNT
     MOVE LINK-VAL-ERR-TEXT  TO WPR-REJ-TEXT
     .
 E100-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* Ablehnungssatz schreiben
*-----------------------------------------------------------------*
 F100-WRITE-REJECT.
     WRITE WPR-REJ-RECORD
     IF  NOT WPR-REJ-FST-OK
         DISPLAY K-MODUL " WRITE WPRREJ FEHLER STATUS " WPR-REJ-STATUS
         SET PRG-ABBRUCH TO TRUE
     END-IF
     .
 F100-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* Antwortsatz schreiben
*-----------------------------------------------------------------*
 F200-WRITE-RESPONSE.
     ADD 1 TO WPR-Z-ANGENOMMEN

     WRITE WPR-RSP-RECORD
     IF  NOT WPR-RSP-FST-OK
         DISPLAY K-MODUL " WRITE WPRRSP FEHLER STATUS " WPR-RSP-STATUS
         SET PRG-ABBRUCH TO TRUE
     END-IF
     .
 F200-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* Verteilung der Himmelszustaende fuer die Kontrollliste mitfuehren
*-----------------------------------------------------------------*
 F210-TALLY-SKY.
     EVALUATE WPR-RSP-SKY-CONDITION
         WHEN "CLEAR"
             ADD 1 TO WPR-Z-SKY-CLEAR
         WHEN "PARTLY CLOUDY"
             ADD 1 TO WPR-Z-SKY-PCLOUD
         WHEN "CLOUDY"
             ADD 1 TO WPR-Z-SKY-CLOUDY
         WHEN "OVERCAST"
             ADD 1 TO WPR-Z-SKY-OVERCST
         WHEN OTHER
             CONTINUE
     END-EVALUATE
     .
 F210-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* Detailzeile der Kontrollliste drucken - angenommene wie abge-
* wiesene Anfragen gleichermassen
*-----------------------------------------------------------------*
 F220-PRINT-DETAIL.
     MOVE SPACES TO W-DETAIL-ZEILE
     IF  LINK-VAL-VALID
         MOVE WPR-REQ-ID            TO D2-ANF-ID
         MOVE WPR-REQ-LOCATION-NAME TO D2-ORT
         MOVE "ANGENOMM"            TO D2-STATUS
         MOVE WPR-RSP-SKY-CONDITION TO D2-SKY
         MOVE WPR-RSP-TEMP-AVG      TO D2-MITTEL
         MOVE LINK-RSV-WARN-CNT     TO D2-WARN
     ELSE
         MOVE WPR-REQ-ID            TO D2-ANF-ID
         MOVE WPR-REQ-LOCATION-NAME TO D2-ORT
         MOVE "ABGEWIES"            TO D2-STATUS
         MOVE SPACES                TO D2-SKY
         MOVE ZERO                  TO D2-MITTEL
         MOVE ZERO                  TO D2-WARN
     END-IF

     PERFORM G200-WRITE-LINE THRU G200-EXIT
     .
 F220-EXIT.
     EXIT.

******************************************************************
* Laufende drucken, Dateien schliessen
******************************************************************
 B090-ENDE.
     PERFORM G800-PRINT-SUMME THRU G800-EXIT
     PERFORM B099-CLOSE-FILES THRU B099-EXIT
     .
 B090-EXIT.
     EXIT.

 B099-CLOSE-FILES.
     CLOSE WPR-REQ-FILE
     CLOSE WPR-OBS-FILE
     CLOSE WPR-RSP-FILE
     CLOSE WPR-REJ-FILE
     CLOSE WPR-RPT-FILE
     .
 B099-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* Kopf der Kontrollliste (erste Seite sowie nach Seitenwechsel)
*-----------------------------------------------------------------*
 G100-PRINT-HEADING.
     MOVE SPACES         TO W-KOPF-ZEILE-1
     MOVE K-RPT-TITEL     TO K1-TITEL
     MOVE LINK-RUN-DATE    TO K1-LAUFDATUM
     MOVE W-KOPF-ZEILE-1   TO WPR-RPT-RECORD
     WRITE WPR-RPT-RECORD AFTER ADVANCING PAGE

     MOVE SPACES         TO W-KOPF-ZEILE-2
     MOVE W-KOPF-ZEILE-2   TO WPR-RPT-RECORD
     WRITE WPR-RPT-RECORD AFTER ADVANCING 2 LINES

     ADD 1 TO W-SEITEN-ZAHL
     MOVE 4 TO W-ZEILEN-ZAHL
     .
 G100-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* Eine Zeile der Kontrollliste schreiben - Seitenwechsel, wenn
* die Seite voll ist
*-----------------------------------------------------------------*
 G200-WRITE-LINE.
     IF  W-ZEILEN-ZAHL >= W-ZEILEN-PRO-SEITE
     OR  W-SEITEN-ZAHL = 0
         PERFORM G100-PRINT-HEADING THRU G100-EXIT
     END-IF

     MOVE W-DETAIL-ZEILE TO WPR-RPT-RECORD
     WRITE WPR-RPT-RECORD AFTER ADVANCING 1 LINES
     ADD 1 TO W-ZEILEN-ZAHL
     .
 G200-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* Summenbloecke am Laufende
*-----------------------------------------------------------------*
 G800-PRINT-SUMME.
     MOVE SPACES            TO W-SUMME-ZEILE-1
     MOVE WPR-Z-GELESEN      TO S1-GELESEN
     MOVE WPR-Z-ANGENOMMEN    TO S1-ANGENOMMEN
     MOVE WPR-Z-ABGEWIESEN    TO S1-ABGEWIESEN
     MOVE W-SUMME-ZEILE-1     TO WPR-RPT-RECORD
     WRITE WPR-RPT-RECORD AFTER ADVANCING 3 LINES

     MOVE SPACES            TO W-SUMME-ZEILE-2
     MOVE WPR-Z-WARNUNGEN     TO S2-WARNUNGEN
     MOVE W-SUMME-ZEILE-2     TO WPR-RPT-RECORD
     WRITE WPR-RPT-RECORD AFTER ADVANCING 2 LINES

     MOVE SPACES            TO W-SUMME-ZEILE-3
     MOVE WPR-Z-SKY-CLEAR     TO S3-CLEAR
     MOVE WPR-Z-SKY-PCLOUD    TO S3-PCLOUD
     MOVE WPR-Z-SKY-CLOUDY    TO S3-CLOUDY
     MOVE WPR-Z-SKY-OVERCST   TO S3-OVERCST
     MOVE W-SUMME-ZEILE-3     TO WPR-RPT-RECORD
     WRITE WPR-RPT-RECORD AFTER ADVANCING 2 LINES

     PERFORM G900-PRINT-TOTALS THRU G900-EXIT
     .
 G800-EXIT.
     EXIT.

 G900-PRINT-TOTALS.
     MOVE SPACES            TO WPR-RPT-RECORD
     MOVE WPR-Z-OBS-GELADEN  TO D-NUM6
     STRING "BEOBACHTUNGEN GELADEN: " DELIMITED BY SIZE
            D-NUM6                    DELIMITED BY SIZE
         INTO WPR-RPT-RECORD
     WRITE WPR-RPT-RECORD AFTER ADVANCING 2 LINES
     .
 G900-EXIT.
     EXIT.
