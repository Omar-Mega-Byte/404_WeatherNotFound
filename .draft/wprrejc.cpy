*--------------------------------------------------------------------*
* WPRREJC  -  Satzbild zurueckgewiesene Anfrage (WPRREJ-Datei)
*--------------------------------------------------------------------*
* Letzte Aenderung :: 1991-04-22
* Letzte Version   :: W.00.00
* Kurzbeschreibung :: Neuerstellung Ablehnungssatz fuer WPR-Batch
*------------------------------------------------------------------*
* Vers.  | Datum      | von | Kommentar                            *
*--------|------------|-----|--------------------------------------*
*W.00.00 | 1991-04-22 | kl  | Neuerstellung
*--------------------------------------------------------------------*
* WPR-REJ-TEXT nimmt alle von WPRVAL0M gelieferten Fehlertexte durch
* Komma getrennt auf (siehe WPRVAL0M Abschnitt B100).
*--------------------------------------------------------------------*
     01          WPR-REJ-RECORD.
         05      WPR-REJ-REQ-ID          PIC  9(06).
         05      WPR-REJ-COUNT           PIC  9(02).
         05      WPR-REJ-TEXT            PIC  X(200).
         05      FILLER                  PIC  X(02).
