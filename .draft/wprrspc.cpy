*--------------------------------------------------------------------*
* WPRRSPC  -  Satzbild Wettervorhersage-Antwort (WPRRSP-Datei)
*--------------------------------------------------------------------*
* Letzte Aenderung :: 1991-06-11
* Letzte Version   :: W.00.00
* Kurzbeschreibung :: Neuerstellung Antwortsatz fuer WPR-Batch
*------------------------------------------------------------------*
* Vers.  | Datum      | von | Kommentar                            *
*--------|------------|-----|--------------------------------------*
*W.00.00 | 1991-06-11 | kl  | Neuerstellung
*--------------------------------------------------------------------*
* RSP-REQ-ID .. RSP-LONGITUDE werden vom Treiber vor dem CALL an
* WPRPRG0M aus dem Anfragesatz uebernommen (Echo); alle uebrigen
* Felder werden von WPRPRG0M errechnet und gefuellt.
*--------------------------------------------------------------------*
     01          WPR-RSP-RECORD.
         05      WPR-RSP-REQ-ID          PIC  9(06).
         05      WPR-RSP-LOCATION-NAME   PIC  X(30).
         05      WPR-RSP-LATITUDE        PIC S9(03)V9(04)
                                         SIGN LEADING SEPARATE.
         05      WPR-RSP-LONGITUDE       PIC S9(03)V9(04)
                                         SIGN LEADING SEPARATE.
         05      WPR-RSP-PRED-DATE       PIC  9(08).
         05      WPR-RSP-TEMP-MIN        PIC S9(03)V9(02).
         05      WPR-RSP-TEMP-MAX        PIC S9(03)V9(02).
         05      WPR-RSP-TEMP-AVG        PIC S9(03)V9(02).
         05      WPR-RSP-HUMIDITY        PIC S9(03)V9(02).
         05      WPR-RSP-PRECIPITATION   PIC S9(04)V9(02).
         05      WPR-RSP-WIND-SPEED      PIC S9(03)V9(02).
         05      WPR-RSP-WIND-DIRECTION  PIC S9(03)V9(02).
         05      WPR-RSP-PRESSURE        PIC S9(05)V9(02).
         05      WPR-RSP-SKY-CONDITION   PIC  X(15).
         05      WPR-RSP-WEATHER-DESC    PIC  X(60).
         05      WPR-RSP-PROB-EXT-HEAT   PIC S9(03)V9(02).
         05      WPR-RSP-PROB-EXT-COLD   PIC S9(03)V9(02).
         05      WPR-RSP-PROB-HVY-RAIN   PIC S9(03)V9(02).
         05      WPR-RSP-PROB-HI-WIND    PIC S9(03)V9(02).
         05      WPR-RSP-PROB-STORM      PIC S9(03)V9(02).
         05      WPR-RSP-PROB-COMFORT    PIC S9(03)V9(02).
         05      WPR-RSP-YEARS-OF-DATA   PIC  9(02).
         05      WPR-RSP-HIST-AVG-TEMP   PIC S9(03)V9(02).
         05      WPR-RSP-HIST-AVG-PRECIP PIC S9(04)V9(02).
         05      WPR-RSP-CLIMATE-TREND   PIC  X(08).
         05      WPR-RSP-SEASONAL-PATT   PIC  X(100).
         05      WPR-RSP-DATA-SOURCE     PIC  X(40).
         05      WPR-RSP-CONFIDENCE      PIC  X(15).
         05      FILLER                  PIC  X(66).
