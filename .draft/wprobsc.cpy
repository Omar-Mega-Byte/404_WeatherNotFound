*--------------------------------------------------------------------*
* WPROBSC  -  Satzbild historischer Wetterbeobachtung (WPROBS-Datei)
*             sowie Tabellenbild fuer den Ladepuffer im Treiber
*--------------------------------------------------------------------*
* Letzte Aenderung :: 1991-05-02
* Letzte Version   :: W.00.01
* Kurzbeschreibung :: WPR-OBS-TABLE fuer Inline-Suche (Vorbild
*                      C100-LOOK4ANNOTATION aus SSFANO0M) ergaenzt
*------------------------------------------------------------------*
* Vers.  | Datum      | von | Kommentar                            *
*--------|------------|-----|--------------------------------------*
*W.00.01 | 1991-05-02 | kl  | Tabellenbild WPR-OBS-TABLE ergaenzt
*W.00.00 | 1991-04-19 | kl  | Neuerstellung
*--------------------------------------------------------------------*
* WPR-OBS-VALID-FLAG = "N" kennzeichnet Saetze mit Fehlwert
* (Sentinel <= -900 im Ursprungsbestand) - diese werden beim Laden
* uebersprungen, siehe WPRDRV0O Abschnitt B210.
*--------------------------------------------------------------------*
     01          WPR-OBS-RECORD.
         05      WPR-OBS-LOC-KEY         PIC  X(12).
         05      WPR-OBS-DATE            PIC  9(08).
         05      WPR-OBS-TEMP-MIN        PIC S9(03)V9(02).
         05      WPR-OBS-TEMP-MAX        PIC S9(03)V9(02).
         05      WPR-OBS-PRECIP          PIC S9(04)V9(02).
         05      WPR-OBS-WIND-SPEED      PIC S9(03)V9(02).
         05      WPR-OBS-HUMIDITY        PIC S9(03)V9(02).
         05      WPR-OBS-PRESSURE        PIC S9(05)V9(02).
         05      WPR-OBS-VALID-FLAG      PIC  X(01).
             88  WPR-OBS-OK                        VALUE "Y".
             88  WPR-OBS-MISSING                   VALUE "N".
         05      FILLER                  PIC  X(02).

*--------------------------------------------------------------------*
* Ladepuffer: vom Treiber einmal je Lauf aus der WPROBS-Datei voll-
* gelesen, danach von WPRSTA0M per LINKAGE durchsucht (Praefix LK-).
*--------------------------------------------------------------------*
     01          WPR-OBS-TABLE.
         05      WPR-OBS-ENTRY OCCURS 20000 TIMES
                                 INDEXED BY WPR-OBS-IX.
             10  WPR-OBT-LOC-KEY         PIC  X(12).
             10  WPR-OBT-DATE            PIC  9(08).
             10  WPR-OBT-TEMP-MIN        PIC S9(03)V9(02).
             10  WPR-OBT-TEMP-MAX        PIC S9(03)V9(02).
             10  WPR-OBT-PRECIP          PIC S9(04)V9(02).
             10  WPR-OBT-WIND-SPEED      PIC S9(03)V9(02).
             10  WPR-OBT-HUMIDITY        PIC S9(03)V9(02).
             10  WPR-OBT-PRESSURE        PIC S9(05)V9(02).
             10  WPR-OBT-VALID-FLAG      PIC  X(01).
             10  FILLER                  PIC  X(02).
         05      FILLER                  PIC  X(04).
