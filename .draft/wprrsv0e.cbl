?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID. WPRRSV0M.
 AUTHOR. K. LEMBKE.
 INSTALLATION. WPR-ANWENDUNGSENTWICKLUNG.
 DATE-WRITTEN. 1991-06-12.
 DATE-COMPILED.
 SECURITY. NUR FUER INTERNEN GEBRAUCH DER WPR-ANWENDUNGSGRUPPE.

*****************************************************************
* Letzte Aenderung :: 2000-01-11
* Letzte Version   :: W.01.00
* Kurzbeschreibung :: Y2K-Nachkontrolle: keine Datumsfelder in
*                      diesem Modul betroffen, Vermerk eingetragen
*
* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Vers.   | Datum      | von | Kommentar                         *
*---------|------------|-----|-----------------------------------*
*W.01.00  | 2000-01-11 | kl  | Y2K-Pruefvermerk, o.B.
*W.00.01  | 1995-04-27 | hg  | C600 (Wahrscheinlichkeiten) ergaenzt,
*         |            |     | war im ersten Wurf vergessen worden
*W.00.00  | 1991-06-12 | kl  | Neuerstellung. Vorlage SSFANO0M
*----------------------------------------------------------------*
*
* Programmbeschreibung
* ---------------------
* Plausibilitaetspruefung einer bereits errechneten Wettervorher-
* sage (WPR-RSP-RECORD, von WPRPRG0M). Anders als WPRVAL0M weist
* dieses Modul NICHTS zurueck - jede Unstimmigkeit erhoeht nur
* LINK-WARN-COUNT, die Antwort wird in jedem Fall weitergeschrie-
* ben (Auftrag WPR-2).
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     SWITCH-15 IS ANZEIGE-VERSION
         ON STATUS IS SHOW-VERSION
     CLASS ALPHNUM IS "0123456789"
                      "abcdefghijklmnopqrstuvwxyz"
                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                      " .,;-_!$%&/=*+".

 DATA DIVISION.
 WORKING-STORAGE SECTION.
     COPY WPRWRKC.

*--------------------------------------------------------------------*
* Felder mit konstantem Inhalt: Praefix K
*--------------------------------------------------------------------*
     01          KONSTANTE-FELDER.
         05      K-MODUL             PIC X(08) VALUE "WPRRSV0M".
         05      FILLER              PIC  X(04).

 LINKAGE SECTION.
*-->    Uebergabe aus WPRDRV0O
     01     LINK-REC.
        05  LINK-HDR.
         10 LINK-CMD                 PIC X(02).
         10 LINK-RC                  PIC S9(04) COMP.
        05  LINK-DATA.
         10 LINK-WARN-COUNT          PIC  9(02).

*-->    Antwortsatz (eigener Verbindungssatz - WPRRSPC beginnt schon
*-->    auf Stufe 01 und kann sich LINK-REC nicht unterordnen)
     COPY WPRRSPC.

 PROCEDURE DIVISION USING LINK-REC WPR-RSP-RECORD.
******************************************************************
* Steuerung
******************************************************************
 A100-STEUERUNG.
     IF  SHOW-VERSION
         DISPLAY K-MODUL " -- siehe Aenderungsprotokoll im Quelltext"
         STOP RUN
     END-IF

     PERFORM B000-VORLAUF THRU B000-EXIT
     PERFORM B100-VERARBEITUNG THRU B100-EXIT
     PERFORM B090-ENDE THRU B090-EXIT

     EXIT PROGRAM.
 A100-EXIT.
     EXIT.

 B000-VORLAUF.
     MOVE ZERO TO LINK-RC
     MOVE ZERO TO LINK-WARN-COUNT
     .
 B000-EXIT.
     EXIT.

 B090-ENDE.
     CONTINUE
     .
 B090-EXIT.
     EXIT.

******************************************************************
* Verarbeitung: alle Pruefgruppen nacheinander, unabhaengig vom
* Ergebnis der jeweils vorherigen Gruppe (siehe Response Validator,
* SPEC)
******************************************************************
 B100-VERARBEITUNG.
     PERFORM C100-CHECK-TEMPERATURES THRU C100-EXIT
     PERFORM C200-CHECK-PRECIPITATION THRU C200-EXIT
     PERFORM C300-CHECK-WIND THRU C300-EXIT
     PERFORM C400-CHECK-HUMIDITY THRU C400-EXIT
     PERFORM C500-CHECK-PRESSURE THRU C500-EXIT
     PERFORM C600-CHECK-PROBABILITIES THRU C600-EXIT
     PERFORM C700-CHECK-HISTORICAL THRU C700-EXIT
     .
 B100-EXIT.
     EXIT.

******************************************************************
* Temperaturpruefungen: Unter- nicht ueber Obergrenze, jede der
* drei Temperaturen in [-50,60], Mittel zwischen Unter- und
* Obergrenze
******************************************************************
 C100-CHECK-TEMPERATURES.
     IF  WPR-RSP-TEMP-MIN > WPR-RSP-TEMP-MAX
         ADD 1 TO LINK-WARN-COUNT
     END-IF

     IF  WPR-RSP-TEMP-MIN < -50 OR WPR-RSP-TEMP-MIN > 60
         ADD 1 TO LINK-WARN-COUNT
     END-IF
     IF  WPR-RSP-TEMP-MAX < -50 OR WPR-RSP-TEMP-MAX > 60
         ADD 1 TO LINK-WARN-COUNT
     END-IF
     IF  WPR-RSP-TEMP-AVG < -50 OR WPR-RSP-TEMP-AVG > 60
         ADD 1 TO LINK-WARN-COUNT
     END-IF

     IF  WPR-RSP-TEMP-AVG < WPR-RSP-TEMP-MIN
     OR  WPR-RSP-TEMP-AVG > WPR-RSP-TEMP-MAX
         ADD 1 TO LINK-WARN-COUNT
     END-IF
     .
 C100-EXIT.
     EXIT.

******************************************************************
* Niederschlag: 0 .. 500
******************************************************************
 C200-CHECK-PRECIPITATION.
     IF  WPR-RSP-PRECIPITATION < 0 OR WPR-RSP-PRECIPITATION > 500
         ADD 1 TO LINK-WARN-COUNT
     END-IF
     .
 C200-EXIT.
     EXIT.

******************************************************************
* Wind: Geschwindigkeit 0 .. 100, Richtung 0 .. 360 (ausschl.)
******************************************************************
 C300-CHECK-WIND.
     IF  WPR-RSP-WIND-SPEED < 0 OR WPR-RSP-WIND-SPEED > 100
         ADD 1 TO LINK-WARN-COUNT
     END-IF

     IF  WPR-RSP-WIND-DIRECTION < 0
     OR  WPR-RSP-WIND-DIRECTION >= 360
         ADD 1 TO LINK-WARN-COUNT
     END-IF
     .
 C300-EXIT.
     EXIT.

******************************************************************
* Feuchte: 0 .. 100
******************************************************************
 C400-CHECK-HUMIDITY.
     IF  WPR-RSP-HUMIDITY < 0 OR WPR-RSP-HUMIDITY > 100
         ADD 1 TO LINK-WARN-COUNT
     END-IF
     .
 C400-EXIT.
     EXIT.

******************************************************************
* Luftdruck: 870 .. 1085
******************************************************************
 C500-CHECK-PRESSURE.
     IF  WPR-RSP-PRESSURE < 870 OR WPR-RSP-PRESSURE > 1085
         ADD 1 TO LINK-WARN-COUNT
     END-IF
     .
 C500-EXIT.
     EXIT.

******************************************************************
* Ereigniswahrscheinlichkeiten: jede einzeln 0 .. 100
******************************************************************
 C600-CHECK-PROBABILITIES.
     IF  WPR-RSP-PROB-EXT-HEAT < 0 OR WPR-RSP-PROB-EXT-HEAT > 100
         ADD 1 TO LINK-WARN-COUNT
     END-IF
     IF  WPR-RSP-PROB-EXT-COLD < 0 OR WPR-RSP-PROB-EXT-COLD > 100
         ADD 1 TO LINK-WARN-COUNT
     END-IF
     IF  WPR-RSP-PROB-HVY-RAIN < 0 OR WPR-RSP-PROB-HVY-RAIN > 100
         ADD 1 TO LINK-WARN-COUNT
     END-IF
     IF  WPR-RSP-PROB-HI-WIND < 0 OR WPR-RSP-PROB-HI-WIND > 100
         ADD 1 TO LINK-WARN-COUNT
     END-IF
     IF  WPR-RSP-PROB-STORM < 0 OR WPR-RSP-PROB-STORM > 100
         ADD 1 TO LINK-WARN-COUNT
     END-IF
     IF  WPR-RSP-PROB-COMFORT < 0 OR WPR-RSP-PROB-COMFORT > 100
         ADD 1 TO LINK-WARN-COUNT
     END-IF
     .
 C600-EXIT.
     EXIT.

******************************************************************
* Historischer Kontext: Datenjahre > 0, historischer Mittelwert
* Temperatur in [-50,60], historischer Mittelwert Niederschlag
* nicht negativ
******************************************************************
 C700-CHECK-HISTORICAL.
     IF  WPR-RSP-YEARS-OF-DATA <= 0
         ADD 1 TO LINK-WARN-COUNT
     END-IF

     IF  WPR-RSP-HIST-AVG-TEMP < -50 OR WPR-RSP-HIST-AVG-TEMP > 60
         ADD 1 TO LINK-WARN-COUNT
     END-IF

     IF  WPR-RSP-HIST-AVG-PRECIP < 0
         ADD 1 TO LINK-WARN-COUNT
     END-IF
     .
 C700-EXIT.
     EXIT.
