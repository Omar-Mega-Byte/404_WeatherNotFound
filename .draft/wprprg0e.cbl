?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID. WPRPRG0M.
 AUTHOR. T. REMUS.
 INSTALLATION. WPR-ANWENDUNGSENTWICKLUNG.
 DATE-WRITTEN. 1991-05-20.
 DATE-COMPILED.
 SECURITY. NUR FUER INTERNEN GEBRAUCH DER WPR-ANWENDUNGSGRUPPE.

*****************************************************************
* Letzte Aenderung :: 2006-09-04
* Letzte Version   :: W.03.00
* Kurzbeschreibung :: Komfort-Bonus (C520) nahm faelschlich die
*                      Jahreszeit des Zieldatums statt der des
*                      Laufdatums - korrigiert (WPR-58)
*
* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Vers.   | Datum      | von | Kommentar                         *
*---------|------------|-----|-----------------------------------*
*W.03.00  | 2006-09-04 | hg  | C520: Jahreszeit-Bonus auf Basis
*         |            |     | Laufdatum statt Zieldatum (WPR-58)
*W.02.01  | 2001-03-11 | kl  | Y2K-Nachkontrolle Kalenderroutinen,
*         |            |     | keine Aenderung erforderlich
*W.02.00  | 1997-07-22 | tr  | Druckbereich (C400) umgestellt auf
*         |            |     | Jahreszeit-/Klimazonen-Tabelle statt
*         |            |     | Einzelfallunterscheidung
*W.01.00  | 1993-02-15 | hg  | Luftdruckregeln (P100/P200/P300)
*         |            |     | aus dem Quellsystem uebernommen
*W.00.00  | 1991-05-20 | tr  | Neuerstellung. Vorlage SSFEIN0M
*----------------------------------------------------------------*
*
* Programmbeschreibung
* ---------------------
* Bildet aus dem Statistikaggregat einer Anfrage (WPR-STAT-REC, von
* WPRSTA0M) die eigentliche Vorhersage: Temperaturen mit Streuung,
* Niederschlag, Wind, Luftdruck (Regeln P100-P300), Bewoelkungsart,
* Jahreszeit/Klimazone/Normalwert-Vergleich, Beschreibungstext,
* Ereigniswahrscheinlichkeiten, historischer Kontext und Vertrau-
* ensstufe. Die Echofelder (Anfrage-Nr., Ort, Koordinaten, Ziel-
* datum) sind beim Aufruf bereits vom Treiber in WPR-RSP-RECORD
* eingetragen; dieses Modul ergaenzt nur die errechneten Felder.
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     SWITCH-15 IS ANZEIGE-VERSION
         ON STATUS IS SHOW-VERSION
     CLASS ALPHNUM IS "0123456789"
                      "abcdefghijklmnopqrstuvwxyz"
                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                      " .,;-_!$%&/=*+".

 DATA DIVISION.
 WORKING-STORAGE SECTION.
     COPY WPRWRKC.

*--------------------------------------------------------------------*
* Felder mit konstantem Inhalt: Praefix K
*--------------------------------------------------------------------*
     01          KONSTANTE-FELDER.
         05      K-MODUL             PIC X(08) VALUE "WPRPRG0M".
         05      K-DATENQUELLE       PIC X(40) VALUE
             "WPR HISTORICAL OBSERVATIONS / STAT MODEL".
         05      FILLER              PIC  X(04).

*--------------------------------------------------------------------*
* Jahreszeit-Normalwerttabelle: 3 Breitenbaender (<30/<50/sonst) x
* 12 Monate. Als flache Liste mit VALUE je Element angelegt und per
* REDEFINES als indizierbare Tabelle gelesen (siehe WPR-BASE-MONTH) -
* Standardkniff dieses Hauses, da VALUE auf OCCURS-Ebene nicht geht.
*--------------------------------------------------------------------*
     01          WPR-BASELINE-FLAT.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +17.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +19.50.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +23.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +28.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +32.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +35.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +37.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +37.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +33.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +28.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +22.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +18.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +7.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +9.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +13.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +18.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +23.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +28.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +31.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +30.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +26.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +20.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +14.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +9.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +1.50.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +3.50.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +8.50.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +13.50.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +18.50.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +23.50.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +26.50.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +25.50.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +21.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +15.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +9.00.
         05      FILLER  PIC S9(03)V9(02) COMP-3 VALUE +4.00.

     01          WPR-BASELINE-TABLE REDEFINES WPR-BASELINE-FLAT.
         05      WPR-BASE-BAND OCCURS 3 TIMES.
             10  WPR-BASE-MONTH  OCCURS 12 TIMES
                                 PIC S9(03)V9(02) COMP-3.

*--------------------------------------------------------------------*
* weitere Arbeitsfelder: Praefix W
*--------------------------------------------------------------------*
     01          WORK-FELDER.
         05      W-TEMP-VAR          PIC S9(05)V9(04) COMP-3.
         05      W-PRECIP-VAR        PIC S9(05)V9(04) COMP-3.
         05      W-WIND-VAR          PIC S9(05)V9(04) COMP-3.
         05      W-HUMID-VAR         PIC S9(05)V9(04) COMP-3.
         05      W-GDRAW             PIC S9(05)V9(04) COMP-3.
         05      W-MIN-TEMP          PIC S9(05)V9(04) COMP-3.
         05      W-MAX-TEMP          PIC S9(05)V9(04) COMP-3.
         05      W-AVG-TEMP          PIC S9(05)V9(04) COMP-3.
         05      W-SWAP-TEMP         PIC S9(05)V9(04) COMP-3.
         05      W-PRECIP            PIC S9(07)V9(04) COMP-3.
         05      W-WIND              PIC S9(05)V9(04) COMP-3.
         05      W-HUMID             PIC S9(05)V9(04) COMP-3.
         05      W-BASE-PRESS        PIC S9(07)V9(04) COMP-3.
         05      W-PRESSURE          PIC S9(07)V9(04) COMP-3.
         05      W-DIRECTION         PIC S9(05)V9(04) COMP-3.
         05      W-UNIFORM           PIC S9(01)V9(09) COMP-3.
         05      W-MM                PIC S9(04) COMP.
         05      W-TT                PIC S9(04) COMP.
         05      W-JJ                PIC S9(04) COMP.
         05      W-SEAS-MM           PIC S9(04) COMP.
         05      W-ABS-LAT           PIC S9(03)V9(04) COMP-3.
         05      W-BAND-IX           PIC S9(04) COMP.
         05      W-SA                PIC S9(03)V9(02) COMP-3.
         05      W-SEASON            PIC  X(08).
         05      W-RUN-SEASON        PIC  X(08).
         05      W-ZONE              PIC  X(12).
         05      W-HEMI              PIC  X(08).
         05      W-B                 PIC S9(03)V9(04) COMP-3.
         05      W-ADJ               PIC S9(03)V9(04) COMP-3.
         05      W-TEMP-SCORE        PIC S9(05)V9(04) COMP-3.
         05      W-WIND-SCORE        PIC S9(05)V9(04) COMP-3.
         05      W-PRECIP-SCORE      PIC S9(05)V9(04) COMP-3.
         05      W-BONUS             PIC S9(05)V9(04) COMP-3.
         05      W-COMFORT           PIC S9(05)V9(04) COMP-3.
         05      W-ROUND-IN          PIC S9(07)V9(04) COMP-3.
         05      W-ROUND-TEMP        PIC S9(07) COMP-3.
         05      W-ROUND-OUT         PIC S9(07)V9(04) COMP-3.
         05      W-ABS-IN            PIC S9(07)V9(04) COMP-3.
         05      W-ABS-OUT           PIC S9(07)V9(04) COMP-3.
         05      W-TEMP-PHRASE       PIC  X(20).
         05      W-PRECIP-PHRASE     PIC  X(24).
         05      W-WIND-PHRASE       PIC  X(20).
         05      W-SEASON-DISP       PIC  X(08).
         05      W-SUFFIX            PIC  X(80).
         05      W-DESC-PTR          PIC S9(04) COMP.
         05      W-PATT-PTR          PIC S9(04) COMP.
         05      W-RND-FLAG          PIC  X(01).
             88  W-RND-SEEDED                   VALUE "Y".
         05      FILLER              PIC  X(04).

*--------------------------------------------------------------------*
* Uebergabebereich fuer den Aufruf von WPRRND0M
*--------------------------------------------------------------------*
     01          LINK-REC-RND.
         05      LINK-RND-HDR.
             10  LINK-RND-CMD        PIC  X(01).
             10  LINK-RND-RC         PIC S9(04) COMP.
         05      LINK-RND-DATA.
             10  LINK-RND-SEED1      PIC  9(06).
             10  LINK-RND-SEED2      PIC S9(04) COMP.
             10  LINK-RND-STATE      PIC S9(09) COMP.
             10  LINK-RND-SCALE      PIC S9(05)V9(04) COMP-3.
             10  LINK-RND-UNIFORM    PIC S9(01)V9(09) COMP-3.
             10  LINK-RND-GAUSSIAN   PIC S9(05)V9(04) COMP-3.

 LINKAGE SECTION.
*-->    Uebergabe aus WPRDRV0O
     01     LINK-REC.
        05  LINK-HDR.
         10 LINK-CMD                 PIC X(02).
         10 LINK-RC                  PIC S9(04) COMP.
        05  LINK-DATA.
         10 LINK-LATITUDE            PIC S9(03)V9(04).
         10 LINK-TARGET-DATE         PIC  9(08).
         10 LINK-TARGET-DOY          PIC S9(04) COMP.
         10 LINK-RUN-DATE            PIC  9(08).
         10 LINK-REQ-ID              PIC  9(06).

*-->    Statistikaggregat (Eingabe, von WPRSTA0M) und Antwortsatz
*-->    (Ausgabe) - beide eigene Verbindungssaetze, da WPRSTC/WPRRSPC
*-->    bereits auf Stufe 01 beginnen
     COPY WPRSTC.
     COPY WPRRSPC.

 PROCEDURE DIVISION USING LINK-REC WPR-STAT-REC WPR-RSP-RECORD.
******************************************************************
* Steuerung
******************************************************************
 A100-STEUERUNG.
     IF  SHOW-VERSION
         DISPLAY K-MODUL " -- siehe Aenderungsprotokoll im Quelltext"
         STOP RUN
     END-IF

     PERFORM B000-VORLAUF THRU B000-EXIT
     PERFORM B100-VERARBEITUNG THRU B100-EXIT
     PERFORM B090-ENDE THRU B090-EXIT

     EXIT PROGRAM.
 A100-EXIT.
     EXIT.

 B000-VORLAUF.
     MOVE ZERO TO LINK-RC
     MOVE "N" TO W-RND-FLAG
     MOVE K-DATENQUELLE TO WPR-RSP-DATA-SOURCE
     .
 B000-EXIT.
     EXIT.

 B090-ENDE.
     CONTINUE
     .
 B090-EXIT.
     EXIT.

******************************************************************
* Verarbeitung: eine Vorhersage je Aufruf (siehe Forecast
* generation / Prediction Engine flow)
******************************************************************
 B100-VERARBEITUNG.
     IF  LINK-LATITUDE < ZERO
         COMPUTE W-ABS-LAT = LINK-LATITUDE * -1
     ELSE
         MOVE LINK-LATITUDE TO W-ABS-LAT
     END-IF

     MOVE LINK-TARGET-DATE TO D-NUM9
     MOVE D-DATE-MM TO W-SEAS-MM
     PERFORM U300-CALC-SEASON THRU U300-EXIT
     MOVE W-SEASON TO W-SEASON

     MOVE LINK-RUN-DATE TO D-NUM9
     MOVE D-DATE-MM TO W-SEAS-MM
     PERFORM U300-CALC-SEASON THRU U300-EXIT
     MOVE W-SEASON TO W-RUN-SEASON

     PERFORM U310-CALC-ZONE THRU U310-EXIT
     PERFORM U320-CALC-BASELINE THRU U320-EXIT

     PERFORM C100-FORECAST THRU C100-EXIT
     PERFORM C200-SKY-CONDITION THRU C200-EXIT
     PERFORM C400-DESCRIPTION THRU C400-EXIT
     PERFORM C500-PROBABILITIES THRU C500-EXIT
     PERFORM C600-HISTORICAL-CONTEXT THRU C600-EXIT
     PERFORM C700-CONFIDENCE THRU C700-EXIT
     .
 B100-EXIT.
     EXIT.

******************************************************************
* Vorhersage: Temperaturen mit Streuung, Niederschlag, Wind,
* Luftdruck (P100-P300), Feuchte, Windrichtung
******************************************************************
 C100-FORECAST.
     MOVE 3.0 TO LINK-RND-SCALE
     PERFORM U330-DRAW-GAUSSIAN THRU U330-EXIT
     MOVE W-GDRAW TO W-TEMP-VAR

     MOVE 2.0 TO LINK-RND-SCALE
     PERFORM U330-DRAW-GAUSSIAN THRU U330-EXIT
     COMPUTE W-PRECIP-VAR = W-GDRAW + 1.0
     IF  W-PRECIP-VAR < ZERO
         MOVE ZERO TO W-PRECIP-VAR
     END-IF

     MOVE 2.0 TO LINK-RND-SCALE
     PERFORM U330-DRAW-GAUSSIAN THRU U330-EXIT
     MOVE W-GDRAW TO W-WIND-VAR
     IF  W-WIND-VAR < ZERO
         MOVE ZERO TO W-WIND-VAR
     END-IF

     MOVE 10.0 TO LINK-RND-SCALE
     PERFORM U330-DRAW-GAUSSIAN THRU U330-EXIT
     MOVE W-GDRAW TO W-HUMID-VAR

     PERFORM C110-TEMP-VARIABILITY THRU C110-EXIT
     PERFORM C130-PRECIP-AND-WIND THRU C130-EXIT
     PERFORM C140-PRESSURE THRU C140-EXIT
     PERFORM C150-HUMIDITY THRU C150-EXIT
     PERFORM C160-WIND-DIRECTION THRU C160-EXIT
     .
 C100-EXIT.
     EXIT.

******************************************************************
* Temperaturspanne: temp-var zweimal verwendet, je eine eigene
* |g(1.5)|-Ziehung fuer Unter- und Obergrenze; bei Ueberschneidung
* Tausch mit Mindestspanne von 2.0 Grad (siehe C120-SWAP-SPREAD)
******************************************************************
 C110-TEMP-VARIABILITY.
     MOVE 1.5 TO LINK-RND-SCALE
     PERFORM U330-DRAW-GAUSSIAN THRU U330-EXIT
     MOVE W-GDRAW TO W-ABS-IN
     PERFORM U200-CALC-ABS THRU U200-EXIT
     COMPUTE W-MIN-TEMP =
         WPR-ST-AVG-TEMP-MIN + W-TEMP-VAR - W-ABS-OUT

     MOVE 1.5 TO LINK-RND-SCALE
     PERFORM U330-DRAW-GAUSSIAN THRU U330-EXIT
     MOVE W-GDRAW TO W-ABS-IN
     PERFORM U200-CALC-ABS THRU U200-EXIT
     COMPUTE W-MAX-TEMP =
         WPR-ST-AVG-TEMP-MAX + W-TEMP-VAR + W-ABS-OUT

     IF  W-MIN-TEMP >= W-MAX-TEMP
         PERFORM C120-SWAP-SPREAD THRU C120-EXIT
     END-IF

     MOVE 0.5 TO LINK-RND-SCALE
     PERFORM U330-DRAW-GAUSSIAN THRU U330-EXIT
     COMPUTE W-AVG-TEMP =
         ((W-MIN-TEMP + W-MAX-TEMP) / 2) + W-GDRAW

     MOVE W-MIN-TEMP TO W-ROUND-IN
     PERFORM U100-ROUND1 THRU U100-EXIT
     MOVE W-ROUND-OUT TO WPR-RSP-TEMP-MIN

     MOVE W-MAX-TEMP TO W-ROUND-IN
     PERFORM U100-ROUND1 THRU U100-EXIT
     MOVE W-ROUND-OUT TO WPR-RSP-TEMP-MAX

     MOVE W-AVG-TEMP TO W-ROUND-IN
     PERFORM U100-ROUND1 THRU U100-EXIT
     MOVE W-ROUND-OUT TO WPR-RSP-TEMP-AVG
     .
 C110-EXIT.
     EXIT.

 C120-SWAP-SPREAD.
     MOVE W-MIN-TEMP TO W-SWAP-TEMP
     COMPUTE W-MIN-TEMP = W-MAX-TEMP - 2.0
     COMPUTE W-MAX-TEMP = W-SWAP-TEMP + 2.0
     .
 C120-EXIT.
     EXIT.

******************************************************************
* Niederschlag und Wind
******************************************************************
 C130-PRECIP-AND-WIND.
     COMPUTE W-PRECIP = WPR-ST-AVG-PRECIP * W-PRECIP-VAR
     MOVE W-PRECIP TO W-ROUND-IN
     PERFORM U100-ROUND1 THRU U100-EXIT
     MOVE W-ROUND-OUT TO W-PRECIP
     MOVE W-ROUND-OUT TO WPR-RSP-PRECIPITATION

     COMPUTE W-WIND = WPR-ST-AVG-WIND + W-WIND-VAR
     MOVE W-WIND TO W-ROUND-IN
     PERFORM U100-ROUND1 THRU U100-EXIT
     MOVE W-ROUND-OUT TO W-WIND
     MOVE W-ROUND-OUT TO WPR-RSP-WIND-SPEED
     .
 C130-EXIT.
     EXIT.

******************************************************************
* Luftdruck: ensure-realistic (P200) liefert die Ausgangsbasis,
* darauf ein g(8)-Zuschlag, dann adjust-for-weather (P300) und
* fix-scaling (P100), zuletzt gerundet
******************************************************************
 C140-PRESSURE.
     PERFORM P200-ENSURE-REALISTIC THRU P200-EXIT

     MOVE 8.0 TO LINK-RND-SCALE
     PERFORM U330-DRAW-GAUSSIAN THRU U330-EXIT
     COMPUTE W-PRESSURE = W-BASE-PRESS + W-GDRAW

     PERFORM P300-ADJUST-WEATHER THRU P300-EXIT
     PERFORM P100-FIX-SCALING THRU P100-EXIT

     MOVE W-PRESSURE TO W-ROUND-IN
     PERFORM U100-ROUND1 THRU U100-EXIT
     MOVE W-ROUND-OUT TO WPR-RSP-PRESSURE
     .
 C140-EXIT.
     EXIT.

******************************************************************
* fix-scaling(p)
******************************************************************
 P100-FIX-SCALING.
     EVALUATE TRUE
        WHEN W-PRESSURE >= 30 AND W-PRESSURE <= 110
           COMPUTE W-PRESSURE = W-PRESSURE * 10
        WHEN W-PRESSURE >= 10 AND W-PRESSURE < 30
           COMPUTE W-PRESSURE = W-PRESSURE * 10
        WHEN W-PRESSURE >= 300 AND W-PRESSURE <= 1100
           CONTINUE
        WHEN W-PRESSURE > 10000
           COMPUTE W-PRESSURE = W-PRESSURE / 100
        WHEN OTHER
           MOVE 1013.25 TO W-PRESSURE
     END-EVALUATE
     .
 P100-EXIT.
     EXIT.

******************************************************************
* ensure-realistic(p) - liefert W-BASE-PRESS
******************************************************************
 P200-ENSURE-REALISTIC.
     IF  NOT WPR-ST-PRESS-OK
         MOVE 1013.25 TO W-BASE-PRESS
         GO TO P200-EXIT
     END-IF

     MOVE WPR-ST-AVG-PRESSURE TO W-PRESSURE
     PERFORM P100-FIX-SCALING THRU P100-EXIT
     MOVE W-PRESSURE TO W-BASE-PRESS

     IF  W-BASE-PRESS < 980
         MOVE 5.0 TO LINK-RND-SCALE
         PERFORM U330-DRAW-GAUSSIAN THRU U330-EXIT
         COMPUTE W-BASE-PRESS = 980 + W-GDRAW
     ELSE
         IF  W-BASE-PRESS > 1050
             MOVE 5.0 TO LINK-RND-SCALE
             PERFORM U330-DRAW-GAUSSIAN THRU U330-EXIT
             COMPUTE W-BASE-PRESS = 1040 + W-GDRAW
         END-IF
     END-IF
     .
 P200-EXIT.
     EXIT.

******************************************************************
* adjust-for-weather(p, precip, wind)
******************************************************************
 P300-ADJUST-WEATHER.
     EVALUATE TRUE
        WHEN W-PRECIP > 10   MOVE -15 TO W-ADJ
        WHEN W-PRECIP > 5    MOVE  -8 TO W-ADJ
        WHEN W-PRECIP > 1    MOVE  -3 TO W-ADJ
        WHEN OTHER           MOVE   5 TO W-ADJ
     END-EVALUATE

     IF  W-WIND > 12
         COMPUTE W-ADJ = W-ADJ - 8
     ELSE
         IF  W-WIND > 7
             COMPUTE W-ADJ = W-ADJ - 3
         END-IF
     END-IF

     COMPUTE W-PRESSURE = W-PRESSURE + W-ADJ
     .
 P300-EXIT.
     EXIT.

******************************************************************
* Feuchte
******************************************************************
 C150-HUMIDITY.
     COMPUTE W-HUMID = WPR-ST-AVG-HUMIDITY + W-HUMID-VAR
     MOVE W-HUMID TO W-ROUND-IN
     PERFORM U100-ROUND1 THRU U100-EXIT
     MOVE W-ROUND-OUT TO W-HUMID
     IF  W-HUMID < ZERO
         MOVE ZERO TO W-HUMID
     END-IF
     IF  W-HUMID > 100
         MOVE 100 TO W-HUMID
     END-IF
     MOVE W-HUMID TO WPR-RSP-HUMIDITY
     .
 C150-EXIT.
     EXIT.

******************************************************************
* Windrichtung: gleichverteilter Zug in [0,1) ueber WPRRND0M
* (Kommando "U")
******************************************************************
 C160-WIND-DIRECTION.
     IF  NOT W-RND-SEEDED
         MOVE "S" TO LINK-RND-CMD
         MOVE LINK-REQ-ID TO LINK-RND-SEED1
         MOVE LINK-TARGET-DOY TO LINK-RND-SEED2
         CALL "WPRRND0M" USING LINK-REC-RND
         SET W-RND-SEEDED TO TRUE
     END-IF

     MOVE "U" TO LINK-RND-CMD
     CALL "WPRRND0M" USING LINK-REC-RND
     MOVE LINK-RND-UNIFORM TO W-UNIFORM

     COMPUTE W-DIRECTION = W-UNIFORM * 360
     MOVE W-DIRECTION TO W-ROUND-IN
     PERFORM U100-ROUND1 THRU U100-EXIT
     MOVE W-ROUND-OUT TO WPR-RSP-WIND-DIRECTION
     .
 C160-EXIT.
     EXIT.

******************************************************************
* Bewoelkungsart aus dem Niederschlagswert der Vorhersage
******************************************************************
 C200-SKY-CONDITION.
     EVALUATE TRUE
        WHEN W-PRECIP > 20
           MOVE "Overcast"      TO WPR-RSP-SKY-CONDITION
        WHEN W-PRECIP > 5
           MOVE "Cloudy"        TO WPR-RSP-SKY-CONDITION
        WHEN W-PRECIP > 1
           MOVE "Partly Cloudy" TO WPR-RSP-SKY-CONDITION
        WHEN OTHER
           MOVE "Clear"         TO WPR-RSP-SKY-CONDITION
     END-EVALUATE
     .
 C200-EXIT.
     EXIT.

******************************************************************
* Beschreibungstext: Temperaturphrase (ggf. mit Jahreszeit-Zusatz),
* Niederschlagsphrase, Windphrase - zusammengesetzt mit STRING wie
* U100-APPEND-ERROR in WPRVAL0M
******************************************************************
 C400-DESCRIPTION.
     EVALUATE TRUE
        WHEN W-AVG-TEMP > W-SA + 5
           MOVE "Unusually warm"  TO W-TEMP-PHRASE
        WHEN W-AVG-TEMP > W-SA + 2
           MOVE "Warm"            TO W-TEMP-PHRASE
        WHEN W-AVG-TEMP > W-SA - 2
           MOVE "Pleasant"        TO W-TEMP-PHRASE
        WHEN W-AVG-TEMP > W-SA - 5
           MOVE "Cool"            TO W-TEMP-PHRASE
        WHEN OTHER
           MOVE "Cold"            TO W-TEMP-PHRASE
     END-EVALUATE

     EVALUATE TRUE
        WHEN W-PRECIP > 20
           MOVE " with heavy rain"  TO W-PRECIP-PHRASE
        WHEN W-PRECIP > 5
           MOVE " with light rain"  TO W-PRECIP-PHRASE
        WHEN W-PRECIP > 1
           MOVE " with showers"     TO W-PRECIP-PHRASE
        WHEN OTHER
           MOVE " and dry"          TO W-PRECIP-PHRASE
     END-EVALUATE

     EVALUATE TRUE
        WHEN W-WIND < 3   MOVE "light winds"       TO W-WIND-PHRASE
        WHEN W-WIND < 7   MOVE "moderate winds"    TO W-WIND-PHRASE
        WHEN W-WIND < 12  MOVE "breezy"             TO W-WIND-PHRASE
        WHEN W-WIND < 18  MOVE "strong winds"      TO W-WIND-PHRASE
        WHEN OTHER        MOVE "high winds"        TO W-WIND-PHRASE
     END-EVALUATE

     MOVE SPACES TO WPR-RSP-WEATHER-DESC
     MOVE 1 TO W-DESC-PTR
     STRING W-TEMP-PHRASE DELIMITED BY "  "
         INTO WPR-RSP-WEATHER-DESC WITH POINTER W-DESC-PTR

     MOVE W-AVG-TEMP TO W-ABS-IN
     SUBTRACT W-SA FROM W-ABS-IN
     PERFORM U200-CALC-ABS THRU U200-EXIT
     IF  W-ABS-OUT > 5
         PERFORM U400-SEASON-LOWER THRU U400-EXIT
         STRING " for " DELIMITED BY SIZE
                W-SEASON-DISP DELIMITED BY "  "
             INTO WPR-RSP-WEATHER-DESC WITH POINTER W-DESC-PTR
     END-IF

     STRING W-PRECIP-PHRASE DELIMITED BY "  "
         INTO WPR-RSP-WEATHER-DESC WITH POINTER W-DESC-PTR
     STRING ", " DELIMITED BY SIZE
            W-WIND-PHRASE DELIMITED BY "  "
         INTO WPR-RSP-WEATHER-DESC WITH POINTER W-DESC-PTR
     .
 C400-EXIT.
     EXIT.

******************************************************************
* Ereigniswahrscheinlichkeiten (siehe Probabilities, SPEC)
******************************************************************
 C500-PROBABILITIES.
     MOVE WPR-ST-PROB-EXT-HEAT TO W-B
     EVALUATE W-SEASON
        WHEN "SUMMER"
           COMPUTE W-B = W-B * 1.2
           IF  W-B > 25  MOVE 25 TO W-B  END-IF
        WHEN "WINTER"
           COMPUTE W-B = W-B * 0.2
           IF  W-B < 0.5  MOVE 0.5 TO W-B  END-IF
        WHEN OTHER
           COMPUTE W-B = W-B * 0.8
     END-EVALUATE
     MOVE W-B TO W-ROUND-IN
     PERFORM U100-ROUND1 THRU U100-EXIT
     MOVE W-ROUND-OUT TO WPR-RSP-PROB-EXT-HEAT

     MOVE WPR-ST-PROB-EXT-COLD TO W-B
     EVALUATE W-SEASON
        WHEN "WINTER"
           COMPUTE W-B = W-B * 1.8
           IF  W-B > 50  MOVE 50 TO W-B  END-IF
        WHEN "SUMMER"
           COMPUTE W-B = W-B * 0.05
           IF  W-B < 0.1  MOVE 0.1 TO W-B  END-IF
        WHEN OTHER
           COMPUTE W-B = W-B * 0.5
           IF  W-B < 1  MOVE 1 TO W-B  END-IF
     END-EVALUATE
     MOVE W-B TO W-ROUND-IN
     PERFORM U100-ROUND1 THRU U100-EXIT
     MOVE W-ROUND-OUT TO WPR-RSP-PROB-EXT-COLD

     EVALUATE TRUE
        WHEN WPR-ST-AVG-PRECIP > 15  MOVE 25 TO W-ADJ
        WHEN WPR-ST-AVG-PRECIP > 5   MOVE 15 TO W-ADJ
        WHEN OTHER                   MOVE  0 TO W-ADJ
     END-EVALUATE
     COMPUTE W-B = WPR-ST-PROB-HVY-RAIN + W-ADJ
     IF  W-B < 0    MOVE 0   TO W-B  END-IF
     IF  W-B > 100  MOVE 100 TO W-B  END-IF
     MOVE W-B TO W-ROUND-IN
     PERFORM U100-ROUND1 THRU U100-EXIT
     MOVE W-ROUND-OUT TO WPR-RSP-PROB-HVY-RAIN

     EVALUATE TRUE
        WHEN WPR-ST-AVG-WIND > 15  MOVE 20 TO W-ADJ
        WHEN WPR-ST-AVG-WIND > 10  MOVE 10 TO W-ADJ
        WHEN OTHER                 MOVE  0 TO W-ADJ
     END-EVALUATE
     COMPUTE W-B = WPR-ST-PROB-HI-WIND + W-ADJ
     IF  W-B < 0    MOVE 0   TO W-B  END-IF
     IF  W-B > 100  MOVE 100 TO W-B  END-IF
     MOVE W-B TO W-ROUND-IN
     PERFORM U100-ROUND1 THRU U100-EXIT
     MOVE W-ROUND-OUT TO WPR-RSP-PROB-HI-WIND

     COMPUTE W-B =
         (WPR-RSP-PROB-HI-WIND / 100) * (WPR-RSP-PROB-HVY-RAIN / 100)
             * 100
     IF  W-B > 50  MOVE 50 TO W-B  END-IF
     MOVE W-B TO W-ROUND-IN
     PERFORM U100-ROUND1 THRU U100-EXIT
     MOVE W-ROUND-OUT TO WPR-RSP-PROB-STORM

     PERFORM C510-COMFORT-SCORE THRU C510-EXIT
     MOVE W-COMFORT TO W-ROUND-IN
     PERFORM U100-ROUND1 THRU U100-EXIT
     MOVE W-ROUND-OUT TO WPR-RSP-PROB-COMFORT
     .
 C500-EXIT.
     EXIT.

******************************************************************
* Komfort-Score aus Temperatur-, Wind- und Niederschlagsteilnoten
* sowie einem Jahreszeit-Bonus auf Basis des LAUFDATUMS (WPR-58)
******************************************************************
 C510-COMFORT-SCORE.
     EVALUATE TRUE
        WHEN WPR-ST-AVG-TEMP >= 18 AND WPR-ST-AVG-TEMP <= 25
           MOVE 100 TO W-TEMP-SCORE
        WHEN WPR-ST-AVG-TEMP >= 15 AND WPR-ST-AVG-TEMP < 18
           COMPUTE W-TEMP-SCORE =
               40 + ((WPR-ST-AVG-TEMP - 15) * 20)
        WHEN WPR-ST-AVG-TEMP > 25 AND WPR-ST-AVG-TEMP <= 28
           COMPUTE W-TEMP-SCORE =
               100 - ((WPR-ST-AVG-TEMP - 25) * 20)
        WHEN WPR-ST-AVG-TEMP >= 10 AND WPR-ST-AVG-TEMP <= 32
           MOVE 20 TO W-TEMP-SCORE
        WHEN OTHER
           MOVE 5 TO W-TEMP-SCORE
     END-EVALUATE

     COMPUTE W-WIND-SCORE = 100 - (WPR-ST-AVG-WIND * 8)
     IF  W-WIND-SCORE < 10
         MOVE 10 TO W-WIND-SCORE
     END-IF

     COMPUTE W-PRECIP-SCORE = 100 - (WPR-ST-AVG-PRECIP * 15)
     IF  W-PRECIP-SCORE < 20
         MOVE 20 TO W-PRECIP-SCORE
     END-IF

     EVALUATE TRUE
        WHEN W-ABS-LAT < 23.5
           MOVE 10 TO W-BONUS
        WHEN W-ABS-LAT < 60
           IF  W-RUN-SEASON = "SPRING" OR W-RUN-SEASON = "AUTUMN"
               MOVE 15 TO W-BONUS
           ELSE
               MOVE 5 TO W-BONUS
           END-IF
        WHEN OTHER
           MOVE -5 TO W-BONUS
     END-EVALUATE

     COMPUTE W-COMFORT =
         (W-TEMP-SCORE * 0.5) + (W-WIND-SCORE * 0.3)
             + (W-PRECIP-SCORE * 0.2) + W-BONUS
     IF  W-COMFORT < 5   MOVE 5  TO W-COMFORT  END-IF
     IF  W-COMFORT > 95  MOVE 95 TO W-COMFORT  END-IF
     .
 C510-EXIT.
     EXIT.

******************************************************************
* Historischer Kontext (siehe Historical context, SPEC)
******************************************************************
 C600-HISTORICAL-CONTEXT.
     MOVE 10 TO WPR-RSP-YEARS-OF-DATA

     MOVE WPR-ST-AVG-TEMP TO W-ROUND-IN
     PERFORM U100-ROUND1 THRU U100-EXIT
     MOVE W-ROUND-OUT TO WPR-RSP-HIST-AVG-TEMP

     MOVE WPR-ST-AVG-PRECIP TO W-ROUND-IN
     PERFORM U100-ROUND1 THRU U100-EXIT
     MOVE W-ROUND-OUT TO WPR-RSP-HIST-AVG-PRECIP

     EVALUATE TRUE
        WHEN WPR-ST-AVG-TEMP > 25  MOVE "warming" TO WPR-RSP-CLIMATE-TREND
        WHEN WPR-ST-AVG-TEMP < 10  MOVE "cooling" TO WPR-RSP-CLIMATE-TREND
        WHEN OTHER                 MOVE "stable"  TO WPR-RSP-CLIMATE-TREND
     END-EVALUATE

     IF  LINK-LATITUDE >= ZERO
         MOVE "Northern" TO W-HEMI
     ELSE
         MOVE "Southern" TO W-HEMI
     END-IF

     PERFORM U410-SEASON-DISPLAY THRU U410-EXIT

     MOVE SPACES TO WPR-RSP-SEASONAL-PATT
     MOVE 1 TO W-PATT-PTR
     STRING W-HEMI DELIMITED BY "  "
            " Hemisphere " DELIMITED BY SIZE
            W-SEASON-DISP DELIMITED BY "  "
            " (" DELIMITED BY SIZE
            W-ZONE DELIMITED BY "  "
            " zone)" DELIMITED BY SIZE
         INTO WPR-RSP-SEASONAL-PATT WITH POINTER W-PATT-PTR

     PERFORM U420-SEASON-ZONE-SUFFIX THRU U420-EXIT
     STRING W-SUFFIX DELIMITED BY "  "
         INTO WPR-RSP-SEASONAL-PATT WITH POINTER W-PATT-PTR
     .
 C600-EXIT.
     EXIT.

******************************************************************
* Anhaengsel je Jahreszeit/Klimazone an WPR-RSP-SEASONAL-PATT
******************************************************************
 U420-SEASON-ZONE-SUFFIX.
     EVALUATE TRUE
        WHEN W-SEASON = "WINTER" AND W-ZONE = "Subtropical"
           MOVE " - mild, dry, pleasant weather" TO W-SUFFIX
        WHEN W-SEASON = "WINTER" AND W-ZONE = "Mediterranean"
           MOVE " - mild, some rain, comfortable" TO W-SUFFIX
        WHEN W-SEASON = "WINTER" AND W-ZONE = "Temperate"
           MOVE " - cold, variable precip, possible snow" TO W-SUFFIX
        WHEN W-SEASON = "WINTER" AND W-ZONE = "Polar"
           MOVE " - very cold, short daylight, frozen precip" TO W-SUFFIX
        WHEN W-SEASON = "SPRING" AND W-ZONE = "Subtropical"
           MOVE " - warming, dry, increasing heat" TO W-SUFFIX
        WHEN W-SEASON = "SPRING"
           MOVE " - warming, more daylight, variable precip" TO W-SUFFIX
        WHEN W-SEASON = "SUMMER" AND W-ZONE = "Subtropical"
           MOVE " - very hot, dry, intense sun" TO W-SUFFIX
        WHEN W-SEASON = "SUMMER" AND W-ZONE = "Mediterranean"
           MOVE " - hot, dry, clear skies" TO W-SUFFIX
        WHEN W-SEASON = "SUMMER"
           MOVE " - warm, storms likely, peak growing season" TO W-SUFFIX
        WHEN W-SEASON = "AUTUMN" AND W-ZONE = "Subtropical"
           MOVE " - cooling, still dry, pleasant weather" TO W-SUFFIX
        WHEN OTHER
           MOVE " - cooling, less daylight, more precip" TO W-SUFFIX
     END-EVALUATE
     .
 U420-EXIT.
     EXIT.

******************************************************************
* Vertrauensstufe (siehe Confidence level, SPEC)
******************************************************************
 C700-CONFIDENCE.
     IF  WPR-ST-TEMP-OK AND WPR-ST-PRECIP-OK
     AND WPR-ST-WIND-OK AND WPR-ST-HUMID-OK
         MOVE "High (85-90%)"   TO WPR-RSP-CONFIDENCE
     ELSE
         IF  WPR-ST-TEMP-OK AND WPR-ST-PRECIP-OK
             MOVE "Medium (70-80%)" TO WPR-RSP-CONFIDENCE
         ELSE
             MOVE "Low (50-65%)"    TO WPR-RSP-CONFIDENCE
         END-IF
     END-IF
     .
 C700-EXIT.
     EXIT.

******************************************************************
* Jahreszeit aus Monat W-SEAS-MM und LINK-LATITUDE (Vorzeichen
* tauscht Winter/Sommer und Fruehjahr/Herbst bei Suedhalbkugel)
******************************************************************
 U300-CALC-SEASON.
     EVALUATE TRUE
        WHEN W-SEAS-MM = 12 OR W-SEAS-MM = 1 OR W-SEAS-MM = 2
           MOVE "WINTER" TO W-SEASON
        WHEN W-SEAS-MM >= 3 AND W-SEAS-MM <= 5
           MOVE "SPRING" TO W-SEASON
        WHEN W-SEAS-MM >= 6 AND W-SEAS-MM <= 8
           MOVE "SUMMER" TO W-SEASON
        WHEN OTHER
           MOVE "AUTUMN" TO W-SEASON
     END-EVALUATE

     IF  LINK-LATITUDE < ZERO
         EVALUATE W-SEASON
            WHEN "WINTER"  MOVE "SUMMER" TO W-SEASON
            WHEN "SUMMER"  MOVE "WINTER" TO W-SEASON
            WHEN "SPRING"  MOVE "AUTUMN" TO W-SEASON
            WHEN "AUTUMN"  MOVE "SPRING" TO W-SEASON
         END-EVALUATE
     END-IF
     .
 U300-EXIT.
     EXIT.

******************************************************************
* Klimazone aus |Breitengrad|
******************************************************************
 U310-CALC-ZONE.
     EVALUATE TRUE
        WHEN W-ABS-LAT < 30
           MOVE "Subtropical"  TO W-ZONE
           MOVE 1 TO W-BAND-IX
        WHEN W-ABS-LAT < 50
           MOVE "Mediterranean" TO W-ZONE
           MOVE 2 TO W-BAND-IX
        WHEN W-ABS-LAT < 65
           MOVE "Temperate"    TO W-ZONE
           MOVE 3 TO W-BAND-IX
        WHEN OTHER
           MOVE "Polar"        TO W-ZONE
           MOVE 3 TO W-BAND-IX
     END-EVALUATE
     .
 U310-EXIT.
     EXIT.

******************************************************************
* Normalwert des Zielmonats aus WPR-BASE-MONTH
******************************************************************
 U320-CALC-BASELINE.
     MOVE LINK-TARGET-DATE TO D-NUM9
     MOVE D-DATE-MM TO W-MM
     MOVE WPR-BASE-MONTH (W-BAND-IX W-MM) TO W-SA
     .
 U320-EXIT.
     EXIT.

******************************************************************
* Jahreszeit in Kleinschreibung fuer den Beschreibungstext
******************************************************************
 U400-SEASON-LOWER.
     EVALUATE W-SEASON
        WHEN "WINTER"  MOVE "winter" TO W-SEASON-DISP
        WHEN "SPRING"  MOVE "spring" TO W-SEASON-DISP
        WHEN "SUMMER"  MOVE "summer" TO W-SEASON-DISP
        WHEN "AUTUMN"  MOVE "autumn" TO W-SEASON-DISP
     END-EVALUATE
     .
 U400-EXIT.
     EXIT.

******************************************************************
* Jahreszeit gross geschrieben fuer den Normalmustertext
******************************************************************
 U410-SEASON-DISPLAY.
     EVALUATE W-SEASON
        WHEN "WINTER"  MOVE "Winter" TO W-SEASON-DISP
        WHEN "SPRING"  MOVE "Spring" TO W-SEASON-DISP
        WHEN "SUMMER"  MOVE "Summer" TO W-SEASON-DISP
        WHEN "AUTUMN"  MOVE "Autumn" TO W-SEASON-DISP
     END-EVALUATE
     .
 U410-EXIT.
     EXIT.

******************************************************************
* Rundung halbe-aufwaerts auf 1 Dezimalstelle: Wert*10 runden,
* dann wieder durch 10 (siehe Rounding, SPEC)
******************************************************************
 U100-ROUND1.
     COMPUTE W-ROUND-TEMP ROUNDED = W-ROUND-IN * 10
     COMPUTE W-ROUND-OUT = W-ROUND-TEMP / 10
     .
 U100-EXIT.
     EXIT.

******************************************************************
* Absolutbetrag ohne intrinsische Funktion
******************************************************************
 U200-CALC-ABS.
     IF  W-ABS-IN < ZERO
         COMPUTE W-ABS-OUT = W-ABS-IN * -1
     ELSE
         MOVE W-ABS-IN TO W-ABS-OUT
     END-IF
     .
 U200-EXIT.
     EXIT.

******************************************************************
* Ziehung ueber WPRRND0M (Kommando "G"); Saatwert wie in WPRSTA0M
* aus Anfrage-Nr./Ziel-Tag-im-Jahr, Zustand bleibt je Anfrage
* erhalten
******************************************************************
 U330-DRAW-GAUSSIAN.
     IF  NOT W-RND-SEEDED
         MOVE "S" TO LINK-RND-CMD
         MOVE LINK-REQ-ID TO LINK-RND-SEED1
         MOVE LINK-TARGET-DOY TO LINK-RND-SEED2
         CALL "WPRRND0M" USING LINK-REC-RND
         SET W-RND-SEEDED TO TRUE
     END-IF

     MOVE "G" TO LINK-RND-CMD
     CALL "WPRRND0M" USING LINK-REC-RND
     MOVE LINK-RND-GAUSSIAN TO W-GDRAW
     .
 U330-EXIT.
     EXIT.
