?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID. WPRSTA0M.
 AUTHOR. K. LEMBKE.
 INSTALLATION. WPR-ANWENDUNGSENTWICKLUNG.
 DATE-WRITTEN. 1991-04-25.
 DATE-COMPILED.
 SECURITY. NUR FUER INTERNEN GEBRAUCH DER WPR-ANWENDUNGSGRUPPE.

*****************************************************************
* Letzte Aenderung :: 2005-07-11
* Letzte Version   :: W.02.00
* Kurzbeschreibung :: Fenstersuche C110 auf +/-3 Tage vereinheit-
*                      licht, Jahresgrenzen-Klammerung ergaenzt
*
* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Vers.   | Datum      | von | Kommentar                         *
*---------|------------|-----|-----------------------------------*
*W.02.00  | 2005-07-11 | hg  | Fensterklammerung an Jahresgrenze
*         |            |     | (Tag 1 / Tag 366) nachgezogen
*W.01.01  | 1999-10-28 | kl  | Y2K: Beobachtungsjahr 4-stellig,
*         |            |     | Fallback-Modell unveraendert
*W.01.00  | 1994-02-14 | tr  | Fallback-Klimamodell (C300) fuer
*         |            |     | Orte ohne historische Messwerte
*         |            |     | eingebaut (Auftrag WPR-9)
*W.00.00  | 1991-04-25 | kl  | Neuerstellung. Suchschleife C110
*         |            |     | nach dem Vorbild C100-LOOK4ANNOTATION
*         |            |     | aus SSFANO0M
*----------------------------------------------------------------*
*
* Programmbeschreibung
* ---------------------
* Bildet zu einer Anfrage (Lagekennung, Ziel-Tag-im-Jahr) die
* historischen Wetterkennzahlen. Die vom Treiber einmal je Lauf
* geladene Beobachtungstabelle (WPR-OBS-TABLE) wird linear nach
* Saetzen mit passender Lagekennung und einem Tag-im-Jahr innerhalb
* +/-3 Tagen um den Zieltag durchsucht (siehe C110, Vorbild aus
* SSFANO0M). Werden keine passenden Beobachtungen gefunden, liefert
* das Fallback-Klimamodell (C300) zehn Jahre synthetischer Werte
* fuer ein 7-Tage-Fenster um den Zieltag, anstelle der im Quell-
* system dort aufgerufenen entfernten Wetterdienst-Schnittstelle
* (Auftrag WPR-9).
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     SWITCH-15 IS ANZEIGE-VERSION
         ON STATUS IS SHOW-VERSION
     CLASS ALPHNUM IS "0123456789"
                      "abcdefghijklmnopqrstuvwxyz"
                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                      " .,;-_!$%&/=*+".

 DATA DIVISION.
 WORKING-STORAGE SECTION.
     COPY WPRWRKC.

*--------------------------------------------------------------------*
* Felder mit konstantem Inhalt: Praefix K
*--------------------------------------------------------------------*
     01          KONSTANTE-FELDER.
         05      K-MODUL             PIC X(08) VALUE "WPRSTA0M".
         05      K-FENSTER-TAGE      PIC S9(04) COMP VALUE 3.
         05      K-FALLBACK-JAHRE    PIC S9(04) COMP VALUE 10.
         05      K-FALLBACK-TAGE     PIC S9(04) COMP VALUE 7.
         05      FILLER              PIC  X(04).

*--------------------------------------------------------------------*
* Monatslaengentabelle (kumuliert, Stand 1. jedes Monats, Nicht-
* Schaltjahr) fuer U200-CALC-DAY-OF-YEAR; darunter die Naeherungs-
* tabelle der Jahreszeit-Schwingung fuer C310/U300 (12 Stuetz-
* stellen, April/Oktober = Mitte, Amplitude 1.0)
*--------------------------------------------------------------------*
     01          MONATSTABELLEN.
         05      WPR-CUM-DAYS OCCURS 12 TIMES PIC S9(04) COMP
             VALUES ARE 0 31 59 90 120 151 181 212 243 273 304 334.
         05      WPR-COS-TABLE OCCURS 12 TIMES PIC S9(01)V9(04)
                                             COMP-3
             VALUES ARE 1.0 0.87 0.5 0.0 -0.5 -0.87
                        -1.0 -0.87 -0.5 0.0 0.5 0.87.
         05      FILLER              PIC  X(04).

*--------------------------------------------------------------------*
* weitere Arbeitsfelder: Praefix W
*--------------------------------------------------------------------*
     01          WORK-FELDER.
         05      W-SUM-TEMP-MIN      PIC S9(07)V9(04) COMP-3.
         05      W-SUM-TEMP-MAX      PIC S9(07)V9(04) COMP-3.
         05      W-SUM-PRECIP        PIC S9(07)V9(04) COMP-3.
         05      W-SUM-WIND          PIC S9(07)V9(04) COMP-3.
         05      W-SUM-HUMID         PIC S9(07)V9(04) COMP-3.
         05      W-SUM-PRESS         PIC S9(07)V9(04) COMP-3.
         05      W-CNT-TEMP          PIC S9(05) COMP-3.
         05      W-CNT-PRECIP        PIC S9(05) COMP-3.
         05      W-CNT-WIND          PIC S9(05) COMP-3.
         05      W-CNT-HUMID         PIC S9(05) COMP-3.
         05      W-CNT-PRESS         PIC S9(05) COMP-3.
         05      W-CNT-TOTAL         PIC S9(05) COMP-3.
         05      W-CNT-HEAT          PIC S9(05) COMP-3.
         05      W-CNT-COLD          PIC S9(05) COMP-3.
         05      W-CNT-RAIN          PIC S9(05) COMP-3.
         05      W-CNT-HIWIND        PIC S9(05) COMP-3.
         05      W-OBS-DOY           PIC S9(04) COMP.
         05      W-LOW-DOY           PIC S9(04) COMP.
         05      W-HIGH-DOY          PIC S9(04) COMP.
         05      W-MM                PIC S9(04) COMP.
         05      W-TT                PIC S9(04) COMP.
         05      W-JJ                PIC S9(04) COMP.
         05      W-ABS-LAT           PIC S9(03)V9(04) COMP-3.
         05      W-SEAS-FACTOR       PIC S9(05)V9(04) COMP-3.
         05      W-BASE-TEMP         PIC S9(05)V9(04) COMP-3.
         05      W-GAUSS             PIC S9(05)V9(04) COMP-3.
         05      W-YEAR-IX           PIC S9(04) COMP.
         05      W-DAY-IX            PIC S9(04) COMP.
         05      W-SYN-DOY           PIC S9(04) COMP.
         05      W-RND-FLAG          PIC  X(01).
             88  W-RND-SEEDED                   VALUE "Y".
         05      FILLER              PIC  X(04).

*--------------------------------------------------------------------*
* Uebergabebereich fuer den Aufruf von WPRRND0M (Ziehungsfolge je
* Anfrage); Satzbild entspricht dort der LINKAGE SECTION
*--------------------------------------------------------------------*
     01          LINK-REC-RND.
         05      LINK-RND-HDR.
             10  LINK-RND-CMD        PIC  X(01).
             10  LINK-RND-RC         PIC S9(04) COMP.
         05      LINK-RND-DATA.
             10  LINK-RND-SEED1      PIC  9(06).
             10  LINK-RND-SEED2      PIC S9(04) COMP.
             10  LINK-RND-STATE      PIC S9(09) COMP.
             10  LINK-RND-SCALE      PIC S9(05)V9(04) COMP-3.
             10  LINK-RND-UNIFORM    PIC S9(01)V9(09) COMP-3.
             10  LINK-RND-GAUSSIAN   PIC S9(05)V9(04) COMP-3.

 LINKAGE SECTION.
*-->    Uebergabe aus WPRDRV0O
     01     LINK-REC.
        05  LINK-HDR.
         10 LINK-CMD                 PIC X(02).
         10 LINK-RC                  PIC S9(04) COMP.
        05  LINK-DATA.
         10 LINK-LOC-KEY             PIC  X(12).
         10 LINK-LATITUDE            PIC S9(03)V9(04).
         10 LINK-TARGET-DOY          PIC S9(04) COMP.
         10 LINK-REQ-ID              PIC  9(06).
         10 LINK-OBS-COUNT           PIC S9(05) COMP.

*-->    Statistikaggregat, von diesem Baustein gefuellt, sowie die
*-->    vom Treiber geladene Beobachtungstabelle - beide eigene
*-->    Verbindungssaetze, da WPRSTC/WPROBSC schon auf Stufe 01
*-->    beginnen (WPROBSC liefert sogar zwei 01-Saetze, s.u.)
     COPY WPRSTC.
     COPY WPROBSC.

 PROCEDURE DIVISION USING LINK-REC WPR-STAT-REC WPR-OBS-TABLE.
******************************************************************
* Steuerung
******************************************************************
 A100-STEUERUNG.
     IF  SHOW-VERSION
         DISPLAY K-MODUL " -- siehe Aenderungsprotokoll im Quelltext"
         STOP RUN
     END-IF

     PERFORM B000-VORLAUF THRU B000-EXIT
     PERFORM B100-VERARBEITUNG THRU B100-EXIT
     PERFORM B090-ENDE THRU B090-EXIT

     EXIT PROGRAM.
 A100-EXIT.
     EXIT.

******************************************************************
* Vorlauf
******************************************************************
 B000-VORLAUF.
     MOVE ZERO TO LINK-RC
     INITIALIZE WPR-STAT-REC
     MOVE ZERO TO W-SUM-TEMP-MIN W-SUM-TEMP-MAX W-SUM-PRECIP
     MOVE ZERO TO W-SUM-WIND W-SUM-HUMID W-SUM-PRESS
     MOVE ZERO TO W-CNT-TEMP W-CNT-PRECIP W-CNT-WIND W-CNT-HUMID
     MOVE ZERO TO W-CNT-PRESS W-CNT-TOTAL
     MOVE ZERO TO W-CNT-HEAT W-CNT-COLD W-CNT-RAIN W-CNT-HIWIND
     MOVE "N" TO W-RND-FLAG
     .
 B000-EXIT.
     EXIT.

 B090-ENDE.
     CONTINUE
     .
 B090-EXIT.
     EXIT.

******************************************************************
* Verarbeitung: passende Beobachtungen suchen und aufsummieren;
* falls keine gefunden wurden, Fallback-Klimamodell anwerfen;
* danach in jedem Fall die Mittelwerte/Wahrscheinlichkeiten bilden
******************************************************************
 B100-VERARBEITUNG.
     PERFORM C100-MATCH-OBSERVATIONS THRU C100-EXIT

     IF  W-CNT-TOTAL = ZERO
         PERFORM C300-FALLBACK-MODEL THRU C300-EXIT
     END-IF

     PERFORM C400-FINISH-STATISTICS THRU C400-EXIT
     .
 B100-EXIT.
     EXIT.

******************************************************************
* Lineare Suche ueber die vom Treiber geladene Beobachtungstabelle
* (Vorbild: C100-LOOK4ANNOTATION aus SSFANO0M durchsucht dort
* SRC-LINES-BUFFER genauso von vorn bis hinten)
******************************************************************
 C100-MATCH-OBSERVATIONS.
     COMPUTE W-LOW-DOY = LINK-TARGET-DOY - K-FENSTER-TAGE
     COMPUTE W-HIGH-DOY = LINK-TARGET-DOY + K-FENSTER-TAGE
     IF  W-LOW-DOY < 1
         MOVE 1 TO W-LOW-DOY
     END-IF
     IF  W-HIGH-DOY > 366
         MOVE 366 TO W-HIGH-DOY
     END-IF

     PERFORM C110-TEST-ONE-ENTRY THRU C110-EXIT
         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > LINK-OBS-COUNT
     .
 C100-EXIT.
     EXIT.

 C110-TEST-ONE-ENTRY.
     IF  WPR-OBT-LOC-KEY (C4-I1) NOT = LINK-LOC-KEY
         GO TO C110-EXIT
     END-IF
     IF  WPR-OBT-VALID-FLAG (C4-I1) NOT = "Y"
         GO TO C110-EXIT
     END-IF

     MOVE WPR-OBT-DATE (C4-I1) TO D-NUM9
     PERFORM U200-CALC-DAY-OF-YEAR THRU U200-EXIT
     MOVE C4-DOY TO W-OBS-DOY

     IF  W-OBS-DOY < W-LOW-DOY OR W-OBS-DOY > W-HIGH-DOY
         GO TO C110-EXIT
     END-IF

     PERFORM C200-ACCUMULATE THRU C200-EXIT
     .
 C110-EXIT.
     EXIT.

******************************************************************
* Aufsummieren einer passenden Beobachtung (siehe Statistics
* Engine flow): Summen/Zaehler je Feld, Extremwerte, Ueber-
* schreitungszaehler
******************************************************************
 C200-ACCUMULATE.
     ADD 1 TO W-CNT-TOTAL
     ADD WPR-OBT-TEMP-MIN (C4-I1) TO W-SUM-TEMP-MIN
     ADD WPR-OBT-TEMP-MAX (C4-I1) TO W-SUM-TEMP-MAX
     ADD 1 TO W-CNT-TEMP
     ADD WPR-OBT-PRECIP (C4-I1) TO W-SUM-PRECIP
     ADD 1 TO W-CNT-PRECIP
     ADD WPR-OBT-WIND-SPEED (C4-I1) TO W-SUM-WIND
     ADD 1 TO W-CNT-WIND
     ADD WPR-OBT-HUMIDITY (C4-I1) TO W-SUM-HUMID
     ADD 1 TO W-CNT-HUMID
     ADD WPR-OBT-PRESSURE (C4-I1) TO W-SUM-PRESS
     ADD 1 TO W-CNT-PRESS

     IF  WPR-OBT-PRECIP (C4-I1) > WPR-ST-MAX-PRECIP
         MOVE WPR-OBT-PRECIP (C4-I1) TO WPR-ST-MAX-PRECIP
     END-IF
     IF  WPR-OBT-WIND-SPEED (C4-I1) > WPR-ST-MAX-WIND
         MOVE WPR-OBT-WIND-SPEED (C4-I1) TO WPR-ST-MAX-WIND
     END-IF

     IF  WPR-OBT-TEMP-MAX (C4-I1) > 35.0
         ADD 1 TO W-CNT-HEAT
     END-IF
     IF  WPR-OBT-TEMP-MIN (C4-I1) < 0.0
         ADD 1 TO W-CNT-COLD
     END-IF
     IF  WPR-OBT-PRECIP (C4-I1) > 25.0
         ADD 1 TO W-CNT-RAIN
     END-IF
     IF  WPR-OBT-WIND-SPEED (C4-I1) > 15.0
         ADD 1 TO W-CNT-HIWIND
     END-IF
     .
 C200-EXIT.
     EXIT.

******************************************************************
* Fallback-Klimamodell: 10 Jahre x 7 Tage synthetischer Werte,
* wenn kein Beobachtungssatz zur Lagekennung/Tag-im-Jahr passt
* (siehe Fallback climate model, SPEC)
******************************************************************
 C300-FALLBACK-MODEL.
     IF  LINK-LATITUDE < ZERO
         COMPUTE W-ABS-LAT = LINK-LATITUDE * -1
     ELSE
         MOVE LINK-LATITUDE TO W-ABS-LAT
     END-IF
     COMPUTE W-BASE-TEMP = 25 - (W-ABS-LAT * 0.6)

     COMPUTE W-LOW-DOY = LINK-TARGET-DOY - (K-FALLBACK-TAGE / 2)
     IF  W-LOW-DOY < 1
         MOVE 1 TO W-LOW-DOY
     END-IF

     PERFORM C320-FALLBACK-YEAR THRU C320-EXIT
         VARYING W-YEAR-IX FROM 1 BY 1 UNTIL
             W-YEAR-IX > K-FALLBACK-JAHRE
     .
 C300-EXIT.
     EXIT.

 C320-FALLBACK-YEAR.
     PERFORM C310-SYNTH-ONE-DAY THRU C310-EXIT
         VARYING W-DAY-IX FROM 1 BY 1 UNTIL
             W-DAY-IX > K-FALLBACK-TAGE
     .
 C320-EXIT.
     EXIT.

******************************************************************
* Ein synthetischer Beobachtungstag: Jahreszeit-Naeherung aus
* WPR-COS-TABLE plus Streuung aus WPRRND0M (Kommando "G")
******************************************************************
 C310-SYNTH-ONE-DAY.
     COMPUTE W-SYN-DOY = W-LOW-DOY + W-DAY-IX - 1
     IF  W-SYN-DOY > 366
         MOVE 366 TO W-SYN-DOY
     END-IF
     IF  W-SYN-DOY < 1
         MOVE 1 TO W-SYN-DOY
     END-IF

     PERFORM U300-COSINE-SEASONAL THRU U300-EXIT

     ADD 1 TO W-CNT-TOTAL
     ADD 1 TO W-CNT-TEMP W-CNT-PRECIP W-CNT-WIND W-CNT-HUMID
     ADD 1 TO W-CNT-PRESS

     MOVE 2.0 TO LINK-RND-SCALE
     PERFORM U310-DRAW-GAUSSIAN THRU U310-EXIT
     COMPUTE W-GAUSS = W-BASE-TEMP + W-SEAS-FACTOR - 5 + W-GAUSS
     ADD W-GAUSS TO W-SUM-TEMP-MIN
     IF  W-GAUSS < ZERO
         ADD 1 TO W-CNT-COLD
     END-IF

     MOVE 2.0 TO LINK-RND-SCALE
     PERFORM U310-DRAW-GAUSSIAN THRU U310-EXIT
     COMPUTE W-GAUSS = W-BASE-TEMP + W-SEAS-FACTOR + 5 + W-GAUSS
     ADD W-GAUSS TO W-SUM-TEMP-MAX
     IF  W-GAUSS > 35.0
         ADD 1 TO W-CNT-HEAT
     END-IF

     MOVE 5.0 TO LINK-RND-SCALE
     PERFORM U310-DRAW-GAUSSIAN THRU U310-EXIT
     COMPUTE W-GAUSS = W-GAUSS + 2
     IF  W-GAUSS < ZERO
         MOVE ZERO TO W-GAUSS
     END-IF
     ADD W-GAUSS TO W-SUM-PRECIP
     IF  W-GAUSS > WPR-ST-MAX-PRECIP
         MOVE W-GAUSS TO WPR-ST-MAX-PRECIP
     END-IF
     IF  W-GAUSS > 25.0
         ADD 1 TO W-CNT-RAIN
     END-IF

     MOVE 3.0 TO LINK-RND-SCALE
     PERFORM U310-DRAW-GAUSSIAN THRU U310-EXIT
     COMPUTE W-GAUSS = W-GAUSS + 5
     IF  W-GAUSS < ZERO
         MOVE ZERO TO W-GAUSS
     END-IF
     ADD W-GAUSS TO W-SUM-WIND
     IF  W-GAUSS > WPR-ST-MAX-WIND
         MOVE W-GAUSS TO WPR-ST-MAX-WIND
     END-IF
     IF  W-GAUSS > 15.0
         ADD 1 TO W-CNT-HIWIND
     END-IF

     MOVE 15.0 TO LINK-RND-SCALE
     PERFORM U310-DRAW-GAUSSIAN THRU U310-EXIT
     COMPUTE W-GAUSS = W-GAUSS + 60
     IF  W-GAUSS < ZERO
         MOVE ZERO TO W-GAUSS
     END-IF
     IF  W-GAUSS > 100
         MOVE 100 TO W-GAUSS
     END-IF
     ADD W-GAUSS TO W-SUM-HUMID

     MOVE 20.0 TO LINK-RND-SCALE
     PERFORM U310-DRAW-GAUSSIAN THRU U310-EXIT
     COMPUTE W-GAUSS = W-GAUSS + 1013.25
     ADD W-GAUSS TO W-SUM-PRESS
     .
 C310-EXIT.
     EXIT.

******************************************************************
* Jahreszeit-Naeherung aus der Tabelle WPR-COS-TABLE (12 Stuetz-
* stellen zu je 30 Tagen, keine intrinsische Funktion)
******************************************************************
 U300-COSINE-SEASONAL.
     COMPUTE C4-I2 = ((W-SYN-DOY - 1) / 30) + 1
     IF  C4-I2 > 12
         MOVE 12 TO C4-I2
     END-IF
     COMPUTE W-SEAS-FACTOR = WPR-COS-TABLE (C4-I2) * 10
     .
 U300-EXIT.
     EXIT.

******************************************************************
* Ziehung ueber WPRRND0M (Kommando "G", Streuung in LINK-RND-
* SCALE); der Zustand LINK-RND-STATE bleibt ueber alle Ziehungen
* dieser Anfrage erhalten (erster Aufruf saat aus LINK-REQ-ID/
* LINK-TARGET-DOY, danach nur noch "G")
******************************************************************
 U310-DRAW-GAUSSIAN.
     IF  NOT W-RND-SEEDED
         MOVE "S" TO LINK-RND-CMD
         MOVE LINK-REQ-ID TO LINK-RND-SEED1
         MOVE LINK-TARGET-DOY TO LINK-RND-SEED2
         CALL "WPRRND0M" USING LINK-REC-RND
         SET W-RND-SEEDED TO TRUE
     END-IF

     MOVE "G" TO LINK-RND-CMD
     CALL "WPRRND0M" USING LINK-REC-RND
     MOVE LINK-RND-GAUSSIAN TO W-GAUSS
     .
 U310-EXIT.
     EXIT.

******************************************************************
* Mittelwerte und Ueberschreitungswahrscheinlichkeiten (siehe
* Statistics Engine flow); Praesenzkennzeichen nur setzen, wenn
* mindestens eine gueltige Beobachtung beigetragen hat
******************************************************************
 C400-FINISH-STATISTICS.
     IF  W-CNT-TEMP > ZERO
         COMPUTE WPR-ST-AVG-TEMP-MIN ROUNDED =
             W-SUM-TEMP-MIN / W-CNT-TEMP
         COMPUTE WPR-ST-AVG-TEMP-MAX ROUNDED =
             W-SUM-TEMP-MAX / W-CNT-TEMP
         COMPUTE WPR-ST-AVG-TEMP ROUNDED =
             (WPR-ST-AVG-TEMP-MIN + WPR-ST-AVG-TEMP-MAX) / 2
         SET WPR-ST-TEMP-OK TO TRUE
     END-IF

     IF  W-CNT-PRECIP > ZERO
         COMPUTE WPR-ST-AVG-PRECIP ROUNDED =
             W-SUM-PRECIP / W-CNT-PRECIP
         SET WPR-ST-PRECIP-OK TO TRUE
     END-IF

     IF  W-CNT-WIND > ZERO
         COMPUTE WPR-ST-AVG-WIND ROUNDED =
             W-SUM-WIND / W-CNT-WIND
         SET WPR-ST-WIND-OK TO TRUE
     END-IF

     IF  W-CNT-HUMID > ZERO
         COMPUTE WPR-ST-AVG-HUMIDITY ROUNDED =
             W-SUM-HUMID / W-CNT-HUMID
         SET WPR-ST-HUMID-OK TO TRUE
     END-IF

     IF  W-CNT-PRESS > ZERO
         COMPUTE WPR-ST-AVG-PRESSURE ROUNDED =
             W-SUM-PRESS / W-CNT-PRESS
         SET WPR-ST-PRESS-OK TO TRUE
     END-IF

     IF  W-CNT-TOTAL > ZERO
         COMPUTE WPR-ST-PROB-EXT-HEAT ROUNDED =
             (W-CNT-HEAT / W-CNT-TOTAL) * 100
         COMPUTE WPR-ST-PROB-EXT-COLD ROUNDED =
             (W-CNT-COLD / W-CNT-TOTAL) * 100
         COMPUTE WPR-ST-PROB-HVY-RAIN ROUNDED =
             (W-CNT-RAIN / W-CNT-TOTAL) * 100
         COMPUTE WPR-ST-PROB-HI-WIND ROUNDED =
             (W-CNT-HIWIND / W-CNT-TOTAL) * 100
     END-IF
     .
 C400-EXIT.
     EXIT.

******************************************************************
* Tag-im-Jahr aus einem 9-stelligen Datum (D-NUM9, rechtsbuendig
* JJJJMMTT), ohne intrinsische Funktion - Tabelle der kumulierten
* Monatslaengen WPR-CUM-DAYS, Schaltjahrzuschlag ab Maerz
******************************************************************
 U200-CALC-DAY-OF-YEAR.
     MOVE D-DATE-MM TO W-MM
     MOVE D-DATE-TT TO W-TT
     MOVE D-DATE-JJ TO W-JJ

     COMPUTE C4-DOY = WPR-CUM-DAYS (W-MM) + W-TT

     IF  W-MM > 2
     AND W-JJ / 4 * 4 = W-JJ
     AND (W-JJ / 100 * 100 NOT = W-JJ OR W-JJ / 400 * 400 = W-JJ)
         ADD 1 TO C4-DOY
     END-IF
     .
 U200-EXIT.
     EXIT.
