*--------------------------------------------------------------------*
* WPRSTC   -  Statistikaggregat je Anfrage (intern, WPRSTA0M->
*             WPRPRG0M), Arbeitsgenauigkeit, kein Dateisatz
*--------------------------------------------------------------------*
* Letzte Aenderung :: 1991-05-14
* Letzte Version   :: W.00.00
* Kurzbeschreibung :: Neuerstellung
*------------------------------------------------------------------*
* Vers.  | Datum      | von | Kommentar                            *
*--------|------------|-----|--------------------------------------*
*W.00.00 | 1991-05-14 | kl  | Neuerstellung
*--------------------------------------------------------------------*
* WPR-ST-xx-FLAG = "Y" nur, wenn mindestens eine gueltige Beobachtung
* zu dieser Kennzahl beigetragen hat (s. BATCH FLOW / Statistics
* Engine). COMP-3, da reine Rechengroesse ohne Ausgabe auf Datei.
*--------------------------------------------------------------------*
     01          WPR-STAT-REC.
         05      WPR-ST-AVG-TEMP-MIN     PIC S9(05)V9(04) COMP-3.
         05      WPR-ST-AVG-TEMP-MAX     PIC S9(05)V9(04) COMP-3.
         05      WPR-ST-AVG-TEMP         PIC S9(05)V9(04) COMP-3.
         05      WPR-ST-AVG-PRECIP       PIC S9(05)V9(04) COMP-3.
         05      WPR-ST-MAX-PRECIP       PIC S9(05)V9(04) COMP-3.
         05      WPR-ST-AVG-WIND         PIC S9(05)V9(04) COMP-3.
         05      WPR-ST-MAX-WIND         PIC S9(05)V9(04) COMP-3.
         05      WPR-ST-AVG-HUMIDITY     PIC S9(05)V9(04) COMP-3.
         05      WPR-ST-AVG-PRESSURE     PIC S9(05)V9(04) COMP-3.
         05      WPR-ST-PROB-EXT-HEAT    PIC S9(03)V9(04) COMP-3.
         05      WPR-ST-PROB-EXT-COLD    PIC S9(03)V9(04) COMP-3.
         05      WPR-ST-PROB-HVY-RAIN    PIC S9(03)V9(04) COMP-3.
         05      WPR-ST-PROB-HI-WIND     PIC S9(03)V9(04) COMP-3.
         05      WPR-ST-TEMP-FLAG        PIC  X(01).
             88  WPR-ST-TEMP-OK                    VALUE "Y".
         05      WPR-ST-PRECIP-FLAG      PIC  X(01).
             88  WPR-ST-PRECIP-OK                  VALUE "Y".
         05      WPR-ST-WIND-FLAG        PIC  X(01).
             88  WPR-ST-WIND-OK                    VALUE "Y".
         05      WPR-ST-HUMID-FLAG       PIC  X(01).
             88  WPR-ST-HUMID-OK                   VALUE "Y".
         05      WPR-ST-PRESS-FLAG       PIC  X(01).
             88  WPR-ST-PRESS-OK                   VALUE "Y".
         05      FILLER                  PIC  X(03).
